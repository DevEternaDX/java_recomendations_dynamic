000010******************************************************************
000020* RULETAB  -  IN-MEMORY RULE-CATALOG TABLE.  RECINIT LOADS THIS  *
000030*             ONCE AT START-UP FROM THE RULE-CATALOG SEED FILE,  *
000040*             HELD SORTED PRIORITY-DESCENDING/SEVERITY-          *
000050*             DESCENDING, AND RECENG WALKS IT ONCE PER PATIENT   *
000060*             PER RUN.  EACH ENTRY MIRRORS RULE-CATALOG-REC      *
000070*             (SEE RULECAT) FIELD FOR FIELD.       - JS 03/20/26*
000080******************************************************************
000090 01  WS-RULE-TABLE-CONTROL.
000100     05  RULE-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
000110     05  RULE-TABLE-MAX            PIC 9(04) COMP VALUE 200.
000120     05  FILLER                    PIC X(04).
000130 01  WS-RULE-TABLE.
000140     05  WS-RULE-ENTRY OCCURS 200 TIMES
000150                       INDEXED BY RULE-TABLE-IDX.
000160         10  WS-RULE-ID                PIC X(30).
000170         10  WS-RULE-VERSION           PIC 9(03).
000180         10  WS-RULE-ENABLED           PIC X(01).
000190             88  WS-RULE-IS-ENABLED        VALUE "Y".
000200         10  WS-RULE-TENANT-ID         PIC X(20).
000210         10  WS-RULE-CATEGORY          PIC X(20).
000220         10  WS-RULE-PRIORITY          PIC 9(03).
000230         10  WS-RULE-SEVERITY          PIC 9(01).
000240         10  WS-RULE-COOLDOWN-DAYS     PIC 9(03).
000250         10  WS-RULE-MAX-PER-DAY       PIC 9(03).
000260         10  WS-RULE-LOCALE            PIC X(05).
000270         10  WS-RULE-NODE-COUNT        PIC 9(02) COMP.
000280         10  WS-COND-NODE-TABLE OCCURS 24 TIMES
000290                             INDEXED BY WS-COND-IDX.
000300             15  WS-COND-NODE-TYPE     PIC X(08).
000310                 88  WS-COND-ALL           VALUE "ALL".
000320                 88  WS-COND-ANY           VALUE "ANY".
000330                 88  WS-COND-NONE          VALUE "NONE".
000340                 88  WS-COND-NUMERIC       VALUE "NUMERIC".
000350                 88  WS-COND-RELATIVE      VALUE "RELATIVE".
000360             15  WS-COND-PARENT-SUB    PIC 9(02).
000370             15  WS-COND-VAR           PIC X(30).
000380             15  WS-COND-AGG           PIC X(15).
000390             15  WS-COND-OP            PIC X(07).
000400             15  WS-COND-VALUE-LO      PIC S9(07)V9(04).
000410             15  WS-COND-VALUE-HI      PIC S9(07)V9(04).
000420             15  WS-COND-IN-LIST OCCURS 5 TIMES
000430                             INDEXED BY WS-COND-IN-IDX.
000440                 20  WS-COND-IN-VALUE  PIC S9(07)V9(04).
000450             15  WS-COND-REQUIRED      PIC X(01).
000460             15  WS-COND-RIGHT-VAR     PIC X(30).
000470             15  WS-COND-RIGHT-AGG     PIC X(15).
000480             15  WS-COND-LEFT-SCALE    PIC S9(03)V9(04).
000490             15  WS-COND-LEFT-SCALE-PRES  PIC X(01).
000500                 88  WS-COND-LEFT-SCALED      VALUE "Y".
000510             15  WS-COND-RIGHT-SCALE   PIC S9(03)V9(04).
000520             15  WS-COND-RIGHT-SCALE-PRES PIC X(01).
000530                 88  WS-COND-RIGHT-SCALED     VALUE "Y".
000540             15  FILLER                PIC X(85).
000550         10  FILLER                    PIC X(85).
