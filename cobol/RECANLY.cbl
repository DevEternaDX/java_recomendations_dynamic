000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECANLY.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 01/23/88.
000070 DATE-COMPILED. 01/23/88.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          TRIGGER-ANALYTICS REPORT FOR THE RECOMMENDATIONS
000140*          BATCH.  GIVEN A TENANT, A START/END DATE AND AN
000150*          OPTIONAL RULE-ID FILTER LIST ON THE SYSIN PARM CARD,
000160*          WALKS AUDTFILE ONCE COUNTING FIRED (FIRED=Y) AUDITS
000170*          PER (RULE-ID, DATE), THEN PRINTS ONE DETAIL LINE PER
000180*          RULE PER CALENDAR DAY IN THE RANGE - ZERO-FILLED WHERE
000190*          A RULE HAD NO FIRES THAT DAY - WITH A PER-RULE TOTAL
000200*          LINE (CONTROL BREAK ON RULE-ID) AND A GRAND TOTAL AT
000210*          THE END.  REQUESTS WIDER THAN 31 DAYS ARE REJECTED
000220*          RATHER THAN SILENTLY TRUNCATED.
000230*
000240*          THIS IS A REWORK OF THE OLD PATLIST PATIENT TREATMENT
000250*          AND CHARGE DETAIL LISTING - SAME PAGE-HEADER/COLUMN-
000260*          HEADER/DETAIL/CONTROL-BREAK SHAPE, BUT DRIVEN OFF ONE
000270*          INPUT FILE INSTEAD OF THE OLD PATIENT/TREATMENT
000280*          MATCHING PASS, SINCE THE GROUPING HAPPENS IN A
000290*          WORKING-STORAGE TABLE BUILT DURING THE READ, NOT
000300*          ACROSS TWO FILES IN STEP.
000310******************************************************************
000320* CHANGE LOG
000330* 01/23/88 JS  INITIAL VERSION AS PATLIST - DAILY PATIENT         *
000340*              TREATMENT AND CHARGE DETAIL LISTING.               *
000350* 11/14/94 TGD ADDED THE MULTI-WARD PAGE-BREAK FIX AFTER WARD     *
000360*              0011 PRINTED OVER THE PAGE FOOTER.         TKT-089 *
000370* 02/09/99 MM  Y2K REVIEW - HDR-DATE WIDENED TO A FULL 4-DIGIT    *
000380*              YEAR, SIGNED OFF.                                  *
000390* 05/09/26 JS  RETIRED THE PATIENT/TREATMENT LISTING ENTIRELY AND *
000400*              RENAMED RECANLY - NOW WALKS AUDTFILE AND BUILDS    *
000410*              THE TRIGGER-ANALYTICS REPORT (RULE-ID/DATE/FIRE-   *
000420*              COUNT, ZERO-FILLED, CONTROL BREAK ON RULE-ID).     *
000430*                                                         TKT-224 *
000440* 05/10/26 TGD ADDED THE TENANT AND OPTIONAL RULE-ID FILTER LIST  *
000450*              OFF THE SYSIN PARM CARD.                    TKT-227*
000460* 05/12/26 JS  REQUESTED RANGES WIDER THAN 31 DAYS NOW ABEND      *
000470*              INSTEAD OF SILENTLY TRUNCATING - A 90-DAY REQUEST  *
000480*              LAST WEEK BLEW THE DAY-COUNT TABLE.         TKT-263*
000490******************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT SYSOUT
000600     ASSIGN TO UT-S-SYSOUT
000610       ORGANIZATION IS SEQUENTIAL.
000620
000630     SELECT ANLYRPT
000640     ASSIGN TO UT-S-ANLYRPT
000650       ACCESS MODE IS SEQUENTIAL
000660       FILE STATUS IS RPT-OFCODE.
000670
000680     SELECT AUDTFILE
000690            ASSIGN       TO AUDTFILE
000700            ORGANIZATION IS INDEXED
000710            ACCESS MODE  IS SEQUENTIAL
000720            RECORD KEY   IS AUDT-KEY
000730            FILE STATUS  IS AUDT-STATUS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  SYSOUT
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 130 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS SYSOUT-REC.
000830 01  SYSOUT-REC                    PIC X(130).
000840
000850 FD  ANLYRPT
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 132 CHARACTERS
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS RPT-REC.
000910 01  RPT-REC                       PIC X(132).
000920
000930****** THE DAILY RULE-EVALUATION AUDIT TRAIL - WRITTEN BY RECENG,
000940****** WALKED HERE ONCE PER ANALYTICS REQUEST.  LAYOUT IS
000950****** AUDTREC'S AUDIT-REC - OPENED SEQUENTIAL SINCE THE RANGE
000960****** AND RULE GROUPING ARE BUILT IN WORKING STORAGE, NOT OFF
000970****** THE FILE'S OWN KEY ORDER.
000980 FD  AUDTFILE
000990     RECORD CONTAINS 100 CHARACTERS
001000     DATA RECORD IS AUDIT-REC.
001010 COPY AUDTREC.
001020
001030 WORKING-STORAGE SECTION.
001040 01  FILE-STATUS-CODES.
001050     05  AUDT-STATUS               PIC X(02).
001060         88  AUDT-CODE-OK              VALUE "00".
001070     05  RPT-OFCODE                PIC X(02).
001080         88  RPT-CODE-WRITE            VALUE SPACES.
001090     05  FILLER                    PIC X(10).
001100
001110******************************************************************
001120*  SYSIN PARM CARD - TENANT, REQUESTED DATE RANGE, AND AN         *
001130*  OPTIONAL LIST OF UP TO 5 RULE-IDS TO RESTRICT THE REPORT TO.   *
001140*  A BLANK FILTER LIST MEANS EVERY RULE SEEN IN RANGE IS REPORTED.*
001150******************************************************************
001160 01  WS-PARM-CARD.
001170     05  PARM-TENANT-ID            PIC X(20).
001180     05  PARM-START-DATE           PIC X(10).
001190     05  PARM-END-DATE             PIC X(10).
001200     05  PARM-RULE-FILTER-COUNT    PIC 9(01).
001210     05  PARM-RULE-FILTER-LIST OCCURS 5 TIMES
001220                            INDEXED BY PFLT-IDX.
001230         10  PARM-RULE-FILTER-ID   PIC X(30).
001240 01  WS-PARM-CARD-X REDEFINES WS-PARM-CARD
001250                               PIC X(191).
001260
001270******************************************************************
001280*  RULE-SEEN TABLE - ONE ENTRY PER DISTINCT RULE-ID ENCOUNTERED   *
001290*  AMONG THE MATCHING AUDITS, EACH CARRYING A FIRE COUNT PER DAY  *
001300*  OF THE REQUESTED RANGE (MAX 31 DAYS).  SORTED ASCENDING BY     *
001310*  RULE-ID BEFORE THE REPORT IS WRITTEN SO THE CONTROL BREAK      *
001320*  COMES OUT IN A SENSIBLE ORDER.                                *
001330******************************************************************
001340 77  WS-DAY-MAX                    PIC 9(02) COMP VALUE 31.
001350 01  WS-RULE-SEEN-CONTROL.
001360     05  RULE-SEEN-COUNT           PIC 9(03) COMP VALUE ZERO.
001370     05  RULE-SEEN-MAX             PIC 9(03) COMP VALUE 200.
001380     05  FILLER                    PIC X(04).
001390 01  WS-RULE-SEEN-TABLE.
001400     05  RSEEN-ENTRY OCCURS 200 TIMES
001410                        INDEXED BY RSEEN-IDX.
001420         10  RSEEN-RULE-ID         PIC X(30).
001430         10  RSEEN-RULE-TOTAL      PIC 9(07) COMP.
001440         10  RSEEN-DAY-COUNT OCCURS 31 TIMES
001450                            INDEXED BY RSEEN-DAY-IDX
001460                               PIC 9(05) COMP.
001470 77  RSEEN-FOUND-IDX               PIC 9(03) COMP.
001480
001490******************************************************************
001500*  RULE-SEEN SORT WORK AREA - SAME BUBBLE SHAPE AS RECINIT'S AND  *
001510*  RECENG'S TABLE SORTS.                                         *
001520******************************************************************
001530 01  WS-RSEEN-SORT-WORK-AREA.
001540     05  RSEEN-SORT-SW             PIC X(01).
001550         88  RSEEN-SORT-MADE-SWAP      VALUE "Y".
001560     05  RSEEN-SUB-A               PIC 9(03) COMP.
001570     05  RSEEN-SUB-B               PIC 9(03) COMP.
001580     05  WS-RSEEN-SWAP-ENTRY       PIC X(158).
001590
001600******************************************************************
001610*  CALENDAR ARITHMETIC - SAME JULIAN-DAY-NUMBER METHOD AS RECENG, *
001620*  DUPLICATED HERE SINCE THE TWO STEPS NEVER SHARE ADDRESS SPACE. *
001630*  960-DATE-TO-JDN CONVERTS DC-DATE-IN TO DC-JDN; 965-JDN-TO-DATE *
001640*  CONVERTS DC-JDN BACK TO DC-DATE-OUT.                          *
001650******************************************************************
001660 01  DATE-CALC-WORK.
001670     05  DC-DATE-IN                PIC X(10).
001680     05  DC-IN-GROUP REDEFINES DC-DATE-IN.
001690         10  DC-IN-YYYY            PIC 9(04).
001700         10  FILLER                PIC X(01).
001710         10  DC-IN-MM              PIC 9(02).
001720         10  FILLER                PIC X(01).
001730         10  DC-IN-DD              PIC 9(02).
001740     05  DC-JDN                    PIC 9(08) COMP.
001750     05  DC-A                      PIC S9(08) COMP.
001760     05  DC-B                      PIC S9(08) COMP.
001770     05  DC-C                      PIC S9(08) COMP.
001780     05  DC-D                      PIC S9(08) COMP.
001790     05  DC-E                      PIC S9(08) COMP.
001800     05  DC-MM-WORK                PIC S9(08) COMP.
001810     05  DC-Y-WORK                 PIC S9(08) COMP.
001820     05  DC-M-WORK                 PIC S9(08) COMP.
001830     05  DC-DATE-OUT               PIC X(10).
001840 01  DATE-CALC-OUT-GROUP.
001850     05  DCO-YYYY                  PIC 9(04).
001860     05  FILLER                    PIC X(01) VALUE "-".
001870     05  DCO-MM                    PIC 9(02).
001880     05  FILLER                    PIC X(01) VALUE "-".
001890     05  DCO-DD                    PIC 9(02).
001900 77  WS-START-JDN                  PIC 9(08) COMP.
001910 77  WS-END-JDN                    PIC 9(08) COMP.
001920 77  WS-AUDT-JDN                   PIC 9(08) COMP.
001930 77  WS-DAY-JDN                    PIC 9(08) COMP.
001940 77  WS-RANGE-DAYS                 PIC 9(03) COMP.
001950 77  WS-DAY-OFFSET                 PIC S9(05) COMP.
001960
001970 01  FLAGS-AND-SWITCHES.
001980     05  AUDT-EOF-SW               PIC X(01) VALUE "N".
001990         88  AUDT-AT-EOF               VALUE "Y".
002000     05  WS-FILTER-MATCH-SW        PIC X(01).
002010         88  WS-FILTER-MATCH           VALUE "Y".
002020         88  WS-FILTER-NO-MATCH        VALUE "N".
002030     05  FILLER                    PIC X(06).
002040
002050 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002060     05  ANLY-RECORDS-READ         PIC 9(07) COMP.
002070     05  ANLY-AUDITS-MATCHED       PIC 9(07) COMP.
002080     05  GRAND-TOTAL-FIRES         PIC 9(09) COMP.
002090     05  GRAND-TOTAL-FIRES-X REDEFINES GRAND-TOTAL-FIRES
002100                               PIC X(04).
002110     05  WS-LINES                  PIC 9(02) COMP.
002120     05  WS-PAGES                  PIC 9(03) COMP.
002130     05  FILLER                    PIC X(04).
002140
002150******************************************************************
002160*  REPORT LINES - PAGE HEADER, COLUMN HEADER, DETAIL, RULE-TOTAL  *
002170*  AND GRAND-TOTAL, SAME FAMILY AS PATLIST'S OWN SET.            *
002180******************************************************************
002190 01  WS-HDR-REC.
002200     05  FILLER                    PIC X(01) VALUE SPACE.
002210     05  FILLER                    PIC X(08) VALUE "TENANT:".
002220     05  HDR-TENANT-O              PIC X(20).
002230     05  FILLER                    PIC X(02) VALUE SPACES.
002240     05  FILLER                    PIC X(07) VALUE "RANGE:".
002250     05  HDR-START-O               PIC X(10).
002260     05  FILLER                    PIC X(04) VALUE " TO ".
002270     05  HDR-END-O                 PIC X(10).
002280     05  FILLER                    PIC X(10) VALUE SPACES.
002290     05  FILLER                    PIC X(28) VALUE
002300         "Trigger Analytics Report".
002310     05  FILLER                    PIC X(20)
002320                   VALUE "Page Number:" JUSTIFIED RIGHT.
002330     05  PAGE-NBR-O                PIC ZZ9.
002340     05  FILLER                    PIC X(10) VALUE SPACES.
002350
002360 01  WS-COLM-HDR-REC.
002370     05  FILLER                    PIC X(32) VALUE "RULE-ID".
002380     05  FILLER                    PIC X(12) VALUE "DATE".
002390     05  FILLER                    PIC X(10) VALUE "FIRE-CNT".
002400     05  FILLER                    PIC X(78) VALUE SPACES.
002410
002420 01  WS-DETAIL-REC.
002430     05  DETAIL-RULE-ID-O          PIC X(30).
002440     05  FILLER                    PIC X(02) VALUE SPACES.
002450     05  DETAIL-DATE-O             PIC X(10).
002460     05  FILLER                    PIC X(02) VALUE SPACES.
002470     05  DETAIL-FIRE-COUNT-O       PIC ZZ,ZZ9.
002480     05  FILLER                    PIC X(82) VALUE SPACES.
002490
002500 01  WS-RULE-TOTAL-REC.
002510     05  FILLER                    PIC X(04) VALUE SPACES.
002520     05  FILLER                    PIC X(19) VALUE
002530         "** RULE TOTAL FOR ".
002540     05  RTOT-RULE-ID-O            PIC X(30).
002550     05  FILLER                    PIC X(04) VALUE " -- ".
002560     05  RTOT-COUNT-O              PIC ZZZ,ZZ9.
002570     05  FILLER                    PIC X(03) VALUE " **".
002580     05  FILLER                    PIC X(64) VALUE SPACES.
002590
002600 01  WS-GRAND-TOTAL-REC.
002610     05  FILLER                    PIC X(22) VALUE
002620         "** GRAND TOTAL FIRES:".
002630     05  GTOT-COUNT-O              PIC ZZZ,ZZ9.
002640     05  FILLER                    PIC X(03) VALUE " **".
002650     05  FILLER                    PIC X(98) VALUE SPACES.
002660
002670 01  WS-BLANK-LINE.
002680     05  FILLER                    PIC X(130) VALUE SPACES.
002690
002700 COPY ABENDREC.
002710
002720 PROCEDURE DIVISION.
002730     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002740     PERFORM 100-MAINLINE THRU 100-EXIT
002750             UNTIL AUDT-AT-EOF.
002760     PERFORM 300-SORT-RULE-SEEN THRU 300-EXIT.
002770     PERFORM 400-WRITE-REPORT THRU 400-EXIT.
002780     PERFORM 999-CLEANUP THRU 999-EXIT.
002790     MOVE +0 TO RETURN-CODE.
002800     GOBACK.
002810
002820 000-HOUSEKEEPING.
002830     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002840     DISPLAY "******** BEGIN JOB RECANLY ********".
002850     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002860     MOVE ZERO TO RULE-SEEN-COUNT.
002870     MOVE 1 TO WS-PAGES.
002880     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002890     ACCEPT WS-PARM-CARD FROM SYSIN.
002900     IF PARM-START-DATE = SPACES OR PARM-END-DATE = SPACES
002910         MOVE "MISSING START/END DATE ON PARM CARD"
002920                 TO ABEND-REASON
002930         DISPLAY WS-PARM-CARD-X
002940         GO TO 1000-ABEND-RTN
002950     END-IF.
002960     IF PARM-TENANT-ID = SPACES
002970         MOVE "default" TO PARM-TENANT-ID
002980     END-IF.
002990     MOVE PARM-START-DATE TO DC-DATE-IN.
003000     PERFORM 960-DATE-TO-JDN THRU 960-EXIT.
003010     MOVE DC-JDN TO WS-START-JDN.
003020     MOVE PARM-END-DATE TO DC-DATE-IN.
003030     PERFORM 960-DATE-TO-JDN THRU 960-EXIT.
003040     MOVE DC-JDN TO WS-END-JDN.
003050     IF WS-END-JDN < WS-START-JDN
003060         MOVE "END DATE IS BEFORE START DATE ON PARM CARD"
003070                 TO ABEND-REASON
003080         GO TO 1000-ABEND-RTN
003090     END-IF.
003100     COMPUTE WS-RANGE-DAYS = WS-END-JDN - WS-START-JDN + 1.
003110     IF WS-RANGE-DAYS > WS-DAY-MAX                                051226JS
003120         MOVE "REQUESTED RANGE EXCEEDS THE 31-DAY REPORT LIMIT"
003130                 TO ABEND-REASON
003140         GO TO 1000-ABEND-RTN
003150     END-IF.
003160     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
003170     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
003180     PERFORM 900-READ-AUDTFILE THRU 900-EXIT.
003190 000-EXIT.
003200     EXIT.
003210
003220 100-MAINLINE.
003230     MOVE "100-MAINLINE" TO PARA-NAME.
003240     PERFORM 150-PROCESS-ONE-AUDIT THRU 150-EXIT.
003250     PERFORM 900-READ-AUDTFILE THRU 900-EXIT.
003260 100-EXIT.
003270     EXIT.
003280
003290 150-PROCESS-ONE-AUDIT.
003300     MOVE "150-PROCESS-ONE-AUDIT" TO PARA-NAME.
003310     ADD 1 TO ANLY-RECORDS-READ.
003320     IF AUDT-TENANT-ID = PARM-TENANT-ID AND AUDT-IS-FIRED
003330         MOVE AUDT-EVAL-DATE TO DC-DATE-IN
003340         PERFORM 960-DATE-TO-JDN THRU 960-EXIT
003350         MOVE DC-JDN TO WS-AUDT-JDN
003360         IF WS-AUDT-JDN >= WS-START-JDN
003370             AND WS-AUDT-JDN <= WS-END-JDN
003380             PERFORM 210-CHECK-RULE-FILTER THRU 210-EXIT
003390             IF WS-FILTER-MATCH
003400                 COMPUTE WS-DAY-OFFSET =
003410                         WS-AUDT-JDN - WS-START-JDN + 1
003420                 PERFORM 200-FIND-OR-ADD-RULE THRU 200-EXIT
003430                 ADD 1 TO RSEEN-DAY-COUNT(RSEEN-FOUND-IDX,
003440                                           WS-DAY-OFFSET)
003450                 ADD 1 TO RSEEN-RULE-TOTAL(RSEEN-FOUND-IDX)
003460                 ADD 1 TO GRAND-TOTAL-FIRES
003470                 ADD 1 TO ANLY-AUDITS-MATCHED
003480             END-IF
003490         END-IF
003500     END-IF.
003510 150-EXIT.
003520     EXIT.
003530
003540 200-FIND-OR-ADD-RULE.
003550******** LINEAR SCAN FOR AN EXISTING RULE-SEEN ENTRY; ADDS ONE,
003560******** ZERO-FILLED ACROSS EVERY DAY OF THE RANGE, WHEN THIS
003570******** RULE-ID HAS NOT BEEN SEEN YET THIS RUN
003580     MOVE "200-FIND-OR-ADD-RULE" TO PARA-NAME.
003590     MOVE ZERO TO RSEEN-FOUND-IDX.
003600     PERFORM 205-SCAN-ONE-SEEN THRU 205-EXIT
003610             VARYING RSEEN-IDX FROM 1 BY 1
003620             UNTIL RSEEN-IDX > RULE-SEEN-COUNT
003630                OR RSEEN-FOUND-IDX NOT = ZERO.
003640     IF RSEEN-FOUND-IDX = ZERO
003650         IF RULE-SEEN-COUNT < RULE-SEEN-MAX
003660             ADD 1 TO RULE-SEEN-COUNT
003670             SET RSEEN-IDX TO RULE-SEEN-COUNT
003680             MOVE AUDT-RULE-ID TO RSEEN-RULE-ID(RSEEN-IDX)
003690             MOVE ZERO TO RSEEN-RULE-TOTAL(RSEEN-IDX)
003700             PERFORM 202-ZERO-DAY-COUNTS THRU 202-EXIT
003710                     VARYING RSEEN-DAY-IDX FROM 1 BY 1
003720                     UNTIL RSEEN-DAY-IDX > WS-DAY-MAX
003730             MOVE RULE-SEEN-COUNT TO RSEEN-FOUND-IDX
003740         ELSE
003750             MOVE "TOO MANY DISTINCT RULES FOR ONE ANALYTICS RUN"
003760                     TO ABEND-REASON
003770             GO TO 1000-ABEND-RTN
003780         END-IF
003790     END-IF.
003800 200-EXIT.
003810     EXIT.
003820
003830 202-ZERO-DAY-COUNTS.
003840     MOVE ZERO TO RSEEN-DAY-COUNT(RSEEN-IDX, RSEEN-DAY-IDX).
003850 202-EXIT.
003860     EXIT.
003870
003880 205-SCAN-ONE-SEEN.
003890     IF RSEEN-RULE-ID(RSEEN-IDX) = AUDT-RULE-ID
003900         SET RSEEN-FOUND-IDX TO RSEEN-IDX
003910     END-IF.
003920 205-EXIT.
003930     EXIT.
003940
003950 210-CHECK-RULE-FILTER.
003960     MOVE "210-CHECK-RULE-FILTER" TO PARA-NAME.
003970     IF PARM-RULE-FILTER-COUNT = ZERO
003980         MOVE "Y" TO WS-FILTER-MATCH-SW
003990     ELSE
004000         MOVE "N" TO WS-FILTER-MATCH-SW
004010         PERFORM 215-CHECK-ONE-FILTER THRU 215-EXIT
004020                 VARYING PFLT-IDX FROM 1 BY 1
004030                 UNTIL PFLT-IDX > PARM-RULE-FILTER-COUNT
004040                    OR WS-FILTER-MATCH
004050     END-IF.
004060 210-EXIT.
004070     EXIT.
004080
004090 215-CHECK-ONE-FILTER.
004100     IF PARM-RULE-FILTER-ID(PFLT-IDX) = AUDT-RULE-ID
004110         MOVE "Y" TO WS-FILTER-MATCH-SW
004120     END-IF.
004130 215-EXIT.
004140     EXIT.
004150
004160 300-SORT-RULE-SEEN.
004170******** RULE-ID ASCENDING - SAME BUBBLE SHAPE AS RECINIT'S AND
004180******** RECENG'S TABLE SORTS
004190     MOVE "300-SORT-RULE-SEEN" TO PARA-NAME.
004200     IF RULE-SEEN-COUNT > 1
004210         MOVE "Y" TO RSEEN-SORT-SW
004220         PERFORM 310-SORT-PASS THRU 310-EXIT
004230                 UNTIL NOT RSEEN-SORT-MADE-SWAP
004240     END-IF.
004250 300-EXIT.
004260     EXIT.
004270
004280 310-SORT-PASS.
004290     MOVE "N" TO RSEEN-SORT-SW.
004300     PERFORM 320-SORT-COMPARE THRU 320-EXIT
004310             VARYING RSEEN-SUB-A FROM 1 BY 1
004320             UNTIL RSEEN-SUB-A >= RULE-SEEN-COUNT.
004330 310-EXIT.
004340     EXIT.
004350
004360 320-SORT-COMPARE.
004370     COMPUTE RSEEN-SUB-B = RSEEN-SUB-A + 1.
004380     IF RSEEN-RULE-ID(RSEEN-SUB-A) > RSEEN-RULE-ID(RSEEN-SUB-B)
004390         PERFORM 330-SWAP-RULE-SEEN THRU 330-EXIT
004400     END-IF.
004410 320-EXIT.
004420     EXIT.
004430
004440 330-SWAP-RULE-SEEN.
004450     MOVE RSEEN-ENTRY(RSEEN-SUB-A) TO WS-RSEEN-SWAP-ENTRY.
004460     MOVE RSEEN-ENTRY(RSEEN-SUB-B) TO RSEEN-ENTRY(RSEEN-SUB-A).
004470     MOVE WS-RSEEN-SWAP-ENTRY TO RSEEN-ENTRY(RSEEN-SUB-B).
004480     MOVE "Y" TO RSEEN-SORT-SW.
004490 330-EXIT.
004500     EXIT.
004510
004520 400-WRITE-REPORT.
004530     MOVE "400-WRITE-REPORT" TO PARA-NAME.
004540     PERFORM 410-WRITE-RULE-DETAILS THRU 410-EXIT
004550             VARYING RSEEN-IDX FROM 1 BY 1
004560             UNTIL RSEEN-IDX > RULE-SEEN-COUNT.
004570     PERFORM 440-WRITE-GRAND-TOTAL THRU 440-EXIT.
004580 400-EXIT.
004590     EXIT.
004600
004610 410-WRITE-RULE-DETAILS.
004620     MOVE "410-WRITE-RULE-DETAILS" TO PARA-NAME.
004630     PERFORM 420-WRITE-ONE-DAY-DETAIL THRU 420-EXIT
004640             VARYING RSEEN-DAY-IDX FROM 1 BY 1
004650             UNTIL RSEEN-DAY-IDX > WS-RANGE-DAYS.
004660     PERFORM 430-WRITE-RULE-TOTAL THRU 430-EXIT.
004670 410-EXIT.
004680     EXIT.
004690
004700 420-WRITE-ONE-DAY-DETAIL.
004710     MOVE "420-WRITE-ONE-DAY-DETAIL" TO PARA-NAME.
004720     COMPUTE WS-DAY-JDN = WS-START-JDN + RSEEN-DAY-IDX - 1.
004730     MOVE WS-DAY-JDN TO DC-JDN.
004740     PERFORM 965-JDN-TO-DATE THRU 965-EXIT.
004750     IF WS-LINES > 50
004760         PERFORM 600-PAGE-BREAK THRU 600-EXIT
004770     END-IF.
004780     MOVE RSEEN-RULE-ID(RSEEN-IDX) TO DETAIL-RULE-ID-O.
004790     MOVE DC-DATE-OUT TO DETAIL-DATE-O.
004800     MOVE RSEEN-DAY-COUNT(RSEEN-IDX, RSEEN-DAY-IDX)
004810             TO DETAIL-FIRE-COUNT-O.
004820     WRITE RPT-REC FROM WS-DETAIL-REC
004830         AFTER ADVANCING 1.
004840     ADD 1 TO WS-LINES.
004850 420-EXIT.
004860     EXIT.
004870
004880 430-WRITE-RULE-TOTAL.
004890     MOVE "430-WRITE-RULE-TOTAL" TO PARA-NAME.
004900     MOVE RSEEN-RULE-ID(RSEEN-IDX) TO RTOT-RULE-ID-O.
004910     MOVE RSEEN-RULE-TOTAL(RSEEN-IDX) TO RTOT-COUNT-O.
004920     WRITE RPT-REC FROM WS-RULE-TOTAL-REC
004930         AFTER ADVANCING 2.
004940     WRITE RPT-REC FROM WS-BLANK-LINE
004950         AFTER ADVANCING 1.
004960     ADD 2 TO WS-LINES.
004970 430-EXIT.
004980     EXIT.
004990
005000 440-WRITE-GRAND-TOTAL.
005010     MOVE "440-WRITE-GRAND-TOTAL" TO PARA-NAME.
005020     MOVE GRAND-TOTAL-FIRES TO GTOT-COUNT-O.
005030     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
005040         AFTER ADVANCING 2.
005050 440-EXIT.
005060     EXIT.
005070
005080 600-PAGE-BREAK.
005090     MOVE "600-PAGE-BREAK" TO PARA-NAME.
005100     WRITE RPT-REC FROM WS-BLANK-LINE.
005110     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
005120     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
005130 600-EXIT.
005140     EXIT.
005150
005160 700-WRITE-PAGE-HDR.
005170     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
005180     WRITE RPT-REC FROM WS-BLANK-LINE
005190         AFTER ADVANCING 1.
005200     MOVE PARM-TENANT-ID TO HDR-TENANT-O.
005210     MOVE PARM-START-DATE TO HDR-START-O.
005220     MOVE PARM-END-DATE TO HDR-END-O.
005230     MOVE WS-PAGES TO PAGE-NBR-O.
005240     WRITE RPT-REC FROM WS-HDR-REC
005250         AFTER ADVANCING TOP-OF-FORM.
005260     MOVE ZERO TO WS-LINES.
005270     ADD 1 TO WS-PAGES.
005280     WRITE RPT-REC FROM WS-BLANK-LINE
005290         AFTER ADVANCING 1.
005300 700-EXIT.
005310     EXIT.
005320
005330 720-WRITE-COLM-HDR.
005340     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
005350     WRITE RPT-REC FROM WS-COLM-HDR-REC
005360         AFTER ADVANCING 2.
005370     ADD 1 TO WS-LINES.
005380 720-EXIT.
005390     EXIT.
005400
005410 800-OPEN-FILES.
005420     MOVE "800-OPEN-FILES" TO PARA-NAME.
005430     OPEN OUTPUT SYSOUT, ANLYRPT.
005440     OPEN INPUT AUDTFILE.
005450 800-EXIT.
005460     EXIT.
005470
005480 850-CLOSE-FILES.
005490     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005500     CLOSE AUDTFILE, ANLYRPT, SYSOUT.
005510 850-EXIT.
005520     EXIT.
005530
005540 900-READ-AUDTFILE.
005550     MOVE "900-READ-AUDTFILE" TO PARA-NAME.
005560     READ AUDTFILE NEXT RECORD
005570         AT END
005580             MOVE "Y" TO AUDT-EOF-SW
005590     END-READ.
005600 900-EXIT.
005610     EXIT.
005620
005630 960-DATE-TO-JDN.
005640******** JULIAN DAY NUMBER METHOD (FLIEGEL & VAN FLANDERN, 1968) -
005650******** CONVERTS DC-DATE-IN TO DC-JDN.  SAME METHOD RECENG USES
005660******** FOR ITS OWN COOLDOWN/ANTI-REPEAT ARITHMETIC
005670     MOVE "960-DATE-TO-JDN" TO PARA-NAME.
005680     COMPUTE DC-A = (14 - DC-IN-MM) / 12.
005690     COMPUTE DC-Y-WORK = DC-IN-YYYY + 4800 - DC-A.
005700     COMPUTE DC-M-WORK = DC-IN-MM + (12 * DC-A) - 3.
005710     COMPUTE DC-JDN =
005720             DC-IN-DD
005730             + (((153 * DC-M-WORK) + 2) / 5)
005740             + (365 * DC-Y-WORK)
005750             + (DC-Y-WORK / 4)
005760             - (DC-Y-WORK / 100)
005770             + (DC-Y-WORK / 400)
005780             - 32045.
005790 960-EXIT.
005800     EXIT.
005810
005820 965-JDN-TO-DATE.
005830******** REVERSE OF 960-DATE-TO-JDN - CONVERTS DC-JDN BACK TO
005840******** DC-DATE-OUT
005850     MOVE "965-JDN-TO-DATE" TO PARA-NAME.
005860     COMPUTE DC-A = DC-JDN + 32044.
005870     COMPUTE DC-B = ((4 * DC-A) + 3) / 146097.
005880     COMPUTE DC-C = DC-A - ((146097 * DC-B) / 4).
005890     COMPUTE DC-D = ((4 * DC-C) + 3) / 1461.
005900     COMPUTE DC-E = DC-C - ((1461 * DC-D) / 4).
005910     COMPUTE DC-MM-WORK = ((5 * DC-E) + 2) / 153.
005920     COMPUTE DCO-DD = DC-E - (((153 * DC-MM-WORK) + 2) / 5) + 1.
005930     COMPUTE DCO-MM = DC-MM-WORK + 3 - (12 * (DC-MM-WORK / 10)).
005940     COMPUTE DCO-YYYY =
005950             (100 * DC-B) + DC-D - 4800 + (DC-MM-WORK / 10).
005960     MOVE DATE-CALC-OUT-GROUP TO DC-DATE-OUT.
005970 965-EXIT.
005980     EXIT.
005990
006000 999-CLEANUP.
006010     MOVE "999-CLEANUP" TO PARA-NAME.
006020     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006030     DISPLAY "** AUDIT RECORDS READ **".
006040     DISPLAY ANLY-RECORDS-READ.
006050     DISPLAY "** AUDITS MATCHED (FIRED, IN RANGE) **".
006060     DISPLAY ANLY-AUDITS-MATCHED.
006070     DISPLAY "** DISTINCT RULES REPORTED **".
006080     DISPLAY RULE-SEEN-COUNT.
006090     DISPLAY "** GRAND TOTAL FIRES **".
006100     DISPLAY GRAND-TOTAL-FIRES.
006110     DISPLAY "******** NORMAL END OF JOB RECANLY ********".
006120 999-EXIT.
006130     EXIT.
006140
006150 1000-ABEND-RTN.
006160     WRITE SYSOUT-REC FROM ABEND-REC.
006170     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006180     DISPLAY "*** ABNORMAL END OF JOB - RECANLY ***" UPON CONSOLE.
006190     DIVIDE ZERO-VAL INTO ONE-VAL.
