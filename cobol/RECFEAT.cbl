000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECFEAT.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 01/01/88.
000070 DATE-COMPILED. 01/01/88.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          READS WORK-COMBINED (BUILT BY RECLOAD), ALREADY IN
000140*          ASCENDING USER-ID/REC-DATE SEQUENCE, AND CONTROL-BREAKS
000150*          ON USER-ID THE SAME WAY PATLIST BREAKS ON PATIENT-ID.
000160*          FOR EACH PATIENT, BUILDS THE NON-MISSING VALUE SERIES
000170*          FOR ALL 20 TRACKED VARIABLES ACROSS THE PATIENT'S
000180*          DETAIL RECORDS, THEN CALLS RECSTAT ONCE PER AGGREGATE
000190*          NEEDED (CURRENT IS TAKEN DIRECTLY FROM THE LAST DETAIL
000200*          RECORD, NO CALL REQUIRED) AND RECDLTA FOR THE TWO
000210*          DERIVED RATIOS.  THE RESULT IS REWRITTEN (OR WRITTEN,
000220*          FIRST TIME THROUGH) TO FEATFILE - ONE KEYED RECORD PER
000230*          PATIENT HOLDING THE LATEST RUN'S FEATURE SET.
000240*
000250*          THE DAILY EXTRACT THAT FEEDS RECLOAD ALREADY LIMITS
000260*          WORK-COMBINED TO DATES NOT LATER THAN THE RUN DATE, SO
000270*          THIS STEP TREATS EVERY DETAIL RECORD IT SEES AS PART OF
000280*          THE CURRENT SELECTION - THE LAST DETAIL RECORD READ FOR
000290*          A PATIENT IS BY DEFINITION THE ONE SUPPLYING CURRENT.
000300*
000310*          THIS IS A REWORK OF THE OLD DALYUPDT PATIENT/EQUIPMENT
000320*          CHARGE UPDATE - SAME READ-SEQUENTIAL/UPDATE-MASTER
000330*          SHAPE, BUT PATLIST'S CONTROL-BREAK IS GRAFTED ON SINCE
000340*          ONE PATIENT NOW SPANS MANY DETAIL RECORDS INSTEAD OF
000350*          ONE RECORD PER PATIENT.
000360******************************************************************
000370* CHANGE LOG
000380* 01/01/88 JS  INITIAL VERSION AS DALYUPDT - UPDATED PATMSTR WITH  *
000390*              EACH DAY'S LAB/EQUIPMENT CHARGES.                  *
000400* 06/14/93 TGD ADDED THE DIAGNOSTIC-CODE RECONCILIATION PASS.     *
000410*                                                        TKT-045 *
000420* 01/21/99 MM  Y2K REVIEW - WS-DATE WIDENED TO CENTURY-SAFE       *
000430*              HANDLING, SIGNED OFF.                              *
000440* 04/25/26 JS  RETIRED THE CHARGE-UPDATE LOGIC AND RENAMED        *
000450*              RECFEAT - NOW BUILDS THE ROLLING-STATISTIC AND     *
000460*              DERIVED-RATIO FEATURE SET FOR THE RECOMMENDATIONS  *
000470*              BATCH.  PATLIST'S CONTROL-BREAK SHAPE GRAFTED ON   *
000480*              TO WALK ONE PATIENT'S MANY DETAIL RECORDS.  TKT-222*
000490* 04/27/26 TGD ADDED THE WORK-COMBINED TRAILER BALANCE CHECK TO   *
000500*              MATCH RECLOAD'S NEW TRAILER RECORD.        TKT-248 *
000510* 05/11/26 JS  FEAT-EVAL-DATE WAS ONLY BEING STAMPED WITH THE RAW *
000520*              6-DIGIT RUN DATE - WIDENED TO A FULL CENTURY-SAFE  *
000530*              YYYY-MM-DD STRING SO RECENG'S DATE ARITHMETIC HAS  *
000540*              SOMETHING IT CAN SUBTRACT FROM.            TKT-261 *
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SYSOUT
000660     ASSIGN TO UT-S-SYSOUT
000670       ORGANIZATION IS SEQUENTIAL.
000680
000690     SELECT COMBFILE
000700     ASSIGN TO UT-S-COMBFILE
000710       ACCESS MODE IS SEQUENTIAL
000720       FILE STATUS IS COMB-OFCODE.
000730
000740     SELECT FEATFILE
000750            ASSIGN       TO FEATFILE
000760            ORGANIZATION IS INDEXED
000770            ACCESS MODE  IS RANDOM
000780            RECORD KEY   IS FEAT-FILE-KEY
000790            FILE STATUS  IS FEAT-STATUS.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  SYSOUT
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 130 CHARACTERS
000870     BLOCK CONTAINS 0 RECORDS
000880     DATA RECORD IS SYSOUT-REC.
000890 01  SYSOUT-REC                    PIC X(130).
000900
000910****** WORK-COMBINED FROM RECLOAD - ONE DETAIL RECORD PER
000920****** PATIENT/DAY, ENDING IN A TRAILER CARRYING THE RECORD COUNT
000930 FD  COMBFILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 293 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS COMB-FILE-REC.
000990 01  COMB-FILE-REC                 PIC X(293).
001000
001010****** VSAM FILE - ONE RECORD PER PATIENT, REWRITTEN EACH RUN.
001020****** WIDTH IS 12 (KEY) + 10 (EVAL DATE) + 20 VARIABLES * 7
001030****** AGGREGATE CELLS * 12 BYTES EACH + 11 (DERIVED VALUE) + 1
001040****** (DERIVED MISS FLAG) + 36 (FILLER) = 1750
001050 FD  FEATFILE
001060     RECORD CONTAINS 1750 CHARACTERS
001070     DATA RECORD IS FEATFILE-REC.
001080 01  FEATFILE-REC.
001090     05  FEAT-FILE-KEY             PIC X(12).
001100     05  FILLER                    PIC X(1738).
001110
001120 WORKING-STORAGE SECTION.
001130 01  FILE-STATUS-CODES.
001140     05  COMB-OFCODE               PIC X(02).
001150         88  COMB-CODE-READ            VALUE SPACES.
001160     05  FEAT-STATUS               PIC X(02).
001170         88  FEAT-RECORD-FOUND         VALUE "00".
001180         88  FEAT-RECORD-NOT-FOUND     VALUE "23".
001190     05  FILLER                    PIC X(06).
001200
001210 COPY COMBDLY.
001220 COPY FEATDLY.
001230 COPY AGGSLOT.
001240
001250****** HOLD AREA FOR THE MOST-RECENTLY READ DETAIL RECORD OF THE
001260****** PATIENT CURRENTLY BEING ACCUMULATED - THIS BECOMES THE
001270****** "CURRENT" SNAPSHOT WHEN THE CONTROL BREAK FIRES
001280 01  WS-HOLD-COMBINED-REC.
001290     05  HOLD-USER-ID              PIC X(12).
001300     05  HOLD-REC-DATE             PIC X(10).
001310     05  HOLD-VARIABLE-TABLE OCCURS 20 TIMES
001320                             INDEXED BY HOLD-VAR-IDX.
001330         10  HOLD-VAR-VALUE        PIC S9(07)V9(04).
001340         10  HOLD-VAR-MISS         PIC X(01).
001350             88  HOLD-VAR-PRESENT      VALUE "N".
001360             88  HOLD-VAR-ABSENT       VALUE "Y".
001370     05  FILLER                    PIC X(20).
001380
001390******************************************************************
001400*  PER-PATIENT NON-MISSING VALUE SERIES - ONE ROW OF UP TO 90     *
001410*  TRAILING VALUES PER TRACKED VARIABLE, IN DATE ORDER, CAPPED    *
001420*  THE SAME AS RECSTAT'S OWN WS-SERIES-MAX (FAR MORE THAN THE     *
001430*  28-DAY Z-SCORE WINDOW EVER NEEDS).  VALUES PAST THE CAP ARE    *
001440*  SIMPLY NOT ADDED - SHOP STANDARD FOR TRAILING HISTORY.         *
001450******************************************************************
001460 01  WS-PATIENT-SERIES.
001470     05  WS-SERIES-ROW OCCURS 20 TIMES
001480                        INDEXED BY SERIES-VAR-IDX.
001490         10  WS-SERIES-CNT         PIC 9(02) COMP.
001500         10  WS-SERIES-VAL OCCURS 90 TIMES
001510                            INDEXED BY SERIES-VAL-IDX.
001520             15  WS-SERIES-ENTRY   PIC S9(07)V9(04).
001530     05  FILLER                    PIC X(10).
001540
001550******************************************************************
001560*  AGGREGATE-CALL TABLE - EACH ROW PAIRS THE STAT-AGG-SW CODE     *
001570*  RECSTAT EXPECTS WITH THE FEAT-AGG-CELL SLOT (AIDX-XXXX, SEE    *
001580*  AGGSLOT) IT FILLS.  CURRENT (SLOT 1) AND DELTA-PCT-3V14 (SLOT  *
001590*  6) ARE HANDLED SEPARATELY, SO ONLY 5 ROWS ARE NEEDED HERE.     *
001600******************************************************************
001610 01  WS-AGG-CALL-LITERALS.
001620     05  FILLER                    PIC X(03) VALUE "032".
001630     05  FILLER                    PIC X(03) VALUE "073".
001640     05  FILLER                    PIC X(03) VALUE "144".
001650     05  FILLER                    PIC X(03) VALUE "M45".
001660     05  FILLER                    PIC X(03) VALUE "Z27".
001670 01  WS-AGG-CALL-TABLE REDEFINES WS-AGG-CALL-LITERALS.
001680     05  WS-AGG-CALL-ENTRY OCCURS 5 TIMES
001690                            INDEXED BY AGG-CALL-IDX.
001700         10  WS-AGG-CALL-CODE      PIC X(02).
001710         10  WS-AGG-CALL-SLOT      PIC 9(01).
001720
001730****** LOCAL COPY OF RECSTAT'S LINKAGE SHAPE - RECFEAT BUILDS
001740****** THIS ONCE PER VARIABLE/AGGREGATE AND CALLS RECSTAT
001750 01  WS-STAT-CALC-REC.
001760     05  WS-STAT-AGG-SW            PIC X(02).
001770         88  WS-STAT-MEAN-3D           VALUE "03".
001780         88  WS-STAT-MEAN-7D           VALUE "07".
001790         88  WS-STAT-MEAN-14D          VALUE "14".
001800         88  WS-STAT-MEDIAN-14D        VALUE "M4".
001810         88  WS-STAT-ZSCORE-28D        VALUE "Z2".
001820     05  WS-STAT-USER-ID           PIC X(12).
001830     05  WS-STAT-VARIABLE-ID       PIC X(30).
001840     05  WS-STAT-SERIES-COUNT      PIC 9(02) COMP.
001850     05  WS-STAT-SERIES-TABLE OCCURS 90 TIMES
001860                             INDEXED BY WS-STAT-IDX.
001870         10  WS-STAT-SERIES-VALUE  PIC S9(07)V9(04).
001880     05  WS-STAT-RESULT-VALUE      PIC S9(07)V9(04).
001890     05  WS-STAT-RESULT-VALUE-X REDEFINES WS-STAT-RESULT-VALUE
001900                               PIC X(08).
001910     05  WS-STAT-RESULT-MISS       PIC X(01).
001920         88  WS-STAT-RESULT-PRESENT    VALUE "N".
001930         88  WS-STAT-RESULT-ABSENT     VALUE "Y".
001940
001950 01  WS-STAT-RETURN-CD             PIC 9(4) COMP.
001960
001970****** LOCAL COPY OF RECDLTA'S LINKAGE SHAPE
001980 01  WS-CALC-DELTA-REC.
001990     05  WS-CALC-TYPE-SW           PIC X.
002000         88  WS-DELTA-PCT              VALUE "D".
002010         88  WS-MAX-HR-PCT             VALUE "H".
002020     05  WS-CALC-USER-ID           PIC X(12).
002030     05  WS-CALC-VARIABLE-ID       PIC X(30).
002040     05  WS-CALC-MEAN-3D           PIC S9(07)V9(04).
002050     05  WS-CALC-MEAN-3D-MISS      PIC X(01).
002060         88  WS-CALC-MEAN-3D-ABSENT    VALUE "Y".
002070     05  WS-CALC-MEAN-14D          PIC S9(07)V9(04).
002080     05  WS-CALC-MEAN-14D-MISS     PIC X(01).
002090         88  WS-CALC-MEAN-14D-ABSENT   VALUE "Y".
002100     05  WS-CALC-CURRENT-MAX-HR    PIC S9(07)V9(04).
002110     05  WS-CALC-CURRENT-MAX-HR-MISS PIC X(01).
002120         88  WS-CALC-MAX-HR-ABSENT     VALUE "Y".
002130     05  WS-CALC-CURRENT-USER-MAX-HR PIC S9(07)V9(04).
002140     05  WS-CALC-USER-MAX-HR-MISS  PIC X(01).
002150         88  WS-CALC-USER-MAX-HR-ABSENT VALUE "Y".
002160     05  WS-CALC-RESULT-VALUE      PIC S9(07)V9(04).
002170     05  WS-CALC-RESULT-VALUE-X REDEFINES WS-CALC-RESULT-VALUE
002180                               PIC X(08).
002190     05  WS-CALC-RESULT-MISS       PIC X(01).
002200         88  WS-CALC-RESULT-PRESENT    VALUE "N".
002210         88  WS-CALC-RESULT-ABSENT     VALUE "Y".
002220
002230 01  WS-CALC-RETURN-CD             PIC 9(4) COMP.
002240
002250 01  FLAGS-AND-SWITCHES.
002260     05  COMB-EOF-SW               PIC X(01) VALUE "N".
002270         88  COMB-AT-EOF               VALUE "Y".
002280     05  FIRST-USER-SW             PIC X(01) VALUE "Y".
002290         88  FIRST-USER-IN-FILE        VALUE "Y".
002300     05  FILLER                    PIC X(06).
002310
002320 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002330     05  RECORDS-READ              PIC 9(07) COMP.
002340     05  PATIENTS-PROCESSED        PIC 9(07) COMP.
002350     05  VAR-SUB                   PIC 9(02) COMP.
002360     05  SER-SUB                   PIC 9(02) COMP.
002370     05  WS-TRLR-RECORD-COUNT      PIC 9(07) COMP.
002380     05  FILLER                    PIC X(10).
002390
002400 77  WS-DATE                       PIC 9(06).
002410 77  WS-DATE-X REDEFINES WS-DATE   PIC X(06).
002420 77  WS-EVAL-DATE-ISO              PIC X(10).
002430 01  WS-EVAL-DATE-GROUP.
002440     05  WS-EVAL-CENT              PIC 9(02).
002450     05  WS-EVAL-YY                PIC 9(02).
002460     05  FILLER                    PIC X(01) VALUE "-".
002470     05  WS-EVAL-MM                PIC 9(02).
002480     05  FILLER                    PIC X(01) VALUE "-".
002490     05  WS-EVAL-DD                PIC 9(02).
002500
002510 COPY ABENDREC.
002520
002530 PROCEDURE DIVISION.
002540     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002550     PERFORM 100-MAINLINE THRU 100-EXIT
002560             UNTIL COMB-AT-EOF.
002570     PERFORM 999-CLEANUP THRU 999-EXIT.
002580     MOVE +0 TO RETURN-CODE.
002590     GOBACK.
002600
002610 000-HOUSEKEEPING.
002620     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002630     DISPLAY "******** BEGIN JOB RECFEAT ********".
002640     ACCEPT WS-DATE FROM DATE.
002650     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002660     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002670     PERFORM 900-READ-COMBFILE THRU 900-EXIT.
002680 000-EXIT.
002690     EXIT.
002700
002710 100-MAINLINE.
002720     MOVE "100-MAINLINE" TO PARA-NAME.
002730     IF COMB-TRAILER-REC
002740         PERFORM 950-BALANCE-TRAILER THRU 950-EXIT
002750         GO TO 100-READ-NEXT.
002760
002770     IF NOT FIRST-USER-IN-FILE
002780         AND COMB-USER-ID NOT = HOLD-USER-ID
002790         PERFORM 300-WRITE-USER-FEATURES THRU 300-EXIT.
002800
002810     MOVE "N" TO FIRST-USER-SW.
002820     PERFORM 250-BUILD-VARIABLE-SERIES THRU 250-EXIT
002830             VARYING VAR-SUB FROM 1 BY 1
002840             UNTIL VAR-SUB > VIDX-TABLE-SIZE.
002850     MOVE WS-COMBINED-REC TO WS-HOLD-COMBINED-REC.
002860 100-READ-NEXT.
002870     PERFORM 900-READ-COMBFILE THRU 900-EXIT.
002880 100-EXIT.
002890     EXIT.
002900
002910 200-CALCULATE-FEATURE-AGGS.
002920******** ONE TRACKED VARIABLE (VAR-SUB) FOR THE PATIENT JUST
002930******** FINISHED - CURRENT COMES STRAIGHT FROM THE HOLD AREA,
002940******** THE ROLLING AGGREGATES ARE EACH A CALL TO RECSTAT, AND
002950******** DELTA-PCT-3V14 IS A CALL TO RECDLTA ONCE MEAN-3D AND
002960******** MEAN-14D ARE BOTH IN HAND
002970     MOVE "200-CALCULATE-FEATURE-AGGS" TO PARA-NAME.
002980     MOVE HOLD-VAR-VALUE(VAR-SUB)
002990             TO FEAT-AGG-VALUE(VAR-SUB, AIDX-CURRENT).
003000     MOVE HOLD-VAR-MISS(VAR-SUB)
003010             TO FEAT-AGG-MISS(VAR-SUB, AIDX-CURRENT).
003020
003030     PERFORM 220-CALL-ONE-AGGREGATE THRU 220-EXIT
003040             VARYING AGG-CALL-IDX FROM 1 BY 1
003050             UNTIL AGG-CALL-IDX > 5.
003060
003070     PERFORM 230-CALC-DELTA-PCT THRU 230-EXIT.
003080 200-EXIT.
003090     EXIT.
003100
003110 220-CALL-ONE-AGGREGATE.
003120     MOVE "220-CALL-ONE-AGGREGATE" TO PARA-NAME.
003130     MOVE WS-AGG-CALL-CODE(AGG-CALL-IDX) TO WS-STAT-AGG-SW.
003140     MOVE HOLD-USER-ID                   TO WS-STAT-USER-ID.
003150     MOVE WS-VARIABLE-NAME-ENTRY(VAR-SUB) TO WS-STAT-VARIABLE-ID.
003160     MOVE WS-SERIES-CNT(VAR-SUB)          TO WS-STAT-SERIES-COUNT.
003170     PERFORM 225-COPY-SERIES-VALUE THRU 225-EXIT
003180             VARYING SER-SUB FROM 1 BY 1
003190             UNTIL SER-SUB > WS-STAT-SERIES-COUNT.
003200
003210     CALL "RECSTAT" USING WS-STAT-CALC-REC, WS-STAT-RETURN-CD.
003220
003230     MOVE WS-STAT-RESULT-VALUE TO
003240             FEAT-AGG-VALUE(VAR-SUB, WS-AGG-CALL-SLOT(AGG-CALL-IDX)).
003250     MOVE WS-STAT-RESULT-MISS TO
003260             FEAT-AGG-MISS(VAR-SUB, WS-AGG-CALL-SLOT(AGG-CALL-IDX)).
003270 220-EXIT.
003280     EXIT.
003290
003300 225-COPY-SERIES-VALUE.
003310     MOVE WS-SERIES-ENTRY(VAR-SUB, SER-SUB)
003320             TO WS-STAT-SERIES-VALUE(SER-SUB).
003330 225-EXIT.
003340     EXIT.
003350
003360 230-CALC-DELTA-PCT.
003370     MOVE "230-CALC-DELTA-PCT" TO PARA-NAME.
003380     MOVE "D" TO WS-CALC-TYPE-SW.
003390     MOVE HOLD-USER-ID TO WS-CALC-USER-ID.
003400     MOVE WS-VARIABLE-NAME-ENTRY(VAR-SUB) TO WS-CALC-VARIABLE-ID.
003410     MOVE FEAT-AGG-VALUE(VAR-SUB, AIDX-MEAN-3D)
003420             TO WS-CALC-MEAN-3D.
003430     MOVE FEAT-AGG-MISS(VAR-SUB, AIDX-MEAN-3D)
003440             TO WS-CALC-MEAN-3D-MISS.
003450     MOVE FEAT-AGG-VALUE(VAR-SUB, AIDX-MEAN-14D)
003460             TO WS-CALC-MEAN-14D.
003470     MOVE FEAT-AGG-MISS(VAR-SUB, AIDX-MEAN-14D)
003480             TO WS-CALC-MEAN-14D-MISS.
003490
003500     CALL "RECDLTA" USING WS-CALC-DELTA-REC, WS-CALC-RETURN-CD.
003510
003520     MOVE WS-CALC-RESULT-VALUE TO
003530             FEAT-AGG-VALUE(VAR-SUB, AIDX-DELTA-PCT-3V14).
003540     MOVE WS-CALC-RESULT-MISS TO
003550             FEAT-AGG-MISS(VAR-SUB, AIDX-DELTA-PCT-3V14).
003560 230-EXIT.
003570     EXIT.
003580
003590 250-BUILD-VARIABLE-SERIES.
003600******** ONE DETAIL RECORD'S WORTH OF VALUES - ADD EACH PRESENT
003610******** READING TO ITS VARIABLE'S TRAILING SERIES
003620     MOVE "250-BUILD-VARIABLE-SERIES" TO PARA-NAME.
003630     IF COMB-VAR-PRESENT(VAR-SUB)
003640         AND WS-SERIES-CNT(VAR-SUB) < 90
003650         ADD 1 TO WS-SERIES-CNT(VAR-SUB)
003660         MOVE COMB-VAR-VALUE(VAR-SUB) TO
003670                 WS-SERIES-ENTRY(VAR-SUB, WS-SERIES-CNT(VAR-SUB)).
003680 250-EXIT.
003690     EXIT.
003700
003710 300-WRITE-USER-FEATURES.
003720******** CONTROL BREAK - THE PATIENT HELD IN WS-HOLD-COMBINED-REC
003730******** IS FINISHED.  CALCULATE ALL 20 VARIABLES' AGGREGATES,
003740******** THE ONE DERIVED RATIO, AND REWRITE (OR WRITE, FIRST TIME)
003750******** FEATFILE, THEN RESET THE SERIES FOR THE NEXT PATIENT
003760     MOVE "300-WRITE-USER-FEATURES" TO PARA-NAME.
003770     INITIALIZE FEATURE-STORE-REC.
003780     MOVE HOLD-USER-ID TO FEAT-USER-ID.
003790     PERFORM 305-BUILD-EVAL-DATE THRU 305-EXIT.
003800     MOVE WS-EVAL-DATE-ISO TO FEAT-EVAL-DATE.                     051126JS
003810
003820     PERFORM 200-CALCULATE-FEATURE-AGGS THRU 200-EXIT
003830             VARYING VAR-SUB FROM 1 BY 1
003840             UNTIL VAR-SUB > VIDX-TABLE-SIZE.
003850
003860     PERFORM 310-CALC-DERIVED-MAX-HR-PCT THRU 310-EXIT.
003870
003880******** PROBE FOR AN EXISTING RECORD ONLY - READS INTO FEATFILE'S
003890******** OWN RECORD AREA SO THE FEATURE VALUES JUST COMPUTED ABOVE
003900******** ARE NOT DISTURBED
003910     MOVE FEAT-USER-ID TO FEAT-FILE-KEY.
003920     READ FEATFILE
003930         INVALID KEY CONTINUE
003940     END-READ.
003950     IF FEAT-RECORD-FOUND
003960         REWRITE FEATFILE-REC FROM FEATURE-STORE-REC
003970             INVALID KEY
003980                 MOVE "** PROBLEM REWRITING FEATFILE"
003990                         TO ABEND-REASON
004000                 MOVE FEAT-STATUS TO EXPECTED-VAL
004010                 GO TO 1000-ABEND-RTN
004020         END-REWRITE
004030     ELSE
004040         WRITE FEATFILE-REC FROM FEATURE-STORE-REC
004050             INVALID KEY
004060                 MOVE "** PROBLEM WRITING FEATFILE"
004070                         TO ABEND-REASON
004080                 MOVE FEAT-STATUS TO EXPECTED-VAL
004090                 GO TO 1000-ABEND-RTN
004100         END-WRITE.
004110
004120     ADD 1 TO PATIENTS-PROCESSED.
004130     INITIALIZE WS-PATIENT-SERIES.
004140 300-EXIT.
004150     EXIT.
004160
004170******** TKT-261 - STAMP FEAT-EVAL-DATE WITH A FULL CENTURY-SAFE
004180******** YYYY-MM-DD STRING, NOT THE BARE 6-DIGIT RUN DATE.  USES
004190******** THE SAME 50/49 WINDOWING RULE THE SHOP SIGNED OFF ON
004200******** BACK IN THE 01/21/99 Y2K REVIEW.
004210 305-BUILD-EVAL-DATE.
004220     MOVE "305-BUILD-EVAL-DATE" TO PARA-NAME.
004230     MOVE WS-DATE-X(1:2) TO WS-EVAL-YY.
004240     MOVE WS-DATE-X(3:2) TO WS-EVAL-MM.
004250     MOVE WS-DATE-X(5:2) TO WS-EVAL-DD.
004260     IF WS-EVAL-YY < 50
004270         MOVE 20 TO WS-EVAL-CENT
004280     ELSE
004290         MOVE 19 TO WS-EVAL-CENT
004300     END-IF.
004310     MOVE WS-EVAL-DATE-GROUP TO WS-EVAL-DATE-ISO.
004320 305-EXIT.
004330     EXIT.
004340
004350 310-CALC-DERIVED-MAX-HR-PCT.
004360     MOVE "310-CALC-DERIVED-MAX-HR-PCT" TO PARA-NAME.
004370     MOVE "H" TO WS-CALC-TYPE-SW.
004380     MOVE HOLD-USER-ID TO WS-CALC-USER-ID.
004390     MOVE "MAX_HR_PCT_USER_MAX" TO WS-CALC-VARIABLE-ID.
004400     MOVE HOLD-VAR-VALUE(VIDX-MAX-HR) TO WS-CALC-CURRENT-MAX-HR.
004410     MOVE HOLD-VAR-MISS(VIDX-MAX-HR)
004420             TO WS-CALC-CURRENT-MAX-HR-MISS.
004430     MOVE HOLD-VAR-VALUE(VIDX-USER-MAX-HR)
004440             TO WS-CALC-CURRENT-USER-MAX-HR.
004450     MOVE HOLD-VAR-MISS(VIDX-USER-MAX-HR)
004460             TO WS-CALC-USER-MAX-HR-MISS.
004470
004480     CALL "RECDLTA" USING WS-CALC-DELTA-REC, WS-CALC-RETURN-CD.
004490
004500     MOVE WS-CALC-RESULT-VALUE TO FEAT-DERIVED-VALUE.
004510     MOVE WS-CALC-RESULT-MISS  TO FEAT-DERIVED-MISS.
004520 310-EXIT.
004530     EXIT.
004540
004550 800-OPEN-FILES.
004560     MOVE "800-OPEN-FILES" TO PARA-NAME.
004570     OPEN OUTPUT SYSOUT.
004580     OPEN INPUT COMBFILE.
004590     OPEN I-O FEATFILE.
004600 800-EXIT.
004610     EXIT.
004620
004630 850-CLOSE-FILES.
004640     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004650     CLOSE COMBFILE, FEATFILE, SYSOUT.
004660 850-EXIT.
004670     EXIT.
004680
004690 900-READ-COMBFILE.
004700     MOVE "900-READ-COMBFILE" TO PARA-NAME.
004710     READ COMBFILE INTO WS-COMBINED-REC
004720         AT END
004730             MOVE "Y" TO COMB-EOF-SW
004740             GO TO 900-EXIT
004750     END-READ.
004760     ADD 1 TO RECORDS-READ.
004770 900-EXIT.
004780     EXIT.
004790
004800 950-BALANCE-TRAILER.
004810     MOVE "950-BALANCE-TRAILER" TO PARA-NAME.
004820     IF NOT FIRST-USER-IN-FILE
004830         PERFORM 300-WRITE-USER-FEATURES THRU 300-EXIT.
004840
004850     MOVE TRLR-RECORD-COUNT TO WS-TRLR-RECORD-COUNT.
004860******** RECORDS-READ COUNTS THE TRAILER ITSELF, SO BACK IT OUT
004870******** BEFORE COMPARING AGAINST WHAT RECLOAD WROTE
004880     IF (RECORDS-READ - 1) NOT EQUAL TO WS-TRLR-RECORD-COUNT
004890         MOVE "** WORK-COMBINED OUT OF BALANCE" TO ABEND-REASON
004900         MOVE WS-TRLR-RECORD-COUNT TO EXPECTED-VAL
004910         MOVE RECORDS-READ TO ACTUAL-VAL
004920         WRITE SYSOUT-REC FROM ABEND-REC.
004930 950-EXIT.
004940     EXIT.
004950
004960 999-CLEANUP.
004970     MOVE "999-CLEANUP" TO PARA-NAME.
004980     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004990
005000     DISPLAY "** DETAIL RECORDS READ **".
005010     DISPLAY RECORDS-READ.
005020     DISPLAY "** PATIENTS PROCESSED **".
005030     DISPLAY PATIENTS-PROCESSED.
005040     DISPLAY "******** NORMAL END OF JOB RECFEAT ********".
005050 999-EXIT.
005060     EXIT.
005070
005080 1000-ABEND-RTN.
005090     WRITE SYSOUT-REC FROM ABEND-REC.
005100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005110     DISPLAY "*** ABNORMAL END OF JOB - RECFEAT ***" UPON CONSOLE.
005120     DIVIDE ZERO-VAL INTO ONE-VAL.
