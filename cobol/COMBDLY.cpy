000010******************************************************************
000020* COMBDLY  -  ONE MERGED PATIENT/DAY OBSERVATION (THE "COMBINED  *
000030*             RECORD") PLUS THE 20-SLOT TRACKED-VARIABLE TABLE   *
000040*             SHARED BY EVERY PROGRAM THAT WALKS A PATIENT'S     *
000050*             HISTORY.  SLOT NUMBERS ARE FIXED BY THE CONSTANTS  *
000060*             BELOW SO RECLOAD, RECFEAT AND RECDSL ALL AGREE ON  *
000070*             WHICH SLOT HOLDS WHICH READING.                    *
000080*                                                   - JS 03/14/26*
000090* 04/02/26 JS  ADDED THE FOUR PRE-DERIVED WORKLOAD SLOTS (ACWR,  *
000100*              TRIMP, READINESS, HRV/RHR) FOR THE OPTIONAL        *
000110*              PRE-PROCESSED COMBINED FEED.              TKT-221 *
000120* 05/04/26 JS  ADDED THE LEADING COMB-RECORD-TYPE FLAG SO RECLOAD *
000130*              CAN CLOSE THE WORK FILE WITH A BALANCING TRAILER   *
000140*              THE SAME WAY THE OLD DAILY FILES DID.       TKT-248*
000150******************************************************************
000160 01  WS-COMBINED-REC.
000170     05  COMB-RECORD-TYPE          PIC X(01).
000180         88  COMB-DETAIL-REC           VALUE "D".
000190         88  COMB-TRAILER-REC          VALUE "T".
000200     05  COMB-USER-ID              PIC X(12).
000210     05  COMB-REC-DATE             PIC X(10).
000220     05  COMB-VARIABLE-TABLE OCCURS 20 TIMES
000230                             INDEXED BY COMB-VAR-IDX.
000240         10  COMB-VAR-VALUE        PIC S9(07)V9(04).
000250         10  COMB-VAR-MISS         PIC X(01).
000260             88  COMB-VAR-PRESENT      VALUE "N".
000270             88  COMB-VAR-ABSENT       VALUE "Y".
000280     05  FILLER                    PIC X(30).
000290
000300******************************************************************
000310*  TRAILER LAYOUT FOR WORK-COMBINED - CARRIES THE RECORD COUNT SO *
000320*  RECFEAT CAN BALANCE WHAT IT READ AGAINST WHAT RECLOAD WROTE.   *
000330******************************************************************
000340 01  WS-COMBINED-TRAILER-REC.
000350     05  TRLR-RECORD-TYPE          PIC X(01).
000360     05  TRLR-RECORD-COUNT         PIC 9(07) COMP.
000370     05  FILLER                    PIC X(284).
000380
000390******************************************************************
000400*  TRACKED-VARIABLE SLOT NUMBERS - 10 ACTIVITY, 6 SLEEP, 4       *
000410*  PRE-DERIVED WORKLOAD MEASURES.  KEEP IN STEP WITH THE         *
000420*  LITERAL NAME TABLES IN RECLOAD AND RECDSL IF A SLOT IS EVER   *
000430*  ADDED OR RENUMBERED.                                          *
000440******************************************************************
000450 01  WS-VARIABLE-SLOT-CONSTANTS.
000460     05  VIDX-STEPS                PIC 9(02) VALUE 01.
000470     05  VIDX-MIN-LIGHT            PIC 9(02) VALUE 02.
000480     05  VIDX-MIN-MODERATE         PIC 9(02) VALUE 03.
000490     05  VIDX-MIN-VIGOROUS         PIC 9(02) VALUE 04.
000500     05  VIDX-HR-AVG               PIC 9(02) VALUE 05.
000510     05  VIDX-MAX-HR               PIC 9(02) VALUE 06.
000520     05  VIDX-MIN-HR               PIC 9(02) VALUE 07.
000530     05  VIDX-RESTING-HR           PIC 9(02) VALUE 08.
000540     05  VIDX-USER-MAX-HR          PIC 9(02) VALUE 09.
000550     05  VIDX-HRV-SDNN             PIC 9(02) VALUE 10.
000560     05  VIDX-REM-MIN              PIC 9(02) VALUE 11.
000570     05  VIDX-ASLEEP-MIN           PIC 9(02) VALUE 12.
000580     05  VIDX-DEEP-MIN             PIC 9(02) VALUE 13.
000590     05  VIDX-LIGHT-SLEEP-MIN      PIC 9(02) VALUE 14.
000600     05  VIDX-AWAKE-MIN            PIC 9(02) VALUE 15.
000610     05  VIDX-AVG-BREATHS          PIC 9(02) VALUE 16.
000620     05  VIDX-ACWR                 PIC 9(02) VALUE 17.
000630     05  VIDX-TRIMP                PIC 9(02) VALUE 18.
000640     05  VIDX-READINESS            PIC 9(02) VALUE 19.
000650     05  VIDX-HRV-RHR-RATIO        PIC 9(02) VALUE 20.
000660     05  VIDX-TABLE-SIZE           PIC 9(02) VALUE 20.
000670     05  VIDX-DERIVED-MAX-HR-PCT   PIC 9(02) VALUE 21.
000680
000690******************************************************************
000700*  VARIABLE-NAME LOOKUP TABLE - THE RULE CATALOG CARRIES EACH    *
000710*  VARIABLE AS A NAME (COND-VAR), NOT A SLOT NUMBER, SO RECDSL   *
000720*  SEARCHES THIS TABLE TO FIND THE SLOT.  BUILT AS A BLOCK OF    *
000730*  FILLER LITERALS REDEFINED BY AN OCCURS TABLE - 85 COBOL HAS   *
000740*  NO WAY TO VALUE EACH ENTRY OF AN OCCURS TABLE DIRECTLY.       *
000750******************************************************************
000760 01  WS-VARIABLE-NAME-LITERALS.
000770     05  FILLER               PIC X(30) VALUE "STEPS".
000780     05  FILLER               PIC X(30) VALUE "MINUTES_LIGHT".
000790     05  FILLER               PIC X(30) VALUE "MINUTES_MODERATE".
000800     05  FILLER               PIC X(30) VALUE "MINUTES_VIGOROUS".
000810     05  FILLER               PIC X(30) VALUE "HR_AVG_BPM".
000820     05  FILLER               PIC X(30) VALUE "MAX_HR_BPM".
000830     05  FILLER               PIC X(30) VALUE "MIN_HR_BPM".
000840     05  FILLER               PIC X(30) VALUE "RESTING_HR".
000850     05  FILLER               PIC X(30) VALUE "USER_MAX_HR_BPM".
000860     05  FILLER               PIC X(30) VALUE "HRV_SDNN".
000870     05  FILLER               PIC X(30) VALUE "REM_SLEEP_MIN".
000880     05  FILLER               PIC X(30) VALUE "ASLEEP_MIN".
000890     05  FILLER               PIC X(30) VALUE "DEEP_SLEEP_MIN".
000900     05  FILLER               PIC X(30) VALUE "LIGHT_SLEEP_MIN".
000910     05  FILLER               PIC X(30) VALUE "AWAKE_MIN".
000920     05  FILLER               PIC X(30) VALUE "AVG_BREATHS_PER_MIN".
000930     05  FILLER               PIC X(30) VALUE "ACWR".
000940     05  FILLER               PIC X(30) VALUE "TRIMP".
000950     05  FILLER               PIC X(30) VALUE "READINESS_SCORE".
000960     05  FILLER               PIC X(30) VALUE "HRV_RHR_RATIO".
000970     05  FILLER               PIC X(30) VALUE "MAX_HR_PCT_USER_MAX".
000980 01  WS-VARIABLE-NAME-TABLE REDEFINES WS-VARIABLE-NAME-LITERALS.
000990     05  WS-VARIABLE-NAME-ENTRY PIC X(30) OCCURS 21 TIMES
001000                                 INDEXED BY WS-VNAME-IDX.
