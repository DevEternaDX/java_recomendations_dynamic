000010******************************************************************
000020* MSGCAT   -  MESSAGE-CATALOG ENTRY.  EACH RULE MAY HAVE SEVERAL *
000030*             CANDIDATE MESSAGE TEXTS, WEIGHTED, SO REPEAT FIRES *
000040*             DO NOT ALWAYS SHOW THE PATIENT THE SAME WORDING.   *
000050*             SELECTED BY RECMSG AT FIRE TIME BY A WEIGHTED      *
000060*             RANDOM DRAW - THE DRIVING JOB SUPPLIES THE RANDOM  *
000070*             VALUE SO A RERUN CAN BE REPRODUCED EXACTLY.        *
000080*                                                   - JS 03/19/26*
000090* 04/24/26 JS  NOTE - THE IN-MEMORY CANDIDATE TABLE RECINIT      *
000100*              LOADS LIVES IN MSGTAB, NOT HERE, SO THIS RECORD   *
000110*              STAYS A SINGLE CLEAN 01 - RECMSG IS PASSED THE    *
000120*              WHOLE MSGTAB TABLE AND DOES ITS OWN FILTERING     *
000130*              AND WEIGHTED DRAW ACROSS ALL CANDIDATES AT ONCE.  *
000140******************************************************************
000150 01  MSG-CATALOG-REC.
000160     05  MSG-ID                    PIC 9(05).
000170     05  MSG-RULE-ID               PIC X(30).
000180     05  MSG-TEXT                  PIC X(200).
000190     05  MSG-WEIGHT                PIC 9(03).
000200     05  MSG-ACTIVE                PIC X(01).
000210         88  MSG-IS-ACTIVE             VALUE "Y".
000220     05  MSG-LOCALE                PIC X(05).
000230     05  FILLER                    PIC X(06).
