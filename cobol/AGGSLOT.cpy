000010******************************************************************
000020* AGGSLOT  -  AGGREGATE-NAME LOOKUP TABLE.  THE RULE CATALOG     *
000030*             CARRIES EACH AGGREGATE AS A NAME (COND-AGG,        *
000040*             DEFAULT "CURRENT"), NOT A SLOT NUMBER, SO RECDSL   *
000050*             SEARCHES THIS TABLE TO FIND THE SLOT TO USE        *
000060*             AGAINST FEAT-AGG-CELL IN FEATDLY.  SAME FILLER-    *
000070*             LITERAL/REDEFINES TECHNIQUE AS THE VARIABLE-NAME   *
000080*             TABLE IN COMBDLY - 85 COBOL HAS NO WAY TO VALUE    *
000090*             EACH ENTRY OF AN OCCURS TABLE DIRECTLY.  KEPT OUT  *
000100*             OF FEATDLY ITSELF SO FEATDLY STAYS SAFE TO COPY    *
000110*             INTO A LINKAGE SECTION.              - JS 04/22/26*
000120******************************************************************
000130*  AGGREGATE SLOT NUMBERS WITHIN FEAT-AGG-CELL (SEE FEATDLY) -   *
000140*  MUST MATCH THE ORDER RECSTAT IS CALLED IN BY RECFEAT.         *
000150******************************************************************
000160 01  WS-AGGREGATE-SLOT-CONSTANTS.
000170     05  AIDX-CURRENT              PIC 9(01) VALUE 1.
000180     05  AIDX-MEAN-3D              PIC 9(01) VALUE 2.
000190     05  AIDX-MEAN-7D              PIC 9(01) VALUE 3.
000200     05  AIDX-MEAN-14D             PIC 9(01) VALUE 4.
000210     05  AIDX-MEDIAN-14D           PIC 9(01) VALUE 5.
000220     05  AIDX-DELTA-PCT-3V14       PIC 9(01) VALUE 6.
000230     05  AIDX-ZSCORE-28D           PIC 9(01) VALUE 7.
000240
000250 01  WS-AGGREGATE-NAME-LITERALS.
000260     05  FILLER               PIC X(15) VALUE "CURRENT".
000270     05  FILLER               PIC X(15) VALUE "MEAN_3D".
000280     05  FILLER               PIC X(15) VALUE "MEAN_7D".
000290     05  FILLER               PIC X(15) VALUE "MEAN_14D".
000300     05  FILLER               PIC X(15) VALUE "MEDIAN_14D".
000310     05  FILLER               PIC X(15) VALUE "DELTA_PCT_3V14".
000320     05  FILLER               PIC X(15) VALUE "ZSCORE_28D".
000330 01  WS-AGGREGATE-NAME-TABLE REDEFINES WS-AGGREGATE-NAME-LITERALS.
000340     05  WS-AGGREGATE-NAME-ENTRY PIC X(15) OCCURS 7 TIMES
000350                                  INDEXED BY WS-ANAME-IDX.
