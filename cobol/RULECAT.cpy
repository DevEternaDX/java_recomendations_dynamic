000010******************************************************************
000020* RULECAT  -  ONE RULE-CATALOG ENTRY: THE RULE HEADER PLUS ITS   *
000030*             CONDITION-LOGIC TREE, FLATTENED INTO A PARENT-     *
000040*             POINTER TABLE SO IT CAN BE WALKED ITERATIVELY (NO  *
000050*             RECURSIVE CALLS) BY RECDSL.  NODE 1 IS ALWAYS THE  *
000060*             ROOT; A NODE'S CHILDREN ARE EVERY OTHER NODE WHOSE *
000070*             COND-PARENT-SUB POINTS BACK TO IT.                 *
000080*                                                   - JS 03/18/26*
000090* 04/09/26 JS  WIDENED COND-IN-LIST FROM 3 TO 5 ENTRIES - THE    *
000100*              RECOVERY-CATEGORY RULES NEEDED MORE.      TKT-244 *
000110******************************************************************
000120 01  RULE-CATALOG-REC.
000130     05  RULE-ID                   PIC X(30).
000140     05  RULE-VERSION              PIC 9(03).
000150     05  RULE-ENABLED              PIC X(01).
000160         88  RULE-IS-ENABLED           VALUE "Y".
000170     05  RULE-TENANT-ID            PIC X(20).
000180     05  RULE-CATEGORY             PIC X(20).
000190     05  RULE-PRIORITY             PIC 9(03).
000200     05  RULE-SEVERITY             PIC 9(01).
000210     05  RULE-COOLDOWN-DAYS        PIC 9(03).
000220     05  RULE-MAX-PER-DAY          PIC 9(03).
000230     05  RULE-LOCALE               PIC X(05).
000240     05  RULE-NODE-COUNT           PIC 9(02) COMP.
000250     05  COND-NODE-TABLE OCCURS 24 TIMES
000260                         INDEXED BY COND-IDX.
000270         10  COND-NODE-TYPE        PIC X(08).
000280             88  COND-ALL              VALUE "ALL".
000290             88  COND-ANY              VALUE "ANY".
000300             88  COND-NONE             VALUE "NONE".
000310             88  COND-NUMERIC          VALUE "NUMERIC".
000320             88  COND-RELATIVE         VALUE "RELATIVE".
000330         10  COND-PARENT-SUB       PIC 9(02).
000340         10  COND-VAR              PIC X(30).
000350         10  COND-AGG              PIC X(15).
000360         10  COND-OP               PIC X(07).
000370         10  COND-VALUE-LO         PIC S9(07)V9(04).
000380         10  COND-VALUE-HI         PIC S9(07)V9(04).
000390         10  COND-IN-LIST OCCURS 5 TIMES
000400                         INDEXED BY COND-IN-IDX.
000410             15  COND-IN-VALUE     PIC S9(07)V9(04).
000420         10  COND-REQUIRED         PIC X(01).
000430         10  COND-RIGHT-VAR        PIC X(30).
000440         10  COND-RIGHT-AGG        PIC X(15).
000450         10  COND-LEFT-SCALE       PIC S9(03)V9(04).
000460         10  COND-LEFT-SCALE-PRES  PIC X(01).
000470             88  COND-LEFT-SCALED      VALUE "Y".
000480         10  COND-RIGHT-SCALE      PIC S9(03)V9(04).
000490         10  COND-RIGHT-SCALE-PRES PIC X(01).
000500             88  COND-RIGHT-SCALED     VALUE "Y".
000510         10  FILLER                PIC X(85).
000520     05  FILLER                    PIC X(85).
000530******************************************************************
000540*  NOTE - THE IN-MEMORY CATALOG TABLE RECINIT LOADS AT START-UP  *
000550*  AND RECENG WALKS EACH RUN LIVES IN RULETAB, NOT HERE, SO THIS *
000560*  RECORD STAYS A SINGLE CLEAN 01 SAFE TO COPY INTO A LINKAGE    *
000570*  SECTION AND PASS ACROSS A CALL BOUNDARY (RECDSL IS CALLED     *
000580*  ONCE PER RULE WITH ONE RULE-CATALOG-REC AT A TIME).           *
000590*                                                    - JS 04/22/26*
000600******************************************************************
