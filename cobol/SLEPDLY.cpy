000010******************************************************************
000020* SLEPDLY  -  WORKING COPY OF ONE SLEEP MEASUREMENT FOR A SINGLE *
000030*             PATIENT/DAY, AFTER COLUMN RENAME AND NUMERIC EDIT. *
000040*             BUILT BY RECLOAD, CONSUMED BY RECFEAT.  SAME       *
000050*             MISSING-FLAG CONVENTION AS ACTVDLY.                *
000060*                                                   - JS 03/14/26*
000070******************************************************************
000080 01  SLEP-DAILY-REC.
000090     05  SLEP-USER-ID              PIC X(12).
000100     05  SLEP-REC-DATE             PIC X(10).
000110     05  SLEP-REM-MIN              PIC 9(04).
000120     05  SLEP-REM-MIN-MISS         PIC X(01).
000130         88  SLEP-REM-MIN-PRESENT      VALUE "N".
000140         88  SLEP-REM-MIN-ABSENT       VALUE "Y".
000150     05  SLEP-ASLEEP-MIN           PIC 9(04).
000160     05  SLEP-ASLEEP-MIN-MISS      PIC X(01).
000170         88  SLEP-ASLEEP-MIN-PRESENT   VALUE "N".
000180         88  SLEP-ASLEEP-MIN-ABSENT    VALUE "Y".
000190     05  SLEP-DEEP-MIN             PIC 9(04).
000200     05  SLEP-DEEP-MIN-MISS        PIC X(01).
000210         88  SLEP-DEEP-MIN-PRESENT     VALUE "N".
000220         88  SLEP-DEEP-MIN-ABSENT      VALUE "Y".
000230     05  SLEP-LIGHT-MIN            PIC 9(04).
000240     05  SLEP-LIGHT-MIN-MISS       PIC X(01).
000250         88  SLEP-LIGHT-MIN-PRESENT    VALUE "N".
000260         88  SLEP-LIGHT-MIN-ABSENT     VALUE "Y".
000270     05  SLEP-AWAKE-MIN            PIC 9(04).
000280     05  SLEP-AWAKE-MIN-MISS       PIC X(01).
000290         88  SLEP-AWAKE-MIN-PRESENT    VALUE "N".
000300         88  SLEP-AWAKE-MIN-ABSENT     VALUE "Y".
000310     05  SLEP-AVG-BREATHS          PIC 9(02)V9(02).
000320     05  SLEP-AVG-BREATHS-MISS     PIC X(01).
000330         88  SLEP-AVG-BREATHS-PRESENT  VALUE "N".
000340         88  SLEP-AVG-BREATHS-ABSENT   VALUE "Y".
000350     05  FILLER                    PIC X(48).
