000010******************************************************************
000020* AUDTREC  -  ONE LINE OF THE DAILY RULE-EVALUATION AUDIT TRAIL. *
000030*             WRITTEN BY RECENG FOR EVERY RULE CHECKED, FIRED OR *
000040*             NOT, SO AN ANALYST CAN RECONSTRUCT WHY A GIVEN     *
000050*             RECOMMENDATION DID OR DID NOT GO OUT.              *
000060*                                                   - JS 03/20/26*
000070******************************************************************
000080 01  AUDIT-REC.
000090     05  AUDT-KEY.
000100         10  AUDT-USER-ID          PIC X(12).
000110         10  AUDT-RULE-ID          PIC X(30).
000120         10  AUDT-EVAL-DATE        PIC X(10).
000130     05  AUDT-AUDIT-ID             PIC 9(07).
000140     05  AUDT-TENANT-ID            PIC X(20).
000150     05  AUDT-FIRED                PIC X(01).
000160         88  AUDT-IS-FIRED             VALUE "Y".
000170     05  AUDT-MSG-ID               PIC 9(05).
000180     05  FILLER                    PIC X(15).
