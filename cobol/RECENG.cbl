000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECENG.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/14/86.
000070 DATE-COMPILED. 03/14/86.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          MAIN ENGINE STEP FOR THE RECOMMENDATIONS BATCH.  WALKS
000140*          FEATFILE (ONE RECORD PER USER, BUILT BY RECFEAT) AND,
000150*          FOR EACH USER, EVALUATES EVERY ENABLED/TENANT-MATCHED
000160*          RULE IN THE CATALOG IN PRIORITY-DESCENDING/SEVERITY-
000170*          DESCENDING ORDER.  A FIRED RULE IS HANDED TO RECMSG FOR
000180*          MESSAGE SELECTION (WEIGHTED-RANDOM, ANTI-REPEAT-AWARE)
000190*          AND EVERY RULE - FIRED OR NOT - IS WRITTEN TO AUDTFILE.
000200*          CANDIDATES THAT SURVIVE THEIR RULE'S COOLDOWN WINDOW
000210*          ARE THEN PUT THROUGH CONFLICT RESOLUTION (CATEGORY CAP
000220*          BEFORE THE DAILY TOTAL CAP) AND WHAT IS LEFT IS WRITTEN
000230*          TO EVENTOUT.
000240*
000250*          RECENG RUNS IN ITS OWN JOB STEP, SO IT CANNOT SEE
000260*          RECINIT'S IN-MEMORY TABLES - IT REREADS THE RULE AND
000270*          MESSAGE CATALOG SEED FILES AND REBUILDS ITS OWN COPY OF
000280*          WS-RULE-TABLE/WS-MSG-TABLE AT START-OF-DAY, THE SAME
000290*          WAY RECLOAD AND RECENG EACH CARRY THEIR OWN DATE LOGIC
000300*          RATHER THAN SHARE A SUBPROGRAM.  AUDTFILE'S HISTORY IS
000310*          ALSO PULLED INTO A WORKING-STORAGE TABLE AT START-OF-
000320*          DAY, ONE ROW PER FIRED AUDIT RECORD ON FILE, SO THE
000330*          COOLDOWN AND ANTI-REPEAT CHECKS ARE PLAIN TABLE SCANS
000340*          INSTEAD OF A KEYED READ PER CANDIDATE MESSAGE.
000350*
000360*          THIS IS A REWORK OF THE OLD TRMTUPDT DAILY LAB/
000370*          EQUIPMENT CHARGE UPDATE - SAME READ-SEQUENTIAL SHAPE,
000380*          BUT SINCE FEATFILE ALREADY HOLDS ONE ROW PER USER (NOT
000390*          MANY DETAIL ROWS THE WAY TRMTSRCH-FILE DID PER PATIENT)
000400*          THE OLD CONTROL-BREAK IS GONE - EACH FEATFILE READ IS A
000410*          COMPLETE UNIT OF WORK ON ITS OWN.
000420******************************************************************
000430* CHANGE LOG
000440* 03/14/86 JS  INITIAL VERSION AS TRMTUPDT - DAILY LAB/EQUIPMENT   *
000450*              CHARGE UPDATE AGAINST PATMSTR.                     *
000460* 09/02/91 TGD ADDED THE THREE-SLOT DIAGNOSTIC-CODE RECONCILIATION*
000470*              PASS FOR NEWLY DISCOVERED CODES.          TKT-061  *
000480* 01/18/99 MM  Y2K REVIEW - WS-DATE WIDENED TO CENTURY-SAFE       *
000490*              HANDLING, SIGNED OFF.                              *
000500* 05/02/26 JS  RETIRED THE CHARGE-UPDATE LOGIC ENTIRELY AND       *
000510*              RENAMED RECENG - NOW WALKS FEATFILE AND EVALUATES  *
000520*              THE RULE CATALOG FOR EACH USER, BUILDING THAT      *
000530*              DAY'S RECOMMENDATION EVENTS.               TKT-223 *
000540* 05/05/26 JS  RELOADS ITS OWN COPY OF THE RULE AND MESSAGE       *
000550*              CATALOGS DIRECTLY FROM THE SEED FILES RATHER THAN  *
000560*              DEPENDING ON RECINIT'S IN-MEMORY TABLES, SINCE THE *
000570*              TWO STEPS NEVER SHARE ADDRESS SPACE.        TKT-225*
000580* 05/06/26 TGD ADDED THE ANTI-REPETITION EXCLUDE LIST AND THE     *
000590*              WEIGHTED-RANDOM DRAW SEED PARAMETER FOR REPEATABLE *
000600*              TEST RUNS.                                  TKT-231*
000610* 05/08/26 JS  ADDED THE COOLDOWN-WINDOW AND CONFLICT-RESOLUTION  *
000620*              PASSES (CATEGORY CAP BEFORE THE DAILY TOTAL CAP)   *
000630*              AHEAD OF THE FINAL EVENTOUT WRITE.          TKT-233*
000640* 05/11/26 MM  CARRIED OVER RECFEAT'S NEW CENTURY-SAFE EVAL-DATE   *
000650*              FORMAT - DATE-MINUS-N NOW WORKS OFF FEATFILE'S OWN *
000660*              STAMPED DATE INSTEAD OF TODAY'S SYSTEM DATE.       *
000670*                                                          TKT-261*
000680******************************************************************
000690
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-390.
000730 OBJECT-COMPUTER. IBM-390.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT SYSOUT
000790     ASSIGN TO UT-S-SYSOUT
000800       ORGANIZATION IS SEQUENTIAL.
000810
000820     SELECT RULESEED
000830     ASSIGN TO UT-S-RULESEED
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS RULE-SEED-STATUS.
000860
000870     SELECT MSGSEED
000880     ASSIGN TO UT-S-MSGSEED
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS MSG-SEED-STATUS.
000910
000920     SELECT FEATFILE
000930            ASSIGN       TO FEATFILE
000940            ORGANIZATION IS INDEXED
000950            ACCESS MODE  IS SEQUENTIAL
000960            RECORD KEY   IS FEAT-FILE-KEY
000970            FILE STATUS  IS FEAT-STATUS.
000980
000990     SELECT AUDTFILE
001000            ASSIGN       TO AUDTFILE
001010            ORGANIZATION IS INDEXED
001020            ACCESS MODE  IS DYNAMIC
001030            RECORD KEY   IS AUDT-KEY
001040            FILE STATUS  IS AUDT-STATUS.
001050
001060     SELECT EVENTOUT
001070     ASSIGN TO UT-S-EVENTOUT
001080       ACCESS MODE IS SEQUENTIAL
001090       FILE STATUS IS EVENT-OFCODE.
001100
001110 DATA DIVISION.
001120 FILE SECTION.
001130 FD  SYSOUT
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 130 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS SYSOUT-REC.
001190 01  SYSOUT-REC                    PIC X(130).
001200
001210****** RULE-CATALOG SEED - SAME LAYOUT RECINIT LOADS.  RECENG
001220****** REREADS IT INDEPENDENTLY - SEE REMARKS.  THE FD RECORD
001230****** DOUBLES AS A ONE-RULE-AT-A-TIME SCRATCH AREA FOR THE
001240****** RECDSL CALL ONCE THE LOAD PASS IS DONE (RULESEED IS NEVER
001250****** READ AGAIN AFTER 050-LOAD-RULE-CATALOG COMPLETES).
001260 FD  RULESEED
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 7040 CHARACTERS
001300     BLOCK CONTAINS 0 RECORDS
001310     DATA RECORD IS RULE-CATALOG-REC.
001320 COPY RULECAT.
001330
001340****** MESSAGE-CATALOG SEED - SAME LAYOUT RECINIT LOADS.
001350 FD  MSGSEED
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD
001380     RECORD CONTAINS 250 CHARACTERS
001390     BLOCK CONTAINS 0 RECORDS
001400     DATA RECORD IS MSG-CATALOG-REC.
001410 COPY MSGCAT.
001420
001430****** VSAM FILE - ONE RECORD PER USER, WRITTEN BY RECFEAT.
001440****** WIDTH IS 12 (KEY) + 10 (EVAL DATE) + 20 VARIABLES * 7
001450****** AGGREGATE CELLS * 12 BYTES EACH + 11 (DERIVED VALUE) + 1
001460****** (DERIVED MISS FLAG) + 36 (FILLER) = 1750.  WALKED FRONT TO
001470****** BACK, ONE PASS, NO RANDOM LOOKUPS.
001480 FD  FEATFILE
001490     RECORD CONTAINS 1750 CHARACTERS
001500     DATA RECORD IS FEATFILE-REC.
001510 01  FEATFILE-REC.
001520     05  FEAT-FILE-KEY             PIC X(12).
001530     05  FILLER                    PIC X(1738).
001540
001550****** VSAM FILE - ONE ROW PER RULE EVALUATED FOR A USER ON A
001560****** GIVEN DATE, FIRED OR NOT.  READ IN FULL AT START-OF-DAY TO
001570****** BUILD THE COOLDOWN/ANTI-REPEAT HISTORY TABLE, THEN WRITTEN
001580****** TO (NEVER REWRITTEN - ONE EVALUATION A DAY PER USER/RULE)
001590****** AS EACH USER IS PROCESSED.  LAYOUT IS AUDTREC'S AUDIT-REC.
001600 FD  AUDTFILE
001610     RECORD CONTAINS 100 CHARACTERS
001620     DATA RECORD IS AUDIT-REC.
001630 COPY AUDTREC.
001640
001650****** RECOMMENDATION-EVENT OUTPUT - ONE ROW PER KEPT EVENT AFTER
001660****** COOLDOWN AND CONFLICT RESOLUTION.  INLINE LAYOUT, NOT A
001670****** COPYBOOK - NOTHING ELSE IN THE SYSTEM READS THIS SHAPE.
001680 FD  EVENTOUT
001690     RECORDING MODE IS F
001700     LABEL RECORDS ARE STANDARD
001710     RECORD CONTAINS 316 CHARACTERS
001720     BLOCK CONTAINS 0 RECORDS
001730     DATA RECORD IS REC-EVENT-REC.
001740 01  REC-EVENT-REC.
001750     05  REVT-EVAL-DATE            PIC X(10).
001760     05  REVT-TENANT-ID            PIC X(20).
001770     05  REVT-USER-ID              PIC X(12).
001780     05  REVT-RULE-ID              PIC X(30).
001790     05  REVT-CATEGORY             PIC X(20).
001800     05  REVT-SEVERITY             PIC 9(01).
001810     05  REVT-PRIORITY             PIC 9(03).
001820     05  REVT-MSG-ID               PIC 9(05).
001830     05  REVT-MSG-TEXT             PIC X(200).
001840     05  REVT-LOCALE               PIC X(05).
001850     05  FILLER                    PIC X(10).
001860
001870 WORKING-STORAGE SECTION.
001880 01  FILE-STATUS-CODES.
001890     05  RULE-SEED-STATUS          PIC X(02).
001900         88  RULE-SEED-CODE-READ       VALUE SPACES.
001910     05  MSG-SEED-STATUS           PIC X(02).
001920         88  MSG-SEED-CODE-READ        VALUE SPACES.
001930     05  FEAT-STATUS               PIC X(02).
001940         88  FEAT-CODE-READ            VALUE SPACES.
001950     05  AUDT-STATUS               PIC X(02).
001960         88  AUDT-CODE-OK              VALUE "00".
001970     05  EVENT-OFCODE              PIC X(02).
001980         88  EVENT-CODE-WRITE          VALUE SPACES.
001990     05  FILLER                    PIC X(10).
002000
002010 COPY RULETAB.
002020 COPY MSGTAB.
002030
002040******************************************************************
002050*  RULE-TABLE SORT WORK AREA - SAME SHAPE AS RECINIT'S OWN COPY, *
002060*  DUPLICATED HERE SINCE THE TWO STEPS NEVER SHARE ADDRESS SPACE.*
002070******************************************************************
002080 01  WS-SORT-WORK-AREA.
002090     05  SORT-PASS-SW              PIC X(01).
002100         88  SORT-MADE-A-SWAP          VALUE "Y".
002110     05  SORT-SUB-A                PIC 9(04) COMP.
002120     05  SORT-SUB-B                PIC 9(04) COMP.
002130     05  WS-SWAP-ENTRY             PIC X(7040).
002140
002150******************************************************************
002160*  WORKING HISTORY TABLE - ONE ROW PER FIRED AUDTFILE RECORD ON   *
002170*  FILE AT START-OF-DAY.  COOLDOWN AND ANTI-REPEAT ARE BOTH PLAIN *
002180*  SCANS OF THIS TABLE, KEPT SMALL BY ONLY CARRYING FIRED ROWS -  *
002190*  SEE SPEC'S OWN NOTE THAT THE KEYED LOOKUPS MAY BE SERVED FROM  *
002200*  AN IN-MEMORY TABLE PLUS THE AUDIT FILE HISTORY.                *
002210******************************************************************
002220 01  WS-AUDIT-HIST-CONTROL.
002230     05  HIST-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
002240     05  HIST-TABLE-MAX            PIC 9(05) COMP VALUE 5000.
002250     05  FILLER                    PIC X(06).
002260 01  WS-AUDIT-HIST-TABLE.
002270     05  HIST-ENTRY OCCURS 5000 TIMES
002280                        INDEXED BY HIST-IDX.
002290         10  HIST-USER-ID          PIC X(12).
002300         10  HIST-RULE-ID          PIC X(30).
002310         10  HIST-EVAL-DATE        PIC X(10).
002320         10  HIST-MSG-ID           PIC 9(05).
002330
002340******************************************************************
002350*  CANDIDATE-EVENT TABLE - EVERY RULE THAT FIRED AND FOUND A      *
002360*  MESSAGE FOR THE USER CURRENTLY BEING PROCESSED, BEFORE         *
002370*  COOLDOWN AND CONFLICT RESOLUTION TRIM IT DOWN TO WHAT GETS     *
002380*  WRITTEN.  CLEARED AT THE START OF EACH USER.                  *
002390******************************************************************
002400 01  WS-CANDIDATE-CONTROL.
002410     05  WS-CANDIDATE-COUNT        PIC 9(03) COMP VALUE ZERO.
002420     05  WS-CANDIDATE-MAX          PIC 9(03) COMP VALUE 200.
002430     05  FILLER                    PIC X(04).
002440 01  WS-CANDIDATE-TABLE.
002450     05  CAND-ENTRY OCCURS 200 TIMES
002460                        INDEXED BY CAND-IDX.
002470         10  CAND-RULE-ID          PIC X(30).
002480         10  CAND-CATEGORY         PIC X(20).
002490         10  CAND-SEVERITY         PIC 9(01).
002500         10  CAND-PRIORITY         PIC 9(03).
002510         10  CAND-COOLDOWN-DAYS    PIC 9(03).
002520         10  CAND-MSG-ID           PIC 9(05).
002530         10  CAND-MSG-TEXT         PIC X(200).
002540         10  CAND-LOCALE           PIC X(05).
002550         10  CAND-KEEP-SW          PIC X(01).
002560             88  CAND-KEPT             VALUE "Y".
002570             88  CAND-DROPPED          VALUE "N".
002580         10  FILLER                PIC X(10).
002590
002600******************************************************************
002610*  CANDIDATE SORT WORK AREA - PRIORITY-DESCENDING/SEVERITY-       *
002620*  DESCENDING, SAME BUBBLE SHAPE AS RECINIT'S RULE-TABLE SORT.    *
002630******************************************************************
002640 01  WS-CAND-SORT-WORK-AREA.
002650     05  CAND-SORT-SW              PIC X(01).
002660         88  CAND-SORT-MADE-SWAP       VALUE "Y".
002670     05  CAND-SUB-A                PIC 9(03) COMP.
002680     05  CAND-SUB-B                PIC 9(03) COMP.
002690     05  WS-CAND-SWAP-ENTRY        PIC X(278).
002700     05  FILLER                    PIC X(10).
002710
002720******************************************************************
002730*  CATEGORY CAP TABLE - HOW MANY EVENTS HAVE BEEN KEPT SO FAR     *
002740*  TODAY FOR EACH CATEGORY SEEN, RESET PER USER.  APPLIED BEFORE  *
002750*  THE DAILY TOTAL CAP, PER U6.                                  *
002760******************************************************************
002770 01  WS-CATEGORY-CAP-CONTROL.
002780     05  WS-CATEGORY-CAP-COUNT     PIC 9(02) COMP VALUE ZERO.
002790     05  FILLER                    PIC X(04).
002800 01  WS-CATEGORY-CAP-TABLE.
002810     05  CAPT-ENTRY OCCURS 20 TIMES
002820                        INDEXED BY CAPT-IDX.
002830         10  CAPT-CATEGORY         PIC X(20).
002840         10  CAPT-COUNT            PIC 9(03) COMP.
002850         10  FILLER                PIC X(04).
002860 77  WS-CAPT-FOUND-IDX             PIC 9(02) COMP.
002870 77  WS-KEPT-TODAY-COUNT           PIC 9(03) COMP.
002880
002890******************************************************************
002900*  CALENDAR-CORRECT DATE SUBTRACTION - JULIAN DAY NUMBER METHOD.  *
002910*  NO INTRINSIC FUNCTIONS ARE ALLOWED ON THIS SHOP'S COMPILER, SO *
002920*  THE CONVERSION IS WORKED BY HAND, INTEGER DIVISION AND ALL.    *
002930*  PERFORM 980-DATE-MINUS-N THRU 980-EXIT WITH DM-DATE-IN AND     *
002940*  DM-DAYS-BACK SET - THE ANSWER COMES BACK IN DM-DATE-OUT.       *
002950******************************************************************
002960 01  DATE-MINUS-WORK.
002970     05  DM-DATE-IN                PIC X(10).
002980     05  DM-IN-GROUP REDEFINES DM-DATE-IN.
002990         10  DM-IN-YYYY            PIC 9(04).
003000         10  FILLER                PIC X(01).
003010         10  DM-IN-MM              PIC 9(02).
003020         10  FILLER                PIC X(01).
003030         10  DM-IN-DD              PIC 9(02).
003040     05  DM-DAYS-BACK              PIC 9(05) COMP.
003050     05  DM-JDN                    PIC 9(08) COMP.
003060     05  DM-A                      PIC S9(08) COMP.
003070     05  DM-B                      PIC S9(08) COMP.
003080     05  DM-C                      PIC S9(08) COMP.
003090     05  DM-D                      PIC S9(08) COMP.
003100     05  DM-E                      PIC S9(08) COMP.
003110     05  DM-MM-WORK                PIC S9(08) COMP.
003120     05  DM-Y-WORK                 PIC S9(08) COMP.
003130     05  DM-M-WORK                 PIC S9(08) COMP.
003140     05  DM-DATE-OUT               PIC X(10).
003150 01  DATE-OUT-GROUP.
003160     05  DM-OUT-YYYY               PIC 9(04).
003170     05  FILLER                    PIC X(01) VALUE "-".
003180     05  DM-OUT-MM                 PIC 9(02).
003190     05  FILLER                    PIC X(01) VALUE "-".
003200     05  DM-OUT-DD                 PIC 9(02).
003210 77  WS-YESTERDAY                  PIC X(10).
003220 77  WS-ANTI-REPEAT-CUTOFF         PIC X(10).
003230 77  WS-COOLDOWN-LO                PIC X(10).
003240
003250******************************************************************
003260*  WEIGHTED-RANDOM DRAW SEED - A SMALL LINEAR CONGRUENTIAL        *
003270*  GENERATOR (GLIBC'S OLD RAND() CONSTANTS), SO THE DRAW SUPPLIED *
003280*  TO RECMSG IS INJECTABLE/DETERMINISTIC FOR TEST RUNS WHEN A     *
003290*  SEED IS SUPPLIED ON SYSIN, BUT STILL VARIES RUN TO RUN IN      *
003300*  PRODUCTION WHEN IT IS NOT.                            TKT-231  *
003310******************************************************************
003320 77  WS-RANDOM-SEED                PIC 9(09) COMP.
003330 77  WS-RANDOM-SEED-X REDEFINES WS-RANDOM-SEED
003340                               PIC X(04).
003350 77  WS-RANDOM-SEED-PARM           PIC 9(09).
003360 77  WS-RANDOM-PRODUCT             PIC S9(18) COMP.
003370 77  WS-RANDOM-QUOT                PIC S9(09) COMP.
003380
003390 01  FLAGS-AND-SWITCHES.
003400     05  RULE-EOF-SW               PIC X(01) VALUE "N".
003410         88  RULE-AT-EOF               VALUE "Y".
003420     05  MSG-EOF-SW                PIC X(01) VALUE "N".
003430         88  MSG-AT-EOF                VALUE "Y".
003440     05  FEAT-EOF-SW               PIC X(01) VALUE "N".
003450         88  FEAT-AT-EOF                VALUE "Y".
003460     05  AUDT-EOF-SW               PIC X(01) VALUE "N".
003470         88  AUDT-AT-EOF                VALUE "Y".
003480     05  FILLER                    PIC X(06).
003490
003500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003510     05  RULES-LOADED              PIC 9(05) COMP.
003520     05  RULES-SKIPPED             PIC 9(05) COMP.
003530     05  MSGS-LOADED               PIC 9(05) COMP.
003540     05  MSGS-SKIPPED              PIC 9(05) COMP.
003550     05  HIST-ROWS-LOADED          PIC 9(07) COMP.
003560     05  USERS-PROCESSED           PIC 9(07) COMP.
003570     05  RULES-EVALUATED           PIC 9(07) COMP.
003580     05  EVENTS-FIRED              PIC 9(07) COMP.
003590     05  EVENTS-AFTER-COOLDOWN     PIC 9(07) COMP.
003600     05  EVENTS-EMITTED            PIC 9(07) COMP.
003610     05  WS-NEXT-AUDIT-ID          PIC 9(07) COMP.
003620     05  WS-NEXT-AUDIT-ID-X REDEFINES WS-NEXT-AUDIT-ID
003630                               PIC X(04).
003640     05  FILLER                    PIC X(10).
003650
003660******************************************************************
003670*  U7 DEFAULT VALUES - SAME DEFAULTS RECINIT APPLIES TO EVERY ROW *
003680*  OF BOTH SEED FILES.  DUPLICATED HERE - SEE REMARKS.            *
003690******************************************************************
003700 77  DFLT-RULE-VERSION             PIC 9(03) VALUE 1.
003710 77  DFLT-RULE-ENABLED             PIC X(01) VALUE "Y".
003720 77  DFLT-RULE-TENANT-ID           PIC X(20) VALUE "default".
003730 77  DFLT-RULE-PRIORITY            PIC 9(03) VALUE 50.
003740 77  DFLT-RULE-SEVERITY            PIC 9(01) VALUE 1.
003750 77  DFLT-RULE-LOCALE              PIC X(05) VALUE "es-ES".
003760 77  DFLT-MSG-WEIGHT               PIC 9(03) VALUE 1.
003770 77  DFLT-MSG-ACTIVE               PIC X(01) VALUE "Y".
003780 77  DFLT-MSG-LOCALE               PIC X(05) VALUE "es-ES".
003790
003800******************************************************************
003810*  U6/U7 RUN PARAMETERS - ONE TENANT PER RUN, SHOP DEFAULTS FOR   *
003820*  THE ANTI-REPEAT WINDOW AND THE TWO DAILY CAPS.  A FUTURE       *
003830*  RELEASE MAY PULL THESE FROM A PARAMETER CARD INSTEAD.         *
003840******************************************************************
003850 77  WS-RUN-TENANT-ID              PIC X(20) VALUE "default".
003860 77  WS-ANTI-REPEAT-DAYS           PIC 9(03) COMP VALUE 7.
003870 77  WS-MAX-PER-CATEGORY-PER-DAY   PIC 9(03) COMP VALUE 1.
003880 77  WS-MAX-PER-DAY                PIC 9(03) COMP VALUE 3.
003890
003900****** LOCAL COPY OF RECMSG'S LINKAGE SHAPE
003910 01  MSG-SELECT-REC.
003920     05  MSEL-RULE-ID              PIC X(30).
003930     05  MSEL-LOCALE               PIC X(05).
003940     05  MSEL-RANDOM-VALUE         PIC S9(01)V9(04).
003950     05  MSEL-EXCLUDE-COUNT        PIC 9(02) COMP.
003960     05  MSEL-EXCLUDE-TABLE OCCURS 20 TIMES
003970                            INDEXED BY MSEL-EXCL-IDX.
003980         10  MSEL-EXCLUDE-ID       PIC 9(05).
003990     05  MSEL-RESULT-MSG-ID        PIC 9(05).
004000     05  MSEL-RESULT-TEXT          PIC X(200).
004010     05  MSEL-RESULT-TEXT-LTH      PIC S9(4) COMP.
004020     05  MSEL-RESULT-TEXT-LTH-X REDEFINES MSEL-RESULT-TEXT-LTH
004030                               PIC X(02).
004040     05  MSEL-FOUND-SW             PIC X(01).
004050         88  MSEL-FOUND                VALUE "Y".
004060         88  MSEL-NOT-FOUND            VALUE "N".
004070
004080 01  DSL-RESULT-SW                 PIC X(01).
004090     88  DSL-RULE-FIRED                VALUE "T".
004100     88  DSL-RULE-NOT-FIRED            VALUE "F".
004110
004120 01  RECDSL-RETURN-CD              PIC 9(4) COMP.
004130 01  RECMSG-RETURN-CD              PIC 9(4) COMP.
004140
004150 COPY FEATDLY.
004160 COPY ABENDREC.
004170
004180 PROCEDURE DIVISION.
004190     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004200     PERFORM 100-MAINLINE THRU 100-EXIT
004210             UNTIL FEAT-AT-EOF.
004220     PERFORM 999-CLEANUP THRU 999-EXIT.
004230     MOVE +0 TO RETURN-CODE.
004240     GOBACK.
004250
004260 000-HOUSEKEEPING.
004270     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004280     DISPLAY "******** BEGIN JOB RECENG ********".
004290     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
004300     MOVE ZERO TO RULE-TABLE-COUNT.
004310     MOVE ZERO TO MSG-TABLE-COUNT.
004320     MOVE ZERO TO HIST-TABLE-COUNT.
004330     ACCEPT WS-RANDOM-SEED-PARM FROM SYSIN.
004340     IF WS-RANDOM-SEED-PARM = ZERO
004350         MOVE 104729 TO WS-RANDOM-SEED-PARM
004360     END-IF.
004370     MOVE WS-RANDOM-SEED-PARM TO WS-RANDOM-SEED.
004380     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004390     PERFORM 050-LOAD-RULE-CATALOG THRU 050-EXIT.
004400     PERFORM 900-SORT-RULE-TABLE THRU 900-EXIT.
004410     PERFORM 080-LOAD-MESSAGE-CATALOG THRU 080-EXIT.
004420     PERFORM 095-LOAD-AUDIT-HISTORY THRU 095-EXIT.
004430     PERFORM 960-READ-FEATFILE THRU 960-EXIT.
004440 000-EXIT.
004450     EXIT.
004460
004470 050-LOAD-RULE-CATALOG.
004480******** ONE PASS OF THE RULE-CATALOG SEED FILE - SAME SHAPE AS
004490******** RECINIT'S 200-LOAD-RULE-CATALOG, DUPLICATED HERE SINCE
004500******** THE TWO STEPS NEVER SHARE ADDRESS SPACE
004510     MOVE "050-LOAD-RULE-CATALOG" TO PARA-NAME.
004520     PERFORM 950-READ-RULESEED THRU 950-EXIT.
004530     PERFORM 055-LOAD-ONE-RULE THRU 055-EXIT
004540             UNTIL RULE-AT-EOF.
004550 050-EXIT.
004560     EXIT.
004570
004580 055-LOAD-ONE-RULE.
004590     MOVE "055-LOAD-ONE-RULE" TO PARA-NAME.
004600     IF RULE-ID OF RULE-CATALOG-REC = SPACES
004610         ADD 1 TO RULES-SKIPPED
004620     ELSE
004630         IF RULE-TABLE-COUNT >= RULE-TABLE-MAX
004640             ADD 1 TO RULES-SKIPPED
004650         ELSE
004660             PERFORM 060-DEFAULT-RULE-FIELDS THRU 060-EXIT
004670             ADD 1 TO RULE-TABLE-COUNT
004680             MOVE RULE-CATALOG-REC
004690                     TO WS-RULE-ENTRY(RULE-TABLE-COUNT)
004700             ADD 1 TO RULES-LOADED
004710         END-IF
004720     END-IF.
004730     PERFORM 950-READ-RULESEED THRU 950-EXIT.
004740 055-EXIT.
004750     EXIT.
004760
004770 060-DEFAULT-RULE-FIELDS.
004780     MOVE "060-DEFAULT-RULE-FIELDS" TO PARA-NAME.
004790     IF RULE-VERSION = ZERO
004800         MOVE DFLT-RULE-VERSION TO RULE-VERSION.
004810     IF RULE-ENABLED = SPACE
004820         MOVE DFLT-RULE-ENABLED TO RULE-ENABLED.
004830     IF RULE-TENANT-ID = SPACES
004840         MOVE DFLT-RULE-TENANT-ID TO RULE-TENANT-ID.
004850     IF RULE-PRIORITY = ZERO
004860         MOVE DFLT-RULE-PRIORITY TO RULE-PRIORITY.
004870     IF RULE-SEVERITY = ZERO
004880         MOVE DFLT-RULE-SEVERITY TO RULE-SEVERITY.
004890     IF RULE-LOCALE = SPACES
004900         MOVE DFLT-RULE-LOCALE TO RULE-LOCALE.
004910 060-EXIT.
004920     EXIT.
004930
004940 080-LOAD-MESSAGE-CATALOG.
004950******** SAME SHAPE AS RECINIT'S 300-LOAD-MESSAGE-CATALOG
004960     MOVE "080-LOAD-MESSAGE-CATALOG" TO PARA-NAME.
004970     PERFORM 955-READ-MSGSEED THRU 955-EXIT.
004980     PERFORM 085-LOAD-ONE-MESSAGE THRU 085-EXIT
004990             UNTIL MSG-AT-EOF.
005000 080-EXIT.
005010     EXIT.
005020
005030 085-LOAD-ONE-MESSAGE.
005040     MOVE "085-LOAD-ONE-MESSAGE" TO PARA-NAME.
005050     IF MSG-ID OF MSG-CATALOG-REC = ZERO
005060         OR MSG-RULE-ID OF MSG-CATALOG-REC = SPACES
005070         ADD 1 TO MSGS-SKIPPED
005080     ELSE
005090         IF MSG-TABLE-COUNT >= MSG-TABLE-MAX
005100             ADD 1 TO MSGS-SKIPPED
005110         ELSE
005120             PERFORM 090-DEFAULT-MSG-FIELDS THRU 090-EXIT
005130             ADD 1 TO MSG-TABLE-COUNT
005140             MOVE MSG-CATALOG-REC
005150                     TO WS-MSG-ENTRY(MSG-TABLE-COUNT)
005160             ADD 1 TO MSGS-LOADED
005170         END-IF
005180     END-IF.
005190     PERFORM 955-READ-MSGSEED THRU 955-EXIT.
005200 085-EXIT.
005210     EXIT.
005220
005230 090-DEFAULT-MSG-FIELDS.
005240     MOVE "090-DEFAULT-MSG-FIELDS" TO PARA-NAME.
005250     IF MSG-WEIGHT = ZERO
005260         MOVE DFLT-MSG-WEIGHT TO MSG-WEIGHT.
005270     IF MSG-ACTIVE = SPACE
005280         MOVE DFLT-MSG-ACTIVE TO MSG-ACTIVE.
005290     IF MSG-LOCALE = SPACES
005300         MOVE DFLT-MSG-LOCALE TO MSG-LOCALE.
005310 090-EXIT.
005320     EXIT.
005330
005340 095-LOAD-AUDIT-HISTORY.
005350******** ONE PASS OF AUDTFILE FROM THE TOP - EVERY FIRED ROW ON
005360******** FILE LANDS IN WS-AUDIT-HIST-TABLE FOR THE COOLDOWN AND
005370******** ANTI-REPEAT SCANS LATER IN THE RUN
005380     MOVE "095-LOAD-AUDIT-HISTORY" TO PARA-NAME.
005390     PERFORM 965-READ-AUDTFILE THRU 965-EXIT.
005400     PERFORM 097-COLLECT-ONE-HIST-ROW THRU 097-EXIT
005410             UNTIL AUDT-AT-EOF.
005420 095-EXIT.
005430     EXIT.
005440
005450 097-COLLECT-ONE-HIST-ROW.
005460     MOVE "097-COLLECT-ONE-HIST-ROW" TO PARA-NAME.
005470     IF AUDT-IS-FIRED
005480         AND HIST-TABLE-COUNT < HIST-TABLE-MAX
005490         ADD 1 TO HIST-TABLE-COUNT
005500         SET HIST-IDX TO HIST-TABLE-COUNT
005510         MOVE AUDT-USER-ID TO HIST-USER-ID(HIST-IDX)
005520         MOVE AUDT-RULE-ID TO HIST-RULE-ID(HIST-IDX)
005530         MOVE AUDT-EVAL-DATE TO HIST-EVAL-DATE(HIST-IDX)
005540         MOVE AUDT-MSG-ID TO HIST-MSG-ID(HIST-IDX)
005550         ADD 1 TO HIST-ROWS-LOADED
005560     END-IF.
005570     PERFORM 965-READ-AUDTFILE THRU 965-EXIT.
005580 097-EXIT.
005590     EXIT.
005600
005610 100-MAINLINE.
005620     MOVE "100-MAINLINE" TO PARA-NAME.
005630     PERFORM 150-PROCESS-ONE-USER THRU 150-EXIT.
005640 100-EXIT.
005650     EXIT.
005660
005670 150-PROCESS-ONE-USER.
005680******** ONE FEATFILE ROW IS ONE COMPLETE UNIT OF WORK - NO
005690******** CONTROL BREAK NEEDED, UNLIKE THE OLD TRMTUPDT SHAPE
005700     MOVE "150-PROCESS-ONE-USER" TO PARA-NAME.
005710     ADD 1 TO USERS-PROCESSED.
005720     MOVE ZERO TO WS-CANDIDATE-COUNT.
005730     MOVE FEAT-EVAL-DATE TO DM-DATE-IN.
005740     MOVE 1 TO DM-DAYS-BACK.
005750     PERFORM 980-DATE-MINUS-N THRU 980-EXIT.
005760     MOVE DM-DATE-OUT TO WS-YESTERDAY.
005770     MOVE FEAT-EVAL-DATE TO DM-DATE-IN.
005780     MOVE WS-ANTI-REPEAT-DAYS TO DM-DAYS-BACK.
005790     PERFORM 980-DATE-MINUS-N THRU 980-EXIT.
005800     MOVE DM-DATE-OUT TO WS-ANTI-REPEAT-CUTOFF.
005810     PERFORM 200-EVALUATE-RULES THRU 200-EXIT.
005820     PERFORM 500-COOLDOWN-PASS THRU 500-EXIT.
005830     PERFORM 600-CONFLICT-RESOLUTION THRU 600-EXIT.
005840     PERFORM 700-WRITE-EVENTS THRU 700-EXIT.
005850     PERFORM 960-READ-FEATFILE THRU 960-EXIT.
005860 150-EXIT.
005870     EXIT.
005880
005890 200-EVALUATE-RULES.
005900******** WALKS WS-RULE-TABLE IN THE PRIORITY-DESC/SEVERITY-DESC
005910******** ORDER 900-SORT-RULE-TABLE LEFT IT IN AT START-OF-DAY
005920     MOVE "200-EVALUATE-RULES" TO PARA-NAME.
005930     PERFORM 210-EVALUATE-ONE-RULE THRU 210-EXIT
005940             VARYING RULE-TABLE-IDX FROM 1 BY 1
005950             UNTIL RULE-TABLE-IDX > RULE-TABLE-COUNT.
005960 200-EXIT.
005970     EXIT.
005980
005990 210-EVALUATE-ONE-RULE.
006000     MOVE "210-EVALUATE-ONE-RULE" TO PARA-NAME.
006010     IF WS-RULE-IS-ENABLED(RULE-TABLE-IDX)
006020         AND WS-RULE-TENANT-ID(RULE-TABLE-IDX) = WS-RUN-TENANT-ID
006030         ADD 1 TO RULES-EVALUATED
006040         MOVE WS-RULE-ENTRY(RULE-TABLE-IDX) TO RULE-CATALOG-REC
006050         CALL "RECDSL" USING RULE-CATALOG-REC, FEATURE-STORE-REC,
006060                             DSL-RESULT-SW, RECDSL-RETURN-CD
006070         MOVE "N" TO MSEL-FOUND-SW
006080         IF DSL-RULE-FIRED
006090             ADD 1 TO EVENTS-FIRED
006100             PERFORM 220-SELECT-MESSAGE-FOR-RULE THRU 220-EXIT
006110         END-IF
006120         PERFORM 300-AUDIT-RULE THRU 300-EXIT
006130         IF DSL-RULE-FIRED AND MSEL-FOUND
006140             PERFORM 310-BUILD-CANDIDATE-EVENT THRU 310-EXIT
006150         END-IF
006160     END-IF.
006170 210-EXIT.
006180     EXIT.
006190
006200 220-SELECT-MESSAGE-FOR-RULE.
006210******** BUILDS THE EXCLUDE LIST FROM THE LAST WS-ANTI-REPEAT-DAYS
006220******** OF THIS USER/RULE'S HISTORY, DRAWS ONE SEEDED RANDOM
006230******** VALUE, AND HANDS BOTH TO RECMSG
006240     MOVE "220-SELECT-MESSAGE-FOR-RULE" TO PARA-NAME.
006250     INITIALIZE MSG-SELECT-REC.
006260     MOVE RULE-ID OF RULE-CATALOG-REC TO MSEL-RULE-ID.
006270     MOVE RULE-LOCALE OF RULE-CATALOG-REC TO MSEL-LOCALE.
006280     PERFORM 230-NEXT-RANDOM THRU 230-EXIT.
006290     PERFORM 240-COLLECT-EXCLUDED THRU 240-EXIT
006300             VARYING HIST-IDX FROM 1 BY 1
006310             UNTIL HIST-IDX > HIST-TABLE-COUNT.
006320     CALL "RECMSG" USING WS-MSG-TABLE-CONTROL, WS-MSG-TABLE,
006330                         FEATURE-STORE-REC, MSG-SELECT-REC,
006340                         RECMSG-RETURN-CD.
006350 220-EXIT.
006360     EXIT.
006370
006380 230-NEXT-RANDOM.
006390******** ONE STEP OF A LINEAR CONGRUENTIAL GENERATOR - SEE THE
006400******** WORKING-STORAGE REMARKS ABOVE WS-RANDOM-SEED
006410     MOVE "230-NEXT-RANDOM" TO PARA-NAME.
006420     COMPUTE WS-RANDOM-PRODUCT =
006430             (WS-RANDOM-SEED * 1103515245) + 12345.
006440     DIVIDE WS-RANDOM-PRODUCT BY 2147483648
006450             GIVING WS-RANDOM-QUOT
006460             REMAINDER WS-RANDOM-SEED.
006470     COMPUTE MSEL-RANDOM-VALUE ROUNDED =
006480             WS-RANDOM-SEED / 2147483648.
006490 230-EXIT.
006500     EXIT.
006510
006520 240-COLLECT-EXCLUDED.
006530     MOVE "240-COLLECT-EXCLUDED" TO PARA-NAME.
006540     IF HIST-USER-ID(HIST-IDX) = FEAT-USER-ID
006550         AND HIST-RULE-ID(HIST-IDX) = RULE-ID OF RULE-CATALOG-REC
006560         AND HIST-EVAL-DATE(HIST-IDX) > WS-ANTI-REPEAT-CUTOFF
006570         AND MSEL-EXCLUDE-COUNT < 20
006580         ADD 1 TO MSEL-EXCLUDE-COUNT
006590         SET MSEL-EXCL-IDX TO MSEL-EXCLUDE-COUNT
006600         MOVE HIST-MSG-ID(HIST-IDX)
006610                 TO MSEL-EXCLUDE-ID(MSEL-EXCL-IDX)
006620     END-IF.
006630 240-EXIT.
006640     EXIT.
006650
006660 300-AUDIT-RULE.
006670******** EVERY RULE EVALUATED IS AUDITED - FIRED OR NOT.  A RULE
006680******** THAT FIRED BUT COULD NOT FIND A MESSAGE IS AUDITED AS
006690******** NOT-FIRED, PER U6
006700     MOVE "300-AUDIT-RULE" TO PARA-NAME.
006710     ADD 1 TO WS-NEXT-AUDIT-ID.
006720     MOVE WS-NEXT-AUDIT-ID TO AUDT-AUDIT-ID.
006730     MOVE FEAT-USER-ID TO AUDT-USER-ID.
006740     MOVE RULE-ID OF RULE-CATALOG-REC TO AUDT-RULE-ID.
006750     MOVE FEAT-EVAL-DATE TO AUDT-EVAL-DATE.
006760     MOVE WS-RUN-TENANT-ID TO AUDT-TENANT-ID.
006770     IF DSL-RULE-FIRED AND MSEL-FOUND
006780         MOVE "Y" TO AUDT-FIRED
006790         MOVE MSEL-RESULT-MSG-ID TO AUDT-MSG-ID
006800     ELSE
006810         MOVE "N" TO AUDT-FIRED
006820         MOVE ZERO TO AUDT-MSG-ID
006830     END-IF.
006840     WRITE AUDIT-REC
006850         INVALID KEY
006860             MOVE "** PROBLEM WRITING AUDTFILE" TO ABEND-REASON
006870             MOVE AUDT-STATUS TO EXPECTED-VAL
006880             GO TO 1000-ABEND-RTN
006890     END-WRITE.
006900 300-EXIT.
006910     EXIT.
006920
006930 310-BUILD-CANDIDATE-EVENT.
006940     MOVE "310-BUILD-CANDIDATE-EVENT" TO PARA-NAME.
006950     IF WS-CANDIDATE-COUNT < WS-CANDIDATE-MAX
006960         ADD 1 TO WS-CANDIDATE-COUNT
006970         SET CAND-IDX TO WS-CANDIDATE-COUNT
006980         MOVE RULE-ID OF RULE-CATALOG-REC TO CAND-RULE-ID(CAND-IDX)
006990         MOVE RULE-CATEGORY OF RULE-CATALOG-REC
007000                 TO CAND-CATEGORY(CAND-IDX)
007010         MOVE RULE-SEVERITY OF RULE-CATALOG-REC
007020                 TO CAND-SEVERITY(CAND-IDX)
007030         MOVE RULE-PRIORITY OF RULE-CATALOG-REC
007040                 TO CAND-PRIORITY(CAND-IDX)
007050         MOVE RULE-COOLDOWN-DAYS OF RULE-CATALOG-REC
007060                 TO CAND-COOLDOWN-DAYS(CAND-IDX)
007070         MOVE MSEL-RESULT-MSG-ID TO CAND-MSG-ID(CAND-IDX)
007080         MOVE MSEL-RESULT-TEXT TO CAND-MSG-TEXT(CAND-IDX)
007090         MOVE RULE-LOCALE OF RULE-CATALOG-REC
007100                 TO CAND-LOCALE(CAND-IDX)
007110         MOVE "Y" TO CAND-KEEP-SW(CAND-IDX)
007120     END-IF.
007130 310-EXIT.
007140     EXIT.
007150
007160 500-COOLDOWN-PASS.
007170******** DROPS ANY CANDIDATE WHOSE RULE FIRED FOR THIS USER
007180******** WITHIN ITS OWN COOLDOWN WINDOW - THE WINDOW EXCLUDES
007190******** TODAY ITSELF, PER U6
007200     MOVE "500-COOLDOWN-PASS" TO PARA-NAME.
007210     PERFORM 510-CHECK-ONE-CANDIDATE THRU 510-EXIT
007220             VARYING CAND-IDX FROM 1 BY 1
007230             UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
007240     PERFORM 530-TALLY-SURVIVOR THRU 530-EXIT
007250             VARYING CAND-IDX FROM 1 BY 1
007260             UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
007270 500-EXIT.
007280     EXIT.
007290
007300 510-CHECK-ONE-CANDIDATE.
007310     MOVE "510-CHECK-ONE-CANDIDATE" TO PARA-NAME.
007320     IF CAND-COOLDOWN-DAYS(CAND-IDX) > 0                          050826JS
007330         MOVE FEAT-EVAL-DATE TO DM-DATE-IN
007340         MOVE CAND-COOLDOWN-DAYS(CAND-IDX) TO DM-DAYS-BACK
007350         PERFORM 980-DATE-MINUS-N THRU 980-EXIT
007360         MOVE DM-DATE-OUT TO WS-COOLDOWN-LO
007370         PERFORM 520-SCAN-HISTORY THRU 520-EXIT
007380     END-IF.
007390 510-EXIT.
007400     EXIT.
007410
007420 520-SCAN-HISTORY.
007430     MOVE "520-SCAN-HISTORY" TO PARA-NAME.
007440     PERFORM 525-CHECK-ONE-HIST-ROW THRU 525-EXIT
007450             VARYING HIST-IDX FROM 1 BY 1
007460             UNTIL HIST-IDX > HIST-TABLE-COUNT.
007470 520-EXIT.
007480     EXIT.
007490
007500 525-CHECK-ONE-HIST-ROW.
007510     IF HIST-USER-ID(HIST-IDX) = FEAT-USER-ID
007520         AND HIST-RULE-ID(HIST-IDX) = CAND-RULE-ID(CAND-IDX)
007530         AND HIST-EVAL-DATE(HIST-IDX) >= WS-COOLDOWN-LO
007540         AND HIST-EVAL-DATE(HIST-IDX) <= WS-YESTERDAY
007550         MOVE "N" TO CAND-KEEP-SW(CAND-IDX)
007560     END-IF.
007570 525-EXIT.
007580     EXIT.
007590
007600 530-TALLY-SURVIVOR.
007610     IF CAND-KEPT(CAND-IDX)
007620         ADD 1 TO EVENTS-AFTER-COOLDOWN
007630     END-IF.
007640 530-EXIT.
007650     EXIT.
007660
007670 600-CONFLICT-RESOLUTION.
007680******** RE-SORT WHAT THE COOLDOWN PASS LEFT, PRIORITY-DESC/
007690******** SEVERITY-DESC, THEN WALK IT APPLYING THE CATEGORY CAP
007700******** BEFORE THE DAILY TOTAL CAP, PER U6
007710     MOVE "600-CONFLICT-RESOLUTION" TO PARA-NAME.
007720     IF WS-CANDIDATE-COUNT > 1
007730         MOVE "Y" TO CAND-SORT-SW
007740         PERFORM 605-CAND-SORT-PASS THRU 605-EXIT
007750                 UNTIL NOT CAND-SORT-MADE-SWAP
007760     END-IF.
007770     MOVE ZERO TO WS-CATEGORY-CAP-COUNT.
007780     MOVE ZERO TO WS-KEPT-TODAY-COUNT.
007790     PERFORM 620-APPLY-CAPS THRU 620-EXIT
007800             VARYING CAND-IDX FROM 1 BY 1
007810             UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
007820 600-EXIT.
007830     EXIT.
007840
007850 605-CAND-SORT-PASS.
007860     MOVE "N" TO CAND-SORT-SW.
007870     PERFORM 610-CAND-SORT-COMPARE THRU 610-EXIT
007880             VARYING CAND-SUB-A FROM 1 BY 1
007890             UNTIL CAND-SUB-A >= WS-CANDIDATE-COUNT.
007900 605-EXIT.
007910     EXIT.
007920
007930 610-CAND-SORT-COMPARE.
007940     COMPUTE CAND-SUB-B = CAND-SUB-A + 1.
007950     IF CAND-PRIORITY(CAND-SUB-A) < CAND-PRIORITY(CAND-SUB-B)
007960         PERFORM 615-SWAP-CANDIDATES THRU 615-EXIT
007970     ELSE
007980         IF CAND-PRIORITY(CAND-SUB-A) = CAND-PRIORITY(CAND-SUB-B)
007990             AND CAND-SEVERITY(CAND-SUB-A) <
008000                 CAND-SEVERITY(CAND-SUB-B)
008010             PERFORM 615-SWAP-CANDIDATES THRU 615-EXIT
008020         END-IF
008030     END-IF.
008040 610-EXIT.
008050     EXIT.
008060
008070 615-SWAP-CANDIDATES.
008080     MOVE CAND-ENTRY(CAND-SUB-A) TO WS-CAND-SWAP-ENTRY.
008090     MOVE CAND-ENTRY(CAND-SUB-B) TO CAND-ENTRY(CAND-SUB-A).
008100     MOVE WS-CAND-SWAP-ENTRY TO CAND-ENTRY(CAND-SUB-B).
008110     MOVE "Y" TO CAND-SORT-SW.
008120 615-EXIT.
008130     EXIT.
008140
008150 620-APPLY-CAPS.
008160     MOVE "620-APPLY-CAPS" TO PARA-NAME.
008170     IF CAND-KEPT(CAND-IDX)
008180         IF WS-MAX-PER-DAY > 0
008190             AND WS-KEPT-TODAY-COUNT >= WS-MAX-PER-DAY
008200             MOVE "N" TO CAND-KEEP-SW(CAND-IDX)
008210         ELSE
008220             PERFORM 625-CHECK-CATEGORY-CAP THRU 625-EXIT
008230             IF CAND-KEPT(CAND-IDX)
008240                 ADD 1 TO WS-KEPT-TODAY-COUNT
008250             END-IF
008260         END-IF
008270     END-IF.
008280 620-EXIT.
008290     EXIT.
008300
008310 625-CHECK-CATEGORY-CAP.
008320     MOVE "625-CHECK-CATEGORY-CAP" TO PARA-NAME.
008330     MOVE ZERO TO WS-CAPT-FOUND-IDX.
008340     PERFORM 630-FIND-CATEGORY-SLOT THRU 630-EXIT
008350             VARYING CAPT-IDX FROM 1 BY 1
008360             UNTIL CAPT-IDX > WS-CATEGORY-CAP-COUNT
008370                OR WS-CAPT-FOUND-IDX NOT = ZERO.
008380     IF WS-CAPT-FOUND-IDX = ZERO
008390         AND WS-CATEGORY-CAP-COUNT < 20
008400         ADD 1 TO WS-CATEGORY-CAP-COUNT
008410         SET CAPT-IDX TO WS-CATEGORY-CAP-COUNT
008420         MOVE CAND-CATEGORY(CAND-IDX) TO CAPT-CATEGORY(CAPT-IDX)
008430         MOVE ZERO TO CAPT-COUNT(CAPT-IDX)
008440         MOVE WS-CATEGORY-CAP-COUNT TO WS-CAPT-FOUND-IDX
008450     END-IF.
008460     IF WS-CAPT-FOUND-IDX NOT = ZERO
008470         SET CAPT-IDX TO WS-CAPT-FOUND-IDX
008480         IF WS-MAX-PER-CATEGORY-PER-DAY > 0
008490             AND CAPT-COUNT(CAPT-IDX) >= WS-MAX-PER-CATEGORY-PER-DAY
008500             MOVE "N" TO CAND-KEEP-SW(CAND-IDX)
008510         ELSE
008520             ADD 1 TO CAPT-COUNT(CAPT-IDX)
008530         END-IF
008540     END-IF.
008550 625-EXIT.
008560     EXIT.
008570
008580 630-FIND-CATEGORY-SLOT.
008590     IF CAPT-CATEGORY(CAPT-IDX) = CAND-CATEGORY(CAND-IDX)
008600         SET WS-CAPT-FOUND-IDX TO CAPT-IDX
008610     END-IF.
008620 630-EXIT.
008630     EXIT.
008640
008650 700-WRITE-EVENTS.
008660     MOVE "700-WRITE-EVENTS" TO PARA-NAME.
008670     PERFORM 710-WRITE-ONE-EVENT THRU 710-EXIT
008680             VARYING CAND-IDX FROM 1 BY 1
008690             UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
008700 700-EXIT.
008710     EXIT.
008720
008730 710-WRITE-ONE-EVENT.
008740     IF CAND-KEPT(CAND-IDX)
008750         MOVE FEAT-EVAL-DATE TO REVT-EVAL-DATE
008760         MOVE WS-RUN-TENANT-ID TO REVT-TENANT-ID
008770         MOVE FEAT-USER-ID TO REVT-USER-ID
008780         MOVE CAND-RULE-ID(CAND-IDX) TO REVT-RULE-ID
008790         MOVE CAND-CATEGORY(CAND-IDX) TO REVT-CATEGORY
008800         MOVE CAND-SEVERITY(CAND-IDX) TO REVT-SEVERITY
008810         MOVE CAND-PRIORITY(CAND-IDX) TO REVT-PRIORITY
008820         MOVE CAND-MSG-ID(CAND-IDX) TO REVT-MSG-ID
008830         MOVE CAND-MSG-TEXT(CAND-IDX) TO REVT-MSG-TEXT
008840         MOVE CAND-LOCALE(CAND-IDX) TO REVT-LOCALE
008850         WRITE REC-EVENT-REC
008860         ADD 1 TO EVENTS-EMITTED
008870     END-IF.
008880 710-EXIT.
008890     EXIT.
008900
008910 800-OPEN-FILES.
008920     MOVE "800-OPEN-FILES" TO PARA-NAME.
008930     OPEN OUTPUT SYSOUT.
008940     OPEN INPUT RULESEED.
008950     OPEN INPUT MSGSEED.
008960     OPEN INPUT FEATFILE.
008970     OPEN I-O AUDTFILE.
008980     OPEN OUTPUT EVENTOUT.
008990 800-EXIT.
009000     EXIT.
009010
009020 850-CLOSE-FILES.
009030     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009040     CLOSE RULESEED, MSGSEED, FEATFILE, AUDTFILE, EVENTOUT,
009050           SYSOUT.
009060 850-EXIT.
009070     EXIT.
009080
009090 900-SORT-RULE-TABLE.
009100******** PRIORITY-DESCENDING, SEVERITY-DESCENDING - SAME SHAPE AS
009110******** RECINIT'S OWN RULE-TABLE SORT, DUPLICATED HERE
009120     MOVE "900-SORT-RULE-TABLE" TO PARA-NAME.
009130     IF RULE-TABLE-COUNT > 1
009140         MOVE "Y" TO SORT-PASS-SW
009150         PERFORM 905-SORT-PASS THRU 905-EXIT
009160                 UNTIL NOT SORT-MADE-A-SWAP
009170     END-IF.
009180 900-EXIT.
009190     EXIT.
009200
009210 905-SORT-PASS.
009220     MOVE "N" TO SORT-PASS-SW.
009230     PERFORM 910-SORT-COMPARE THRU 910-EXIT
009240             VARYING SORT-SUB-A FROM 1 BY 1
009250             UNTIL SORT-SUB-A >= RULE-TABLE-COUNT.
009260 905-EXIT.
009270     EXIT.
009280
009290 910-SORT-COMPARE.
009300     COMPUTE SORT-SUB-B = SORT-SUB-A + 1.
009310     IF WS-RULE-PRIORITY(SORT-SUB-A) <
009320             WS-RULE-PRIORITY(SORT-SUB-B)
009330         PERFORM 915-SWAP-RULE-ENTRIES THRU 915-EXIT
009340     ELSE
009350         IF WS-RULE-PRIORITY(SORT-SUB-A) =
009360                 WS-RULE-PRIORITY(SORT-SUB-B)
009370             AND WS-RULE-SEVERITY(SORT-SUB-A) <
009380                 WS-RULE-SEVERITY(SORT-SUB-B)
009390             PERFORM 915-SWAP-RULE-ENTRIES THRU 915-EXIT
009400         END-IF
009410     END-IF.
009420 910-EXIT.
009430     EXIT.
009440
009450 915-SWAP-RULE-ENTRIES.
009460     MOVE WS-RULE-ENTRY(SORT-SUB-A) TO WS-SWAP-ENTRY.
009470     MOVE WS-RULE-ENTRY(SORT-SUB-B) TO WS-RULE-ENTRY(SORT-SUB-A).
009480     MOVE WS-SWAP-ENTRY TO WS-RULE-ENTRY(SORT-SUB-B).
009490     MOVE "Y" TO SORT-PASS-SW.
009500 915-EXIT.
009510     EXIT.
009520
009530 950-READ-RULESEED.
009540     MOVE "950-READ-RULESEED" TO PARA-NAME.
009550     READ RULESEED
009560         AT END
009570             MOVE "Y" TO RULE-EOF-SW
009580     END-READ.
009590 950-EXIT.
009600     EXIT.
009610
009620 955-READ-MSGSEED.
009630     MOVE "955-READ-MSGSEED" TO PARA-NAME.
009640     READ MSGSEED
009650         AT END
009660             MOVE "Y" TO MSG-EOF-SW
009670     END-READ.
009680 955-EXIT.
009690     EXIT.
009700
009710 960-READ-FEATFILE.
009720     MOVE "960-READ-FEATFILE" TO PARA-NAME.
009730     READ FEATFILE INTO FEATURE-STORE-REC
009740         AT END
009750             MOVE "Y" TO FEAT-EOF-SW
009760     END-READ.
009770 960-EXIT.
009780     EXIT.
009790
009800 965-READ-AUDTFILE.
009810     MOVE "965-READ-AUDTFILE" TO PARA-NAME.
009820     READ AUDTFILE NEXT RECORD
009830         AT END
009840             MOVE "Y" TO AUDT-EOF-SW
009850     END-READ.
009860 965-EXIT.
009870     EXIT.
009880
009890 980-DATE-MINUS-N.
009900******** JULIAN DAY NUMBER METHOD (FLIEGEL & VAN FLANDERN, 1968) -
009910******** CONVERTS DM-DATE-IN TO A DAY NUMBER, SUBTRACTS
009920******** DM-DAYS-BACK, AND CONVERTS BACK.  CALENDAR-CORRECT
009930******** ACROSS MONTH, YEAR AND LEAP-YEAR BOUNDARIES WITH NO
009940******** INTRINSIC FUNCTIONS, AS THIS COMPILER ALLOWS NONE
009950     MOVE "980-DATE-MINUS-N" TO PARA-NAME.
009960     COMPUTE DM-A = (14 - DM-IN-MM) / 12.
009970     COMPUTE DM-Y-WORK = DM-IN-YYYY + 4800 - DM-A.
009980     COMPUTE DM-M-WORK = DM-IN-MM + (12 * DM-A) - 3.
009990     COMPUTE DM-JDN =
010000             DM-IN-DD
010010             + (((153 * DM-M-WORK) + 2) / 5)
010020             + (365 * DM-Y-WORK)
010030             + (DM-Y-WORK / 4)
010040             - (DM-Y-WORK / 100)
010050             + (DM-Y-WORK / 400)
010060             - 32045.
010070     COMPUTE DM-JDN = DM-JDN - DM-DAYS-BACK.
010080
010090     COMPUTE DM-A = DM-JDN + 32044.
010100     COMPUTE DM-B = ((4 * DM-A) + 3) / 146097.
010110     COMPUTE DM-C = DM-A - ((146097 * DM-B) / 4).
010120     COMPUTE DM-D = ((4 * DM-C) + 3) / 1461.
010130     COMPUTE DM-E = DM-C - ((1461 * DM-D) / 4).
010140     COMPUTE DM-MM-WORK = ((5 * DM-E) + 2) / 153.
010150
010160     COMPUTE DM-OUT-DD = DM-E - (((153 * DM-MM-WORK) + 2) / 5) + 1.
010170     COMPUTE DM-OUT-MM = DM-MM-WORK + 3 - (12 * (DM-MM-WORK / 10)).
010180     COMPUTE DM-OUT-YYYY =
010190             (100 * DM-B) + DM-D - 4800 + (DM-MM-WORK / 10).
010200     MOVE DATE-OUT-GROUP TO DM-DATE-OUT.
010210 980-EXIT.
010220     EXIT.
010230
010240 999-CLEANUP.
010250     MOVE "999-CLEANUP" TO PARA-NAME.
010260     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010270
010280     DISPLAY "** RULES LOADED / SKIPPED **".
010290     DISPLAY RULES-LOADED.
010300     DISPLAY RULES-SKIPPED.
010310     DISPLAY "** MESSAGES LOADED / SKIPPED **".
010320     DISPLAY MSGS-LOADED.
010330     DISPLAY MSGS-SKIPPED.
010340     DISPLAY "** AUDIT HISTORY ROWS LOADED **".
010350     DISPLAY HIST-ROWS-LOADED.
010360     DISPLAY "** USERS PROCESSED **".
010370     DISPLAY USERS-PROCESSED.
010380     DISPLAY "** RULES EVALUATED **".
010390     DISPLAY RULES-EVALUATED.
010400     DISPLAY "** EVENTS FIRED (PRE-COOLDOWN) **".
010410     DISPLAY EVENTS-FIRED.
010420     DISPLAY "** EVENTS AFTER COOLDOWN **".
010430     DISPLAY EVENTS-AFTER-COOLDOWN.
010440     DISPLAY "** EVENTS EMITTED **".
010450     DISPLAY EVENTS-EMITTED.
010460     DISPLAY "******** NORMAL END OF JOB RECENG ********".
010470 999-EXIT.
010480     EXIT.
010490
010500 1000-ABEND-RTN.
010510     WRITE SYSOUT-REC FROM ABEND-REC.
010520     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010530     DISPLAY "*** ABNORMAL END OF JOB - RECENG ***" UPON CONSOLE.
010540     DIVIDE ZERO-VAL INTO ONE-VAL.
