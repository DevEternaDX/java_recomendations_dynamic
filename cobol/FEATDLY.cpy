000010******************************************************************
000020* FEATDLY  -  FEATURE-STORE RECORD, ONE PER PATIENT, HOLDING THE *
000030*             LATEST RUN'S AGGREGATE SET FOR EACH OF THE 20      *
000040*             TRACKED VARIABLES PLUS THE DERIVED MAX-HEART-RATE  *
000050*             PERCENTAGE.  WRITTEN BY RECFEAT, READ BY RECENG.   *
000060*             KEPT AS A KEYED (VSAM-STYLE) FILE SO RECFEAT CAN   *
000070*             RANDOM-READ/REWRITE A PATIENT'S ROW WHILE ITS OWN  *
000080*             DELTA/TREND PASSES ARE RUNNING.  RECENG OPENS THE  *
000090*             SAME FILE SEQUENTIAL, SINCE IT NEEDS EVERY ROW ON  *
000100*             FILE ONCE A DAY RATHER THAN ONE PARTICULAR PATIENT.*
000110*                                                   - JS 03/16/26*
000120* 05/05/26 JS  NOTE ABOVE UPDATED - RECENG DOES NOT RANDOM-READ   *
000130*              THIS FILE.  EARLIER DRAFT ASSUMED A PER-PATIENT    *
000140*              DRIVER PASS; THE RULE ENGINE WALKS EVERY FEATURE   *
000150*              ROW ONCE A DAY INSTEAD.                  TKT-223  *
000160******************************************************************
000170 01  FEATURE-STORE-REC.
000180     05  FEAT-KEY.
000190         10  FEAT-USER-ID          PIC X(12).
000200     05  FEAT-EVAL-DATE            PIC X(10).
000210     05  FEAT-VARIABLE-CELL OCCURS 20 TIMES
000220                             INDEXED BY FEAT-VAR-IDX.
000230         10  FEAT-AGG-CELL OCCURS 7 TIMES
000240                             INDEXED BY FEAT-AGG-IDX.
000250             15  FEAT-AGG-VALUE    PIC S9(07)V9(04).
000260             15  FEAT-AGG-MISS     PIC X(01).
000270                 88  FEAT-AGG-PRESENT  VALUE "N".
000280                 88  FEAT-AGG-ABSENT   VALUE "Y".
000290     05  FEAT-DERIVED-VALUE        PIC S9(07)V9(04).
000300     05  FEAT-DERIVED-MISS         PIC X(01).
000310         88  FEAT-DERIVED-PRESENT      VALUE "N".
000320         88  FEAT-DERIVED-ABSENT       VALUE "Y".
000330     05  FILLER                    PIC X(36).
000340
000350******************************************************************
000360*  NOTE - THE AGGREGATE SLOT CONSTANTS (AIDX-CURRENT ETC.) AND   *
000370*  THE AGGREGATE-NAME LOOKUP TABLE RECDSL SEARCHES TO RESOLVE    *
000380*  COND-AGG TO ONE OF THOSE SLOTS BOTH LIVE IN AGGSLOT, NOT      *
000390*  HERE, SO THIS RECORD STAYS A SINGLE CLEAN 01 SAFE TO COPY     *
000400*  INTO A LINKAGE SECTION AND PASS ACROSS A CALL BOUNDARY.       *
000410*                                                    - JS 04/22/26*
000420******************************************************************
