000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECLOAD.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 01/23/88.
000070 DATE-COMPILED. 01/23/88.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          THIS PROGRAM EDITS THE DAILY WEARABLE-DEVICE FEEDS
000140*          (ACTIVITY AND SLEEP) PRODUCED BY THE NIGHTLY EXTRACT
000150*          AND MERGES THEM INTO ONE WORKING FILE - ONE RECORD PER
000160*          PATIENT PER CALENDAR DAY - FOR THE REST OF THE
000170*          RECOMMENDATIONS BATCH TO WALK.
000180*
000190*          EACH FEED IS A HEADER RECORD FOLLOWED BY ONE DETAIL
000200*          LINE PER READING, FIXED-WIDTH COLUMNS, ZERO-PADDED
000210*          NUMERICS, BLANK FOR A MISSING READING.
000220*          BOTH FEEDS ARE PRESENTED ALREADY IN ASCENDING
000230*          USER-ID/REC-DATE SEQUENCE (A JCL SORT STEP AHEAD OF
000240*          THIS PROGRAM GUARANTEES THE ORDER, THE SAME WAY THE
000250*          OLD TREATMENT FEED WAS HANDED TO TRMTSRCH PRESORTED).
000260*          THIS PROGRAM MATCH-MERGES THE TWO FEEDS ON THE KEY -
000270*          IT DOES NOT SORT EITHER ONE ITSELF.
000280*
000290*          A SITE RUNNING WITH A PRE-PROCESSED FEATURE FEED MAY
000300*          SKIP THE MERGE ENTIRELY - TURNING UPSI-0 ON MAKES THIS
000310*          PROGRAM READ THE PRE-COMBINED FILE STRAIGHT THROUGH
000320*          INSTEAD.
000330*
000340*          RECORDS WITH NO PATIENT ID OR NO DATE ARE DROPPED -
000350*          THEY CANNOT BE MERGED OR KEYED BY DOWNSTREAM STEPS.
000360*
000370*          THIS IS A REWORK OF THE OLD DALYEDIT PATIENT/ROOM
000380*          CHARGE EDIT - SAME BALANCE-THE-TRAILER SHAPE, BUT THE
000390*          FIELD EDITS ARE GONE AND A TWO-FILE MERGE REPLACES THE
000400*          SINGLE-FILE EDIT PASS.
000410******************************************************************
000420* CHANGE LOG
000430* 01/23/88 JS  INITIAL VERSION AS DALYEDIT - EDITED THE DAILY      *
000440*              PATIENT/ROOM CHARGES FEED FROM CICS DATA ENTRY.     *
000450* 02/10/92 TGD BALANCING LOGIC ADDED TO 100-MAINLINE LOOP.         *
000460*                                                        TKT-018  *
000470* 08/14/92 AK  ADDED THE EQUIPMENT-CHARGE CROSS-EDITS.    TKT-071  *
000480* 01/20/99 MM  Y2K REVIEW - WS-DATE WIDENED TO CENTURY-SAFE        *
000490*              HANDLING, SIGNED OFF.                               *
000500* 04/18/26 JS  RETIRED THE PATIENT/ROOM CHARGE EDIT LOGIC AND      *
000510*              RENAMED RECLOAD - NOW LOADS AND MERGES THE DAILY    *
000520*              ACTIVITY AND SLEEP FEEDS FOR THE RECOMMENDATIONS    *
000530*              BATCH.                                      TKT-221*
000540* 04/21/26 TGD ADDED THE UPSI-0 PRE-COMBINED-FEED BYPASS PATH SO   *
000550*              SITES THAT ALREADY HAVE ENGINEERED FEATURES CAN     *
000560*              SKIP THE MERGE ALTOGETHER.                 TKT-229 *
000570* 04/23/26 MM  ADDED THE LEADING RECORD-TYPE BYTE TO THE WORK-     *
000580*              COMBINED TRAILER SO RECFEAT CAN BALANCE ITS READ    *
000590*              COUNT AGAINST WHAT THIS STEP WROTE.         TKT-248 *
000600* 05/13/26 JS  SOME SITES ARE HANDING US DD/MM/YYYY OR MM/DD/YYYY  *
000610*              ON THE RAW FEEDS INSTEAD OF YYYY-MM-DD - ADDED      *
000620*              970-NORMALIZE-DATE AT EACH OF THE THREE READ        *
000630*              PRIMITIVES SO THE MERGE KEY IS ALWAYS BUILT FROM     *
000640*              YYYY-MM-DD REGARDLESS OF WHAT THE FEED SENT.  TKT-251*
000650******************************************************************
000660
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-390.
000700 OBJECT-COMPUTER. IBM-390.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     UPSI-0 ON  STATUS IS PRE-COMBINED-FEED-SW
000740            OFF STATUS IS NO-PRE-COMBINED-FEED-SW.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT SYSOUT
000780     ASSIGN TO UT-S-SYSOUT
000790       ORGANIZATION IS SEQUENTIAL.
000800
000810     SELECT ACTVFILE
000820     ASSIGN TO UT-S-ACTVFILE
000830       ACCESS MODE IS SEQUENTIAL
000840       FILE STATUS IS ACTV-OFCODE.
000850
000860     SELECT SLEPFILE
000870     ASSIGN TO UT-S-SLEPFILE
000880       ACCESS MODE IS SEQUENTIAL
000890       FILE STATUS IS SLEP-OFCODE.
000900
000910     SELECT PRECOMB
000920     ASSIGN TO UT-S-PRECOMB
000930       ACCESS MODE IS SEQUENTIAL
000940       FILE STATUS IS PCMB-OFCODE.
000950
000960     SELECT COMBFILE
000970     ASSIGN TO UT-S-COMBFILE
000980       ACCESS MODE IS SEQUENTIAL
000990       FILE STATUS IS COMB-OFCODE.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  SYSOUT
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 130 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS SYSOUT-REC.
001090 01  SYSOUT-REC                    PIC X(130).
001100
001110****** WEARABLE-DEVICE DAILY ACTIVITY FEED - HEADER RECORD
001120****** FOLLOWED BY ONE FIXED-WIDTH DETAIL LINE PER
001130****** PATIENT/DAY, PRESORTED ASCENDING BY PATIENT-ID/DATE BY
001140****** THE JCL STEP AHEAD OF THIS PROGRAM
001150 FD  ACTVFILE
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 120 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS ACTV-FILE-REC.
001210 01  ACTV-FILE-REC                 PIC X(120).
001220
001230****** WEARABLE-DEVICE DAILY SLEEP FEED - SAME SHAPE AS THE
001240****** ACTIVITY FEED, PRESORTED THE SAME WAY
001250 FD  SLEPFILE
001260     RECORDING MODE IS F
001270     LABEL RECORDS ARE STANDARD
001280     RECORD CONTAINS 120 CHARACTERS
001290     BLOCK CONTAINS 0 RECORDS
001300     DATA RECORD IS SLEP-FILE-REC.
001310 01  SLEP-FILE-REC                 PIC X(120).
001320
001330****** OPTIONAL PRE-PROCESSED COMBINED FEED - WHEN A SITE ALREADY
001340****** CARRIES ENGINEERED FEATURES THIS FILE IS READ STRAIGHT
001350****** THROUGH INSTEAD OF MERGING ACTVFILE AND SLEPFILE.  ONLY
001360****** OPENED WHEN UPSI-0 IS ON
001370 FD  PRECOMB
001380     RECORDING MODE IS F
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 250 CHARACTERS
001410     BLOCK CONTAINS 0 RECORDS
001420     DATA RECORD IS PCMB-FILE-REC.
001430 01  PCMB-FILE-REC                 PIC X(250).
001440
001450****** WORK-COMBINED - ONE MERGED PATIENT/DAY RECORD, CONSUMED
001460****** BY RECFEAT.  THE TRAILER RECORD ONLY CARRIES THE NUMBER
001470****** OF DETAIL RECORDS WRITTEN TO THE NEXT JOB STEP
001480 FD  COMBFILE
001490     RECORDING MODE IS F
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 293 CHARACTERS
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS COMB-FILE-REC.
001540 01  COMB-FILE-REC                 PIC X(293).
001550
001560 WORKING-STORAGE SECTION.
001570 01  FILE-STATUS-CODES.
001580     05  ACTV-OFCODE               PIC X(02).
001590         88  ACTV-CODE-READ            VALUE SPACES.
001600     05  SLEP-OFCODE               PIC X(02).
001610         88  SLEP-CODE-READ            VALUE SPACES.
001620     05  PCMB-OFCODE               PIC X(02).
001630         88  PCMB-CODE-READ            VALUE SPACES.
001640     05  COMB-OFCODE               PIC X(02).
001650         88  COMB-CODE-WRITE           VALUE SPACES.
001660     05  FILLER                    PIC X(06).
001670
001680 COPY ACTVDLY.
001690 COPY SLEPDLY.
001700 COPY COMBDLY.
001710
001720****** RAW ALPHANUMERIC CAPTURE AREAS FOR THE FIXED-WIDTH
001730****** DETAIL LINES.  THE EXTRACT ZERO-PADS EVERY
001740****** NUMERIC COLUMN TO ITS FULL WIDTH (IMPLIED DECIMALS, NO
001750****** DECIMAL POINT) AND BLANKS THE WHOLE COLUMN FOR A MISSING
001760****** READING, SO A NUMERIC-CLASS TEST TELLS PRESENT FROM
001770****** MISSING
001780 01  ACTV-RAW-LINE.
001790     05  ACTV-RAW-USERID           PIC X(12).
001800     05  ACTV-RAW-DATE             PIC X(10).
001810     05  ACTV-RAW-STEPS            PIC X(06).
001820     05  ACTV-RAW-MIN-LIGHT        PIC X(04).
001830     05  ACTV-RAW-MIN-MODERATE     PIC X(04).
001840     05  ACTV-RAW-MIN-VIGOROUS     PIC X(04).
001850     05  ACTV-RAW-HR-AVG           PIC X(05).
001860     05  ACTV-RAW-MAX-HR           PIC X(05).
001870     05  ACTV-RAW-MIN-HR           PIC X(05).
001880     05  ACTV-RAW-RESTING-HR       PIC X(05).
001890     05  ACTV-RAW-USER-MAX-HR      PIC X(05).
001900     05  ACTV-RAW-HRV-SDNN         PIC X(05).
001910     05  FILLER                    PIC X(50).
001920
001930 01  SLEP-RAW-LINE.
001940     05  SLEP-RAW-USERID           PIC X(12).
001950     05  SLEP-RAW-DATE             PIC X(10).
001960     05  SLEP-RAW-REM-MIN          PIC X(04).
001970     05  SLEP-RAW-ASLEEP-MIN       PIC X(04).
001980     05  SLEP-RAW-DEEP-MIN         PIC X(04).
001990     05  SLEP-RAW-LIGHT-MIN        PIC X(04).
002000     05  SLEP-RAW-AWAKE-MIN        PIC X(04).
002010     05  SLEP-RAW-AVG-BREATHS      PIC X(04).
002020     05  FILLER                    PIC X(74).
002030
002040****** PRE-COMBINED FEED COLUMNS - USER-ID, DATE, THEN THE 20
002050****** TRACKED-VARIABLE VALUES IN VIDX ORDER, FIXED-WIDTH
002060 01  PCMB-RAW-LINE.
002070     05  PCMB-RAW-USERID           PIC X(12).
002080     05  PCMB-RAW-DATE             PIC X(10).
002090     05  PCMB-RAW-VALUE OCCURS 20 TIMES
002100                        INDEXED BY PCMB-RAW-IDX.
002110         10  PCMB-RAW-VALUE-TXT    PIC X(11).
002120     05  FILLER                    PIC X(08).
002130
002140 01  MERGE-KEYS.
002150     05  ACTV-MERGE-KEY.
002160         10  ACTV-KEY-USERID       PIC X(12).
002170         10  ACTV-KEY-DATE         PIC X(10).
002180     05  ACTV-MERGE-KEY-X REDEFINES ACTV-MERGE-KEY
002190                               PIC X(22).
002200     05  SLEP-MERGE-KEY.
002210         10  SLEP-KEY-USERID       PIC X(12).
002220         10  SLEP-KEY-DATE         PIC X(10).
002230     05  SLEP-MERGE-KEY-X REDEFINES SLEP-MERGE-KEY
002240                               PIC X(22).
002250     05  FILLER                    PIC X(10).
002260
002270 01  FLAGS-AND-SWITCHES.
002280     05  ACTV-EOF-SW               PIC X(01)  VALUE "N".
002290         88  ACTV-AT-EOF               VALUE "Y".
002300     05  SLEP-EOF-SW               PIC X(01)  VALUE "N".
002310         88  SLEP-AT-EOF               VALUE "Y".
002320     05  PCMB-EOF-SW               PIC X(01)  VALUE "N".
002330         88  PCMB-AT-EOF               VALUE "Y".
002340     05  ACTV-DROP-SW              PIC X(01).
002350         88  ACTV-LINE-DROPPED         VALUE "Y".
002360     05  SLEP-DROP-SW              PIC X(01).
002370         88  SLEP-LINE-DROPPED         VALUE "Y".
002380     05  PCMB-DROP-SW              PIC X(01).
002390         88  PCMB-LINE-DROPPED         VALUE "Y".
002400     05  FILLER                    PIC X(06).
002410
002420 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002430     05  RECORDS-READ              PIC 9(07) COMP.
002440     05  RECORDS-WRITTEN           PIC 9(07) COMP.
002450     05  RECORDS-DROPPED           PIC 9(07) COMP.
002460     05  VAR-SUB                   PIC 9(02) COMP.
002470     05  FILLER                    PIC X(10).
002480
002490 77  WS-DATE                       PIC 9(06).
002500 77  WS-DATE-X REDEFINES WS-DATE   PIC X(06).
002510
002520******************************************************************
002530*  970-NORMALIZE-DATE WORK AREA - THE FEEDS ARE DOCUMENTED AS     *
002540*  YYYY-MM-DD BUT TWO SITES HAVE BEEN CAUGHT SENDING SLASH-       *
002550*  DELIMITED DATES (EITHER DD/MM/YYYY OR MM/DD/YYYY - NO FLAG     *
002560*  SAYS WHICH), SO EVERY RAW DATE IS RUN THROUGH 970 BEFORE IT IS *
002570*  USED AS A MERGE KEY OR STORED.  A YYYY-MM-DD TIMESTAMP (DATE   *
002580*  PLUS A TIME PORTION) ALREADY LEADS WITH A VALID YYYY-MM-DD IN  *
002590*  ITS FIRST 10 BYTES AND NEEDS NO REWRITING.           TKT-251  *
002600******************************************************************
002610 01  WS-DATE-NORM-WORK.
002620     05  WS-DATE-NORM-IO           PIC X(10).
002630     05  WS-NORM-PART-A            PIC 9(02).
002640     05  WS-NORM-PART-B            PIC 9(02).
002650     05  WS-NORM-YEAR              PIC 9(04).
002660     05  WS-NORM-MONTH             PIC 9(02).
002670     05  WS-NORM-DAY               PIC 9(02).
002680     05  WS-NORM-MAX-DAY           PIC 9(02).
002690     05  WS-NORM-DIVQ              PIC 9(04).
002700     05  WS-NORM-DIVR              PIC 9(04).
002710     05  WS-NORM-VALID-SW          PIC X(01).
002720         88  WS-NORM-VALID             VALUE "Y".
002730     05  WS-NORM-LEAP-SW           PIC X(01).
002740         88  WS-NORM-IS-LEAP           VALUE "Y".
002750     05  FILLER                    PIC X(04).
002760 01  DATE-NORM-OUT-GROUP.
002770     05  NDO-YYYY                  PIC 9(04).
002780     05  FILLER                    PIC X(01) VALUE "-".
002790     05  NDO-MM                    PIC 9(02).
002800     05  FILLER                    PIC X(01) VALUE "-".
002810     05  NDO-DD                    PIC 9(02).
002820 01  DAYS-IN-MONTH-LIT             PIC X(24)
002830                         VALUE "312831303130313130313031".
002840 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIT.
002850     05  DAYS-IN-MONTH-TAB         PIC 9(02) OCCURS 12 TIMES.
002860
002870 COPY ABENDREC.
002880
002890 PROCEDURE DIVISION.
002900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002910     IF PRE-COMBINED-FEED-SW
002920         PERFORM 150-PRECOMB-PASS THRU 150-EXIT
002930                 UNTIL PCMB-AT-EOF
002940     ELSE
002950         PERFORM 100-MAINLINE THRU 100-EXIT
002960                 UNTIL (ACTV-AT-EOF AND SLEP-AT-EOF).
002970     PERFORM 999-CLEANUP THRU 999-EXIT.
002980     MOVE +0 TO RETURN-CODE.
002990     GOBACK.
003000
003010 000-HOUSEKEEPING.
003020     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003030     DISPLAY "******** BEGIN JOB RECLOAD ********".
003040     ACCEPT WS-DATE FROM DATE.
003050     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
003060     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003070
003080******** SKIP THE COLUMN-HEADER ROW ON EACH FEED, THEN DO THE
003090******** NORMAL PRIMING READ FOR THE FIRST DETAIL LINE
003100     IF PRE-COMBINED-FEED-SW
003110         READ PRECOMB INTO PCMB-RAW-LINE
003120             AT END MOVE "Y" TO PCMB-EOF-SW
003130         END-READ
003140         PERFORM 920-READ-PRECOMB THRU 920-EXIT
003150     ELSE
003160         READ ACTVFILE INTO ACTV-RAW-LINE
003170             AT END MOVE "Y" TO ACTV-EOF-SW
003180         END-READ
003190         READ SLEPFILE INTO SLEP-RAW-LINE
003200             AT END MOVE "Y" TO SLEP-EOF-SW
003210         END-READ
003220         PERFORM 900-READ-ACTVFILE THRU 900-EXIT
003230         PERFORM 910-READ-SLEPFILE THRU 910-EXIT.
003240 000-EXIT.
003250     EXIT.
003260
003270 100-MAINLINE.
003280     MOVE "100-MAINLINE" TO PARA-NAME.
003290******** CLASSIC BALANCE-LINE MATCH-MERGE - THE LOWER OF THE TWO
003300******** KEYS DRIVES THE NEXT OUTPUT RECORD.  AN EXHAUSTED FILE
003310******** CARRIES A HIGH-VALUES KEY SO IT NEVER DRIVES AGAIN
003320     IF ACTV-MERGE-KEY-X = SLEP-MERGE-KEY-X
003330         PERFORM 350-BUILD-FROM-BOTH THRU 350-EXIT
003340     ELSE
003350         IF ACTV-MERGE-KEY-X < SLEP-MERGE-KEY-X
003360             PERFORM 200-BUILD-FROM-ACTIVITY THRU 200-EXIT
003370         ELSE
003380             PERFORM 300-BUILD-FROM-SLEEP THRU 300-EXIT.
003390 100-EXIT.
003400     EXIT.
003410
003420 150-PRECOMB-PASS.
003430     MOVE "150-PRECOMB-PASS" TO PARA-NAME.
003440     PERFORM 750-EDIT-PRECOMBINED THRU 750-EXIT.
003450     IF NOT PCMB-LINE-DROPPED
003460         PERFORM 600-WRITE-COMBINED THRU 600-EXIT.
003470     PERFORM 920-READ-PRECOMB THRU 920-EXIT.
003480 150-EXIT.
003490     EXIT.
003500
003510 200-BUILD-FROM-ACTIVITY.
003520     MOVE "200-BUILD-FROM-ACTIVITY" TO PARA-NAME.
003530     PERFORM 400-EDIT-ACTIVITY-LINE THRU 400-EXIT.
003540     IF NOT ACTV-LINE-DROPPED
003550         MOVE SPACES TO SLEP-DAILY-REC
003560         PERFORM 500-MOVE-ACTIVITY-TO-COMBINED THRU 500-EXIT
003570         PERFORM 550-MOVE-SLEEP-TO-COMBINED THRU 550-EXIT
003580         PERFORM 600-WRITE-COMBINED THRU 600-EXIT.
003590     PERFORM 900-READ-ACTVFILE THRU 900-EXIT.
003600 200-EXIT.
003610     EXIT.
003620
003630 300-BUILD-FROM-SLEEP.
003640     MOVE "300-BUILD-FROM-SLEEP" TO PARA-NAME.
003650     PERFORM 450-EDIT-SLEEP-LINE THRU 450-EXIT.
003660     IF NOT SLEP-LINE-DROPPED
003670         MOVE SPACES TO ACTV-DAILY-REC
003680         PERFORM 500-MOVE-ACTIVITY-TO-COMBINED THRU 500-EXIT
003690         PERFORM 550-MOVE-SLEEP-TO-COMBINED THRU 550-EXIT
003700         PERFORM 600-WRITE-COMBINED THRU 600-EXIT.
003710     PERFORM 910-READ-SLEPFILE THRU 910-EXIT.
003720 300-EXIT.
003730     EXIT.
003740
003750 350-BUILD-FROM-BOTH.
003760     MOVE "350-BUILD-FROM-BOTH" TO PARA-NAME.
003770     PERFORM 400-EDIT-ACTIVITY-LINE THRU 400-EXIT.
003780     PERFORM 450-EDIT-SLEEP-LINE THRU 450-EXIT.
003790     IF ACTV-LINE-DROPPED AND SLEP-LINE-DROPPED
003800         GO TO 350-READ-BOTH.
003810     IF ACTV-LINE-DROPPED
003820         MOVE SPACES TO ACTV-DAILY-REC.
003830     IF SLEP-LINE-DROPPED
003840         MOVE SPACES TO SLEP-DAILY-REC.
003850     PERFORM 500-MOVE-ACTIVITY-TO-COMBINED THRU 500-EXIT.
003860     PERFORM 550-MOVE-SLEEP-TO-COMBINED THRU 550-EXIT.
003870     PERFORM 600-WRITE-COMBINED THRU 600-EXIT.
003880 350-READ-BOTH.
003890     PERFORM 900-READ-ACTVFILE THRU 900-EXIT.
003900     PERFORM 910-READ-SLEPFILE THRU 910-EXIT.
003910 350-EXIT.
003920     EXIT.
003930
003940 400-EDIT-ACTIVITY-LINE.
003950     MOVE "400-EDIT-ACTIVITY-LINE" TO PARA-NAME.
003960     MOVE "N" TO ACTV-DROP-SW.
003970     MOVE SPACES TO ACTV-DAILY-REC.
003980     IF ACTV-RAW-USERID = SPACES OR ACTV-RAW-DATE = SPACES
003990         MOVE "Y" TO ACTV-DROP-SW
004000         ADD 1 TO RECORDS-DROPPED
004010         GO TO 400-EXIT.
004020
004030     MOVE ACTV-RAW-USERID TO ACTV-USER-ID.
004040     MOVE ACTV-RAW-DATE   TO ACTV-REC-DATE.
004050
004060     IF ACTV-RAW-STEPS IS NUMERIC
004070         MOVE ACTV-RAW-STEPS TO ACTV-STEPS
004080         MOVE "N" TO ACTV-STEPS-MISS
004090     ELSE
004100         MOVE ZERO TO ACTV-STEPS
004110         MOVE "Y" TO ACTV-STEPS-MISS.
004120
004130     IF ACTV-RAW-MIN-LIGHT IS NUMERIC
004140         MOVE ACTV-RAW-MIN-LIGHT TO ACTV-MIN-LIGHT
004150         MOVE "N" TO ACTV-MIN-LIGHT-MISS
004160     ELSE
004170         MOVE ZERO TO ACTV-MIN-LIGHT
004180         MOVE "Y" TO ACTV-MIN-LIGHT-MISS.
004190
004200     IF ACTV-RAW-MIN-MODERATE IS NUMERIC
004210         MOVE ACTV-RAW-MIN-MODERATE TO ACTV-MIN-MODERATE
004220         MOVE "N" TO ACTV-MIN-MODERATE-MISS
004230     ELSE
004240         MOVE ZERO TO ACTV-MIN-MODERATE
004250         MOVE "Y" TO ACTV-MIN-MODERATE-MISS.
004260
004270     IF ACTV-RAW-MIN-VIGOROUS IS NUMERIC
004280         MOVE ACTV-RAW-MIN-VIGOROUS TO ACTV-MIN-VIGOROUS
004290         MOVE "N" TO ACTV-MIN-VIGOROUS-MISS
004300     ELSE
004310         MOVE ZERO TO ACTV-MIN-VIGOROUS
004320         MOVE "Y" TO ACTV-MIN-VIGOROUS-MISS.
004330
004340     IF ACTV-RAW-HR-AVG IS NUMERIC
004350         MOVE ACTV-RAW-HR-AVG TO ACTV-HR-AVG-BPM
004360         MOVE "N" TO ACTV-HR-AVG-BPM-MISS
004370     ELSE
004380         MOVE ZERO TO ACTV-HR-AVG-BPM
004390         MOVE "Y" TO ACTV-HR-AVG-BPM-MISS.
004400
004410     IF ACTV-RAW-MAX-HR IS NUMERIC
004420         MOVE ACTV-RAW-MAX-HR TO ACTV-MAX-HR-BPM
004430         MOVE "N" TO ACTV-MAX-HR-BPM-MISS
004440     ELSE
004450         MOVE ZERO TO ACTV-MAX-HR-BPM
004460         MOVE "Y" TO ACTV-MAX-HR-BPM-MISS.
004470
004480     IF ACTV-RAW-MIN-HR IS NUMERIC
004490         MOVE ACTV-RAW-MIN-HR TO ACTV-MIN-HR-BPM
004500         MOVE "N" TO ACTV-MIN-HR-BPM-MISS
004510     ELSE
004520         MOVE ZERO TO ACTV-MIN-HR-BPM
004530         MOVE "Y" TO ACTV-MIN-HR-BPM-MISS.
004540
004550     IF ACTV-RAW-RESTING-HR IS NUMERIC
004560         MOVE ACTV-RAW-RESTING-HR TO ACTV-RESTING-HR
004570         MOVE "N" TO ACTV-RESTING-HR-MISS
004580     ELSE
004590         MOVE ZERO TO ACTV-RESTING-HR
004600         MOVE "Y" TO ACTV-RESTING-HR-MISS.
004610
004620     IF ACTV-RAW-USER-MAX-HR IS NUMERIC
004630         MOVE ACTV-RAW-USER-MAX-HR TO ACTV-USER-MAX-HR
004640         MOVE "N" TO ACTV-USER-MAX-HR-MISS
004650     ELSE
004660         MOVE ZERO TO ACTV-USER-MAX-HR
004670         MOVE "Y" TO ACTV-USER-MAX-HR-MISS.
004680
004690     IF ACTV-RAW-HRV-SDNN IS NUMERIC
004700         MOVE ACTV-RAW-HRV-SDNN TO ACTV-HRV-SDNN
004710         MOVE "N" TO ACTV-HRV-SDNN-MISS
004720     ELSE
004730         MOVE ZERO TO ACTV-HRV-SDNN
004740         MOVE "Y" TO ACTV-HRV-SDNN-MISS.
004750 400-EXIT.
004760     EXIT.
004770
004780 450-EDIT-SLEEP-LINE.
004790     MOVE "450-EDIT-SLEEP-LINE" TO PARA-NAME.
004800     MOVE "N" TO SLEP-DROP-SW.
004810     MOVE SPACES TO SLEP-DAILY-REC.
004820     IF SLEP-RAW-USERID = SPACES OR SLEP-RAW-DATE = SPACES
004830         MOVE "Y" TO SLEP-DROP-SW
004840         ADD 1 TO RECORDS-DROPPED
004850         GO TO 450-EXIT.
004860
004870     MOVE SLEP-RAW-USERID TO SLEP-USER-ID.
004880     MOVE SLEP-RAW-DATE   TO SLEP-REC-DATE.
004890
004900     IF SLEP-RAW-REM-MIN IS NUMERIC
004910         MOVE SLEP-RAW-REM-MIN TO SLEP-REM-MIN
004920         MOVE "N" TO SLEP-REM-MIN-MISS
004930     ELSE
004940         MOVE ZERO TO SLEP-REM-MIN
004950         MOVE "Y" TO SLEP-REM-MIN-MISS.
004960
004970     IF SLEP-RAW-ASLEEP-MIN IS NUMERIC
004980         MOVE SLEP-RAW-ASLEEP-MIN TO SLEP-ASLEEP-MIN
004990         MOVE "N" TO SLEP-ASLEEP-MIN-MISS
005000     ELSE
005010         MOVE ZERO TO SLEP-ASLEEP-MIN
005020         MOVE "Y" TO SLEP-ASLEEP-MIN-MISS.
005030
005040     IF SLEP-RAW-DEEP-MIN IS NUMERIC
005050         MOVE SLEP-RAW-DEEP-MIN TO SLEP-DEEP-MIN
005060         MOVE "N" TO SLEP-DEEP-MIN-MISS
005070     ELSE
005080         MOVE ZERO TO SLEP-DEEP-MIN
005090         MOVE "Y" TO SLEP-DEEP-MIN-MISS.
005100
005110     IF SLEP-RAW-LIGHT-MIN IS NUMERIC
005120         MOVE SLEP-RAW-LIGHT-MIN TO SLEP-LIGHT-MIN
005130         MOVE "N" TO SLEP-LIGHT-MIN-MISS
005140     ELSE
005150         MOVE ZERO TO SLEP-LIGHT-MIN
005160         MOVE "Y" TO SLEP-LIGHT-MIN-MISS.
005170
005180     IF SLEP-RAW-AWAKE-MIN IS NUMERIC
005190         MOVE SLEP-RAW-AWAKE-MIN TO SLEP-AWAKE-MIN
005200         MOVE "N" TO SLEP-AWAKE-MIN-MISS
005210     ELSE
005220         MOVE ZERO TO SLEP-AWAKE-MIN
005230         MOVE "Y" TO SLEP-AWAKE-MIN-MISS.
005240
005250     IF SLEP-RAW-AVG-BREATHS IS NUMERIC
005260         MOVE SLEP-RAW-AVG-BREATHS TO SLEP-AVG-BREATHS
005270         MOVE "N" TO SLEP-AVG-BREATHS-MISS
005280     ELSE
005290         MOVE ZERO TO SLEP-AVG-BREATHS
005300         MOVE "Y" TO SLEP-AVG-BREATHS-MISS.
005310 450-EXIT.
005320     EXIT.
005330
005340 500-MOVE-ACTIVITY-TO-COMBINED.
005350     MOVE "500-MOVE-ACTIVITY-TO-COMBINED" TO PARA-NAME.
005360******** THE WINNING KEY (WHICHEVER SIDE DROVE THIS RECORD) FEEDS
005370******** THE COMBINED RECORD'S KEY.  SLOTS 17-20 (THE PRE-DERIVED
005380******** WORKLOAD MEASURES) ARE NOT PRODUCED BY A PLAIN MERGE -
005390******** RECFEAT FILLS THOSE IN
005400     MOVE "D" TO COMB-RECORD-TYPE.
005410     IF ACTV-USER-ID NOT = SPACES
005420         MOVE ACTV-USER-ID  TO COMB-USER-ID
005430         MOVE ACTV-REC-DATE TO COMB-REC-DATE.
005440
005450     MOVE ACTV-STEPS       TO COMB-VAR-VALUE(VIDX-STEPS).
005460     MOVE ACTV-STEPS-MISS  TO COMB-VAR-MISS(VIDX-STEPS).
005470     MOVE ACTV-MIN-LIGHT      TO COMB-VAR-VALUE(VIDX-MIN-LIGHT).
005480     MOVE ACTV-MIN-LIGHT-MISS TO COMB-VAR-MISS(VIDX-MIN-LIGHT).
005490     MOVE ACTV-MIN-MODERATE      TO
005500                              COMB-VAR-VALUE(VIDX-MIN-MODERATE).
005510     MOVE ACTV-MIN-MODERATE-MISS TO
005520                              COMB-VAR-MISS(VIDX-MIN-MODERATE).
005530     MOVE ACTV-MIN-VIGOROUS      TO
005540                              COMB-VAR-VALUE(VIDX-MIN-VIGOROUS).
005550     MOVE ACTV-MIN-VIGOROUS-MISS TO
005560                              COMB-VAR-MISS(VIDX-MIN-VIGOROUS).
005570     MOVE ACTV-HR-AVG-BPM      TO COMB-VAR-VALUE(VIDX-HR-AVG).
005580     MOVE ACTV-HR-AVG-BPM-MISS TO COMB-VAR-MISS(VIDX-HR-AVG).
005590     MOVE ACTV-MAX-HR-BPM      TO COMB-VAR-VALUE(VIDX-MAX-HR).
005600     MOVE ACTV-MAX-HR-BPM-MISS TO COMB-VAR-MISS(VIDX-MAX-HR).
005610     MOVE ACTV-MIN-HR-BPM      TO COMB-VAR-VALUE(VIDX-MIN-HR).
005620     MOVE ACTV-MIN-HR-BPM-MISS TO COMB-VAR-MISS(VIDX-MIN-HR).
005630     MOVE ACTV-RESTING-HR      TO COMB-VAR-VALUE(VIDX-RESTING-HR).
005640     MOVE ACTV-RESTING-HR-MISS TO COMB-VAR-MISS(VIDX-RESTING-HR).
005650     MOVE ACTV-USER-MAX-HR      TO
005660                               COMB-VAR-VALUE(VIDX-USER-MAX-HR).
005670     MOVE ACTV-USER-MAX-HR-MISS TO
005680                               COMB-VAR-MISS(VIDX-USER-MAX-HR).
005690     MOVE ACTV-HRV-SDNN      TO COMB-VAR-VALUE(VIDX-HRV-SDNN).
005700     MOVE ACTV-HRV-SDNN-MISS TO COMB-VAR-MISS(VIDX-HRV-SDNN).
005710 500-EXIT.
005720     EXIT.
005730
005740 550-MOVE-SLEEP-TO-COMBINED.
005750     MOVE "550-MOVE-SLEEP-TO-COMBINED" TO PARA-NAME.
005760     IF COMB-USER-ID = SPACES AND SLEP-USER-ID NOT = SPACES
005770         MOVE SLEP-USER-ID  TO COMB-USER-ID
005780         MOVE SLEP-REC-DATE TO COMB-REC-DATE.
005790
005800     MOVE SLEP-REM-MIN      TO COMB-VAR-VALUE(VIDX-REM-MIN).
005810     MOVE SLEP-REM-MIN-MISS TO COMB-VAR-MISS(VIDX-REM-MIN).
005820     MOVE SLEP-ASLEEP-MIN      TO COMB-VAR-VALUE(VIDX-ASLEEP-MIN).
005830     MOVE SLEP-ASLEEP-MIN-MISS TO COMB-VAR-MISS(VIDX-ASLEEP-MIN).
005840     MOVE SLEP-DEEP-MIN      TO COMB-VAR-VALUE(VIDX-DEEP-MIN).
005850     MOVE SLEP-DEEP-MIN-MISS TO COMB-VAR-MISS(VIDX-DEEP-MIN).
005860     MOVE SLEP-LIGHT-MIN      TO
005870                            COMB-VAR-VALUE(VIDX-LIGHT-SLEEP-MIN).
005880     MOVE SLEP-LIGHT-MIN-MISS TO
005890                            COMB-VAR-MISS(VIDX-LIGHT-SLEEP-MIN).
005900     MOVE SLEP-AWAKE-MIN      TO COMB-VAR-VALUE(VIDX-AWAKE-MIN).
005910     MOVE SLEP-AWAKE-MIN-MISS TO COMB-VAR-MISS(VIDX-AWAKE-MIN).
005920     MOVE SLEP-AVG-BREATHS      TO
005930                               COMB-VAR-VALUE(VIDX-AVG-BREATHS).
005940     MOVE SLEP-AVG-BREATHS-MISS TO
005950                               COMB-VAR-MISS(VIDX-AVG-BREATHS).
005960
005970******** THE FOUR PRE-DERIVED WORKLOAD SLOTS ARE ALWAYS MISSING
005980******** OUT OF A PLAIN MERGE - RECFEAT COMPUTES THEM
005990     PERFORM 560-BLANK-DERIVED-SLOT THRU 560-EXIT
006000             VARYING VAR-SUB FROM VIDX-ACWR BY 1
006010             UNTIL VAR-SUB > VIDX-HRV-RHR-RATIO.
006020 550-EXIT.
006030     EXIT.
006040
006050 560-BLANK-DERIVED-SLOT.
006060     MOVE ZERO TO COMB-VAR-VALUE(VAR-SUB).
006070     MOVE "Y"  TO COMB-VAR-MISS(VAR-SUB).
006080 560-EXIT.
006090     EXIT.
006100
006110 600-WRITE-COMBINED.
006120     MOVE "600-WRITE-COMBINED" TO PARA-NAME.
006130     ADD 1 TO RECORDS-WRITTEN.
006140     WRITE COMB-FILE-REC FROM WS-COMBINED-REC.
006150 600-EXIT.
006160     EXIT.
006170
006180 750-EDIT-PRECOMBINED.
006190     MOVE "750-EDIT-PRECOMBINED" TO PARA-NAME.
006200     MOVE "N" TO PCMB-DROP-SW.
006210     MOVE SPACES TO WS-COMBINED-REC.
006220     IF PCMB-RAW-USERID = SPACES OR PCMB-RAW-DATE = SPACES
006230         MOVE "Y" TO PCMB-DROP-SW
006240         ADD 1 TO RECORDS-DROPPED
006250         GO TO 750-EXIT.
006260
006270     MOVE "D" TO COMB-RECORD-TYPE.
006280     MOVE PCMB-RAW-USERID TO COMB-USER-ID.
006290     MOVE PCMB-RAW-DATE   TO COMB-REC-DATE.
006300     PERFORM 760-EDIT-ONE-PCMB-VALUE THRU 760-EXIT
006310             VARYING VAR-SUB FROM 1 BY 1
006320             UNTIL VAR-SUB > VIDX-TABLE-SIZE.
006330 750-EXIT.
006340     EXIT.
006350
006360 760-EDIT-ONE-PCMB-VALUE.
006370     SET PCMB-RAW-IDX TO VAR-SUB.
006380     IF PCMB-RAW-VALUE-TXT(PCMB-RAW-IDX) IS NUMERIC
006390         MOVE PCMB-RAW-VALUE-TXT(PCMB-RAW-IDX) TO
006400                                   COMB-VAR-VALUE(VAR-SUB)
006410         MOVE "N" TO COMB-VAR-MISS(VAR-SUB)
006420     ELSE
006430         MOVE ZERO TO COMB-VAR-VALUE(VAR-SUB)
006440         MOVE "Y"  TO COMB-VAR-MISS(VAR-SUB).
006450 760-EXIT.
006460     EXIT.
006470
006480 800-OPEN-FILES.
006490     MOVE "800-OPEN-FILES" TO PARA-NAME.
006500     OPEN OUTPUT SYSOUT, COMBFILE.
006510     IF PRE-COMBINED-FEED-SW
006520         OPEN INPUT PRECOMB
006530     ELSE
006540         OPEN INPUT ACTVFILE, SLEPFILE.
006550 800-EXIT.
006560     EXIT.
006570
006580 850-CLOSE-FILES.
006590     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006600     IF PRE-COMBINED-FEED-SW
006610         CLOSE PRECOMB
006620     ELSE
006630         CLOSE ACTVFILE, SLEPFILE.
006640     CLOSE COMBFILE, SYSOUT.
006650 850-EXIT.
006660     EXIT.
006670
006680 900-READ-ACTVFILE.
006690     MOVE "900-READ-ACTVFILE" TO PARA-NAME.
006700     READ ACTVFILE INTO ACTV-RAW-LINE
006710         AT END
006720             MOVE "Y" TO ACTV-EOF-SW
006730             MOVE HIGH-VALUES TO ACTV-MERGE-KEY-X
006740             GO TO 900-EXIT
006750     END-READ.
006760     ADD 1 TO RECORDS-READ.
006770     IF ACTV-RAW-DATE NOT = SPACES
006780         MOVE ACTV-RAW-DATE TO WS-DATE-NORM-IO
006790         PERFORM 970-NORMALIZE-DATE THRU 970-EXIT                 051326JS
006800         MOVE WS-DATE-NORM-IO TO ACTV-RAW-DATE
006810     END-IF.
006820     MOVE ACTV-RAW-USERID TO ACTV-KEY-USERID.
006830     MOVE ACTV-RAW-DATE   TO ACTV-KEY-DATE.
006840 900-EXIT.
006850     EXIT.
006860
006870 910-READ-SLEPFILE.
006880     MOVE "910-READ-SLEPFILE" TO PARA-NAME.
006890     READ SLEPFILE INTO SLEP-RAW-LINE
006900         AT END
006910             MOVE "Y" TO SLEP-EOF-SW
006920             MOVE HIGH-VALUES TO SLEP-MERGE-KEY-X
006930             GO TO 910-EXIT
006940     END-READ.
006950     ADD 1 TO RECORDS-READ.
006960     IF SLEP-RAW-DATE NOT = SPACES
006970         MOVE SLEP-RAW-DATE TO WS-DATE-NORM-IO
006980         PERFORM 970-NORMALIZE-DATE THRU 970-EXIT
006990         MOVE WS-DATE-NORM-IO TO SLEP-RAW-DATE
007000     END-IF.
007010     MOVE SLEP-RAW-USERID TO SLEP-KEY-USERID.
007020     MOVE SLEP-RAW-DATE   TO SLEP-KEY-DATE.
007030 910-EXIT.
007040     EXIT.
007050
007060 920-READ-PRECOMB.
007070     MOVE "920-READ-PRECOMB" TO PARA-NAME.
007080     READ PRECOMB INTO PCMB-RAW-LINE
007090         AT END
007100             MOVE "Y" TO PCMB-EOF-SW
007110             GO TO 920-EXIT
007120     END-READ.
007130     ADD 1 TO RECORDS-READ.
007140     IF PCMB-RAW-DATE NOT = SPACES
007150         MOVE PCMB-RAW-DATE TO WS-DATE-NORM-IO
007160         PERFORM 970-NORMALIZE-DATE THRU 970-EXIT
007170         MOVE WS-DATE-NORM-IO TO PCMB-RAW-DATE
007180     END-IF.
007190 920-EXIT.
007200     EXIT.
007210
007220******************************************************************
007230*  970-NORMALIZE-DATE - REWRITES WS-DATE-NORM-IO TO YYYY-MM-DD IN *
007240*  PLACE.  A DASH IN COLUMN 5 MEANS IT IS ALREADY YYYY-MM-DD (OR  *
007250*  A YYYY-MM-DD TIMESTAMP, ALREADY TRIMMED TO 10 BYTES BY THE     *
007260*  RAW FIELD'S OWN PIC X(10)) AND IS LEFT ALONE.  A SLASH IN      *
007270*  COLUMN 3 MEANS DD/MM/YYYY OR MM/DD/YYYY - SINCE NOTHING ON THE *
007280*  LINE SAYS WHICH, DD/MM/YYYY IS TRIED FIRST AND MM/DD/YYYY ONLY *
007290*  IF THAT FAILS TO VALIDATE (A MIDDLE COMPONENT OVER 12 CAN ONLY *
007300*  BE A DAY, NEVER A MONTH).  A DATE THAT VALIDATES NEITHER WAY   *
007310*  IS LEFT AS RECEIVED.                                 TKT-251  *
007320******************************************************************
007330 970-NORMALIZE-DATE.
007340     MOVE "970-NORMALIZE-DATE" TO PARA-NAME.
007350     IF WS-DATE-NORM-IO(5:1) = "-"
007360         GO TO 970-EXIT
007370     END-IF.
007380     IF WS-DATE-NORM-IO(3:1) NOT = "/"
007390         GO TO 970-EXIT
007400     END-IF.
007410     MOVE WS-DATE-NORM-IO(1:2) TO WS-NORM-PART-A.
007420     MOVE WS-DATE-NORM-IO(4:2) TO WS-NORM-PART-B.
007430     MOVE WS-DATE-NORM-IO(7:4) TO WS-NORM-YEAR.
007440     MOVE WS-NORM-PART-A TO WS-NORM-DAY.
007450     MOVE WS-NORM-PART-B TO WS-NORM-MONTH.
007460     PERFORM 978-VALIDATE-DAY-IN-MONTH THRU 978-EXIT.
007470     IF NOT WS-NORM-VALID
007480         MOVE WS-NORM-PART-B TO WS-NORM-DAY
007490         MOVE WS-NORM-PART-A TO WS-NORM-MONTH
007500         PERFORM 978-VALIDATE-DAY-IN-MONTH THRU 978-EXIT
007510     END-IF.
007520     IF WS-NORM-VALID
007530         MOVE WS-NORM-YEAR  TO NDO-YYYY
007540         MOVE WS-NORM-MONTH TO NDO-MM
007550         MOVE WS-NORM-DAY   TO NDO-DD
007560         MOVE DATE-NORM-OUT-GROUP TO WS-DATE-NORM-IO
007570     END-IF.
007580 970-EXIT.
007590     EXIT.
007600
007610 978-VALIDATE-DAY-IN-MONTH.
007620     MOVE "N" TO WS-NORM-VALID-SW.
007630     IF WS-NORM-MONTH >= 1 AND WS-NORM-MONTH <= 12
007640             AND WS-NORM-DAY >= 1
007650         MOVE DAYS-IN-MONTH-TAB(WS-NORM-MONTH) TO WS-NORM-MAX-DAY
007660         IF WS-NORM-MONTH = 2
007670             PERFORM 980-LEAP-YEAR-CHECK THRU 980-EXIT
007680             IF WS-NORM-IS-LEAP
007690                 MOVE 29 TO WS-NORM-MAX-DAY
007700             END-IF
007710         END-IF
007720         IF WS-NORM-DAY <= WS-NORM-MAX-DAY
007730             MOVE "Y" TO WS-NORM-VALID-SW
007740         END-IF
007750     END-IF.
007760 978-EXIT.
007770     EXIT.
007780
007790 980-LEAP-YEAR-CHECK.
007800     MOVE "N" TO WS-NORM-LEAP-SW.
007810     DIVIDE WS-NORM-YEAR BY 4
007820             GIVING WS-NORM-DIVQ REMAINDER WS-NORM-DIVR.
007830     IF WS-NORM-DIVR = 0
007840         DIVIDE WS-NORM-YEAR BY 100
007850                 GIVING WS-NORM-DIVQ REMAINDER WS-NORM-DIVR
007860         IF WS-NORM-DIVR NOT = 0
007870             MOVE "Y" TO WS-NORM-LEAP-SW
007880         ELSE
007890             DIVIDE WS-NORM-YEAR BY 400
007900                     GIVING WS-NORM-DIVQ REMAINDER WS-NORM-DIVR
007910             IF WS-NORM-DIVR = 0
007920                 MOVE "Y" TO WS-NORM-LEAP-SW
007930             END-IF
007940         END-IF
007950     END-IF.
007960 980-EXIT.
007970     EXIT.
007980
007990 999-CLEANUP.
008000     MOVE "999-CLEANUP" TO PARA-NAME.
008010     MOVE "T" TO TRLR-RECORD-TYPE.
008020     MOVE RECORDS-WRITTEN TO TRLR-RECORD-COUNT.
008030     WRITE COMB-FILE-REC FROM WS-COMBINED-TRAILER-REC.
008040
008050     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008060
008070     DISPLAY "** RECORDS READ **".
008080     DISPLAY RECORDS-READ.
008090     DISPLAY "** RECORDS WRITTEN **".
008100     DISPLAY RECORDS-WRITTEN.
008110     DISPLAY "** RECORDS DROPPED (NO ID/DATE) **".
008120     DISPLAY RECORDS-DROPPED.
008130     DISPLAY "******** NORMAL END OF JOB RECLOAD ********".
008140 999-EXIT.
008150     EXIT.
008160
008170 1000-ABEND-RTN.
008180     WRITE SYSOUT-REC FROM ABEND-REC.
008190     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008200     DISPLAY "*** ABNORMAL END OF JOB - RECLOAD ***" UPON CONSOLE.
008210     DIVIDE ZERO-VAL INTO ONE-VAL.
