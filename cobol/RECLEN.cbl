000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECLEN.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 02/11/89.
000070 DATE-COMPILED. 02/11/89.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*        RETURNS THE TRIMMED LENGTH OF A TEXT FIELD - I.E. THE
000140*        POSITION OF THE LAST NON-BLANK CHARACTER.  CALLED BY
000150*        RECMSG TO FIND HOW MUCH OF A RENDERED MESSAGE OR A
000160*        NUMERIC-TO-TEXT CONVERSION IS SIGNIFICANT BEFORE IT
000170*        GETS MOVED TO THE OUTPUT RECORD.
000180*
000190*        THIS IS A REWORK OF THE OLD STRLTH UTILITY.  STRLTH
000200*        USED FUNCTION REVERSE TO FLIP THE STRING AND COUNT
000210*        LEADING SPACES OFF THE FRONT - SHOP STANDARDS NO LONGER
000220*        PERMIT INTRINSIC FUNCTIONS IN PRODUCTION CODE, SO THIS
000230*        VERSION WALKS THE STRING BACKWARD ONE CHARACTER AT A
000240*        TIME INSTEAD.
000250******************************************************************
000260* CHANGE LOG
000270* 02/11/89 JS  INITIAL VERSION - REPLACES STRLTH FOR ALL NEW      *
000280*              CALLERS.  OLD CALLERS OF STRLTH ARE UNCHANGED.     *
000290* 07/14/91 JS  WIDENED TEXT1 FROM 80 TO 255 TO MATCH THE WIDEST   *
000300*              MESSAGE-TEXT FIELD IN USE.                TKT-066 *
000310* 11/03/93 TGD FIXED OFF-BY-ONE WHEN THE ENTIRE FIELD IS BLANK -  *
000320*              WAS RETURNING 1 INSTEAD OF 0.               TKT-101 *
000330* 01/22/99 AK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO    *
000340*              CHANGES REQUIRED.  SIGNED OFF PER Y2K PROJECT PLAN.*
000350* 06/30/02 MM  ADDED THE RAW-BYTE REDEFINES ON RETURN-LTH SO THE  *
000360*              VALUE CAN BE DISPLAYED IN DEBUG DUMPS WITHOUT A    *
000370*              SEPARATE WORKING-STORAGE COPY.             TKT-140 *
000380* 04/11/26 JS  RETARGETED FOR THE RECOMMENDATIONS BATCH - CALLED  *
000390*              NOW BY RECMSG INSTEAD OF THE OLD CHARGE PROGRAMS.  *
000400*              NO LOGIC CHANGE.                            TKT-221 *
000410******************************************************************
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540 WORKING-STORAGE SECTION.
000550 01  MISC-FIELDS.
000560     05  L                     PIC S9(4) COMP.
000570     05  L-RAW REDEFINES L     PIC X(2).
000580     05  SCAN-SUB              PIC 9(03) COMP.
000590     05  MORE-CHARS-SW         PIC X(01) VALUE "Y".
000600         88  NO-MORE-CHARS         VALUE "N".
000610     05  TEMP-TXT              PIC X(255).
000620     05  TEMP-TXT-TBL REDEFINES TEMP-TXT.
000630         10  TEMP-TXT-CHAR     PIC X(01) OCCURS 255 TIMES
000640                                INDEXED BY CHAR-IDX.
000650     05  FILLER                PIC X(09).
000660
000670 LINKAGE SECTION.
000680 01  TEXT1                     PIC X(255).
000690 01  RETURN-LTH                PIC S9(4).
000700 01  RETURN-LTH-X REDEFINES RETURN-LTH
000710                           PIC X(2).
000720
000730 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                      041126JS
000740 000-MAINLINE.
000750     MOVE 0 TO L.
000760     MOVE TEXT1 TO TEMP-TXT.
000770     INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
000780     SET CHAR-IDX TO 255.
000790     MOVE "Y" TO MORE-CHARS-SW.
000800     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
000810             VARYING CHAR-IDX FROM 255 BY -1
000820             UNTIL NO-MORE-CHARS OR CHAR-IDX < 1.
000830     ADD L TO RETURN-LTH.
000840     GOBACK.
000850
000860 100-SCAN-BACKWARD.
000870     IF TEMP-TXT-CHAR(CHAR-IDX) NOT = SPACE
000880         SET SCAN-SUB TO CHAR-IDX
000890         MOVE SCAN-SUB TO L
000900         MOVE "N" TO MORE-CHARS-SW
000910         GO TO 100-EXIT.
000920 100-EXIT.
000930     EXIT.
