000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECMSG.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/01/88.
000070 DATE-COMPILED. 05/01/88.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*        SMALL CALLED SUBPROGRAM THAT PICKS ONE MESSAGE FOR A
000140*        FIRED RULE AND RENDERS IT.  GIVEN THE IN-MEMORY MESSAGE
000150*        CATALOG TABLE (MSGTAB, LOADED ONCE BY RECINIT), THE
000160*        PATIENT'S CURRENT FEATURE SET, A RULE-ID, A LOCALE, A
000170*        LIST OF RECENTLY-USED MESSAGE IDS TO AVOID (ANTI-
000180*        REPETITION), AND A RANDOM VALUE SUPPLIED BY THE CALLER
000190*        (SO A RERUN CAN BE REPRODUCED EXACTLY):
000200*
000210*           1. FILTERS THE CANDIDATES - ACTIVE, MATCHING RULE-ID
000220*              AND LOCALE.  CANDIDATES ON THE CALLER'S RECENT-USE
000230*              LIST ARE PREFERRED AGAINST; IF THAT EMPTIES THE
000240*              LIST, ALL ACTIVE CANDIDATES ARE USED INSTEAD.
000250*           2. MAKES A WEIGHTED RANDOM DRAW AMONG WHAT IS LEFT -
000260*              IF EVERY SURVIVING CANDIDATE HAS A ZERO WEIGHT,
000270*              THE DRAW IS UNIFORM OVER THE CANDIDATE LIST.
000280*           3. SUBSTITUTES EACH {{VAR}}, {{VAR:AGG}} OR
000290*              {{VAR:AGG:FMT}} PLACEHOLDER IN THE WINNING
000300*              MESSAGE'S TEXT WITH THE MATCHING READING FROM THE
000310*              PATIENT'S FEATURE SET.  A PLACEHOLDER WHOSE VALUE
000320*              IS MISSING RENDERS AS "[?]".
000330*           4. CALLS RECLEN FOR THE TRIMMED LENGTH OF THE
000340*              RENDERED TEXT.
000350*
000360*        THIS IS A REWORK OF THE OLD TRMTSRCH LAB-TEST TABLE
000370*        SEARCH ROUTINE - THE SAME LOAD-A-TABLE-AND-SEARCH-IT
000380*        SHAPE NOW PICKS A MESSAGE INSTEAD OF A LAB COST ROW, AND
000390*        THE SINGLE SEARCH BECOMES A FILTER-THEN-WEIGHTED-DRAW.
000400******************************************************************
000410* CHANGE LOG
000420* 05/01/88 JS  INITIAL VERSION AS TRMTSRCH - SEARCHED THE DAILY   *
000430*              TREATMENT FEED AGAINST THE LAB-TEST TABLE.         *
000440* 02/11/94 MM  ADDED THE DIAG-CDE DEFAULT-TO-SPACES PATH FOR      *
000450*              UNMATCHED LAB TESTS.                       TKT-071 *
000460* 01/27/99 AK  Y2K REVIEW - NO DATE FIELDS, NO CHANGES REQUIRED,  *
000470*              SIGNED OFF.                                       *
000480* 04/25/26 JS  RETIRED THE LAB-COST SEARCH LOGIC ENTIRELY AND     *
000490*              RENAMED RECMSG - NOW SELECTS AND RENDERS A         *
000500*              RECOMMENDATION MESSAGE FOR THE RECOMMENDATIONS     *
000510*              BATCH.                                      TKT-221 *
000520* 04/27/26 TGD ADDED THE {VALUE} PLACEHOLDER SUBSTITUTION STEP -  *
000530*              MESSAGE WRITERS WANTED THE ACTUAL READING IN THE   *
000540*              TEXT, NOT JUST THE GENERIC WORDING.        TKT-233 *
000550* 04/30/26 MM  REWORKED THE PLACEHOLDER STEP TO THE REAL TEMPLATE *
000560*              GRAMMAR - {{VAR}}, {{VAR:AGG}}, {{VAR:AGG:FMT}} -  *
000570*              AND ADDED THE UNIFORM-DRAW AND EXCLUDE-LIST        *
000580*              FALLBACK PATHS.                             TKT-241 *
000590******************************************************************
000600
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-390.
000640 OBJECT-COMPUTER. IBM-390.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670 INPUT-OUTPUT SECTION.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720 WORKING-STORAGE SECTION.
000730 COPY COMBDLY.
000740 COPY AGGSLOT.
000750
000760 01  WORK-COUNTERS.
000770     05  ALL-CAND-COUNT            PIC 9(03) COMP.
000780     05  ALL-CAND-WEIGHT-TOTAL     PIC 9(05) COMP.
000790     05  CAND-COUNT                PIC 9(03) COMP.
000800     05  CAND-WEIGHT-TOTAL         PIC 9(05) COMP.
000810     05  RUNNING-WEIGHT            PIC 9(05) COMP.
000820     05  DRAW-PRODUCT              PIC S9(05)V9(04) COMP-3.
000830     05  DRAW-TARGET               PIC 9(05) COMP.
000840     05  DRAW-TARGET-X REDEFINES DRAW-TARGET
000850                               PIC X(02).
000860     05  EXCL-MATCH-SW             PIC X(01).
000870         88  EXCL-MATCHED              VALUE "Y".
000880     05  PH-ITER-CTR               PIC 9(02) COMP.
000890     05  OPEN-POS                  PIC 9(03) COMP.
000900     05  CLOSE-POS                 PIC 9(03) COMP.
000910     05  COLON-POS-1               PIC 9(03) COMP.
000920     05  COLON-POS-2               PIC 9(03) COMP.
000930     05  SCAN-POS                  PIC 9(03) COMP.
000940     05  FILLER                    PIC X(08).
000950
000960 01  WS-CANDIDATE-INDEX-TABLE.
000970     05  ALL-CAND-ORIG-IDX OCCURS 500 TIMES
000980                        INDEXED BY ALL-CAND-IDX.
000990         10  ALL-CAND-ORIG-IDX-VAL PIC 9(04) COMP.
001000     05  CAND-ORIG-IDX OCCURS 500 TIMES
001010                        INDEXED BY CAND-IDX.
001020         10  CAND-ORIG-IDX-VAL     PIC 9(04) COMP.
001030
001040 01  PLACEHOLDER-WORK-FIELDS.
001050     05  WORK-RENDERED-TEXT        PIC X(200).
001060     05  WORK-LEFT-PART            PIC X(200).
001070     05  WORK-RIGHT-PART           PIC X(200).
001080     05  PH-TOKEN                  PIC X(54).
001090     05  PH-VAR                    PIC X(30).
001100     05  PH-AGG                    PIC X(15).
001110     05  PH-FMT                    PIC X(04).
001120     05  PH-TOKEN-LTH              PIC 9(02) COMP.
001130     05  PH-DONE-SW                PIC X(01).
001140         88  PH-SCAN-DONE              VALUE "Y".
001150     05  PH-VALUE                  PIC S9(07)V9(04).
001160     05  PH-VALUE-X REDEFINES PH-VALUE
001170                               PIC X(06).
001180     05  PH-MISS-SW                PIC X(01).
001190         88  PH-VALUE-MISSING          VALUE "Y".
001200     05  PH-TEXT                   PIC X(15).
001210     05  PH-VIDX                   PIC 9(02).
001220     05  PH-AIDX                   PIC 9(01).
001230     05  PH-EDIT-0F                PIC -9(7).
001240     05  PH-EDIT-1F                PIC -9(7).9(1).
001250     05  PH-EDIT-2F                PIC -9(7).9(2).
001260     05  PH-EDIT-D                 PIC -9(7).
001270     05  PH-EDIT-PLAIN             PIC -9(7).9(4).
001280     05  FILLER                    PIC X(06).
001290
001300 LINKAGE SECTION.
001310 COPY MSGTAB.
001320 COPY FEATDLY.
001330
001340 01  MSG-SELECT-REC.
001350     05  MSEL-RULE-ID              PIC X(30).
001360     05  MSEL-LOCALE               PIC X(05).
001370     05  MSEL-RANDOM-VALUE         PIC S9(01)V9(04).
001380     05  MSEL-EXCLUDE-COUNT        PIC 9(02) COMP.
001390     05  MSEL-EXCLUDE-TABLE OCCURS 20 TIMES
001400                            INDEXED BY MSEL-EXCL-IDX.
001410         10  MSEL-EXCLUDE-ID       PIC 9(05).
001420     05  MSEL-RESULT-MSG-ID        PIC 9(05).
001430     05  MSEL-RESULT-TEXT          PIC X(200).
001440     05  MSEL-RESULT-TEXT-LTH      PIC S9(4) COMP.
001450     05  MSEL-RESULT-TEXT-LTH-X REDEFINES MSEL-RESULT-TEXT-LTH
001460                               PIC X(02).
001470     05  MSEL-FOUND-SW             PIC X(01).
001480         88  MSEL-FOUND                VALUE "Y".
001490         88  MSEL-NOT-FOUND            VALUE "N".
001500
001510 01  RETURN-CD                     PIC 9(4) COMP.
001520 01  RETURN-CD-X REDEFINES RETURN-CD
001530                           PIC X(02).
001540
001550 PROCEDURE DIVISION USING WS-MSG-TABLE-CONTROL, WS-MSG-TABLE,
001560                           FEATURE-STORE-REC, MSG-SELECT-REC,
001570                           RETURN-CD.
001580 000-MAINLINE.
001590     MOVE ZERO TO RETURN-CD.
001600     MOVE "N" TO MSEL-FOUND-SW.
001610     MOVE ZERO TO CAND-COUNT, CAND-WEIGHT-TOTAL,
001620                  ALL-CAND-COUNT, ALL-CAND-WEIGHT-TOTAL.
001630
001640     PERFORM 100-SCAN-CANDIDATES THRU 100-EXIT
001650             VARYING MSG-TABLE-IDX FROM 1 BY 1
001660             UNTIL MSG-TABLE-IDX > MSG-TABLE-COUNT.
001670
001680     IF ALL-CAND-COUNT = ZERO
001690         GO TO 000-EXIT.
001700
001710******** IF THE RECENT-USE EXCLUSION EMPTIED THE CANDIDATE LIST,
001720******** FALL BACK TO THE FULL ACTIVE SET
001730     IF CAND-COUNT = ZERO
001740         MOVE ALL-CAND-COUNT TO CAND-COUNT
001750         MOVE ALL-CAND-WEIGHT-TOTAL TO CAND-WEIGHT-TOTAL
001760         PERFORM 180-COPY-ALL-CANDIDATES THRU 180-EXIT
001770                 VARYING CAND-IDX FROM 1 BY 1
001780                 UNTIL CAND-IDX > CAND-COUNT.
001790
001800     IF CAND-WEIGHT-TOTAL > ZERO
001810         PERFORM 310-WEIGHTED-PICK THRU 310-EXIT
001820     ELSE
001830         PERFORM 320-UNIFORM-PICK THRU 320-EXIT.
001840
001850     IF MSEL-FOUND
001860         PERFORM 500-RENDER-AND-TRIM THRU 500-EXIT.
001870 000-EXIT.
001880     GOBACK.
001890
001900 100-SCAN-CANDIDATES.
001910******** A CANDIDATE MUST BELONG TO THIS RULE, BE ACTIVE, AND
001920******** MATCH THE LOCALE (SPACES ON THE CALL MEANS "ANY
001930******** LOCALE").  THE FULL MATCHING SET GOES INTO THE "ALL"
001940******** TABLE; THOSE NOT ON THE EXCLUDE LIST ALSO GO INTO THE
001950******** "FILTERED" TABLE
001960     IF WS-MSG-RULE-ID(MSG-TABLE-IDX) NOT = MSEL-RULE-ID
001970         GO TO 100-EXIT.
001980     IF NOT WS-MSG-IS-ACTIVE(MSG-TABLE-IDX)
001990         GO TO 100-EXIT.
002000     IF MSEL-LOCALE NOT = SPACES
002010            AND WS-MSG-LOCALE(MSG-TABLE-IDX) NOT = MSEL-LOCALE
002020         GO TO 100-EXIT.
002030
002040     ADD 1 TO ALL-CAND-COUNT.
002050     SET ALL-CAND-IDX TO ALL-CAND-COUNT.
002060     SET ALL-CAND-ORIG-IDX-VAL(ALL-CAND-IDX) TO MSG-TABLE-IDX.
002070     ADD WS-MSG-WEIGHT(MSG-TABLE-IDX) TO ALL-CAND-WEIGHT-TOTAL.
002080
002090     PERFORM 150-CHECK-EXCLUDED THRU 150-EXIT.
002100     IF EXCL-MATCHED
002110         GO TO 100-EXIT.
002120
002130     ADD 1 TO CAND-COUNT.
002140     SET CAND-IDX TO CAND-COUNT.
002150     SET CAND-ORIG-IDX-VAL(CAND-IDX) TO MSG-TABLE-IDX.
002160     ADD WS-MSG-WEIGHT(MSG-TABLE-IDX) TO CAND-WEIGHT-TOTAL.
002170 100-EXIT.
002180     EXIT.
002190
002200 150-CHECK-EXCLUDED.
002210     MOVE "N" TO EXCL-MATCH-SW.
002220     IF MSEL-EXCLUDE-COUNT = ZERO
002230         GO TO 150-EXIT.
002240     PERFORM 160-CHECK-ONE-EXCLUDE THRU 160-EXIT
002250             VARYING MSEL-EXCL-IDX FROM 1 BY 1
002260             UNTIL MSEL-EXCL-IDX > MSEL-EXCLUDE-COUNT
002270                OR EXCL-MATCHED.
002280 150-EXIT.
002290     EXIT.
002300
002310 160-CHECK-ONE-EXCLUDE.
002320     IF MSEL-EXCLUDE-ID(MSEL-EXCL-IDX) = WS-MSG-ID(MSG-TABLE-IDX)
002330         MOVE "Y" TO EXCL-MATCH-SW.
002340 160-EXIT.
002350     EXIT.
002360
002370 180-COPY-ALL-CANDIDATES.
002380     SET ALL-CAND-IDX TO CAND-IDX.
002390     MOVE ALL-CAND-ORIG-IDX-VAL(ALL-CAND-IDX)
002400                             TO CAND-ORIG-IDX-VAL(CAND-IDX).
002410 180-EXIT.
002420     EXIT.
002430
002440 310-WEIGHTED-PICK.
002450******** SCALE THE CALLER'S RANDOM VALUE (0.0000 TO 0.9999) BY
002460******** THE TOTAL CANDIDATE WEIGHT TO GET A 1-BASED TARGET,
002470******** THEN WALK THE CANDIDATES ACCUMULATING WEIGHT UNTIL THE
002480******** RUNNING TOTAL REACHES THE TARGET
002490     COMPUTE DRAW-PRODUCT ROUNDED =
002500             MSEL-RANDOM-VALUE * CAND-WEIGHT-TOTAL.
002510     MOVE DRAW-PRODUCT TO DRAW-TARGET.
002520     ADD 1 TO DRAW-TARGET.
002530     IF DRAW-TARGET > CAND-WEIGHT-TOTAL
002540         MOVE CAND-WEIGHT-TOTAL TO DRAW-TARGET.
002550
002560     MOVE ZERO TO RUNNING-WEIGHT.
002570     PERFORM 315-ACCUM-CANDIDATE THRU 315-EXIT
002580             VARYING CAND-IDX FROM 1 BY 1
002590             UNTIL CAND-IDX > CAND-COUNT
002600                OR MSEL-FOUND.
002610 310-EXIT.
002620     EXIT.
002630
002640 315-ACCUM-CANDIDATE.
002650     SET MSG-TABLE-IDX TO CAND-ORIG-IDX-VAL(CAND-IDX).
002660     ADD WS-MSG-WEIGHT(MSG-TABLE-IDX) TO RUNNING-WEIGHT.
002670     IF RUNNING-WEIGHT >= DRAW-TARGET
002680         MOVE WS-MSG-ID(MSG-TABLE-IDX) TO MSEL-RESULT-MSG-ID
002690         MOVE WS-MSG-TEXT(MSG-TABLE-IDX) TO MSEL-RESULT-TEXT
002700         MOVE "Y" TO MSEL-FOUND-SW.
002710 315-EXIT.
002720     EXIT.
002730
002740 320-UNIFORM-PICK.
002750******** EVERY SURVIVING CANDIDATE CARRIES A ZERO WEIGHT - PICK
002760******** STRAIGHT OFF THE CANDIDATE LIST POSITION INSTEAD
002770     COMPUTE DRAW-PRODUCT ROUNDED =
002780             MSEL-RANDOM-VALUE * CAND-COUNT.
002790     MOVE DRAW-PRODUCT TO DRAW-TARGET.
002800     ADD 1 TO DRAW-TARGET.
002810     IF DRAW-TARGET > CAND-COUNT
002820         MOVE CAND-COUNT TO DRAW-TARGET.
002830
002840     SET CAND-IDX TO DRAW-TARGET.
002850     SET MSG-TABLE-IDX TO CAND-ORIG-IDX-VAL(CAND-IDX).
002860     MOVE WS-MSG-ID(MSG-TABLE-IDX) TO MSEL-RESULT-MSG-ID.
002870     MOVE WS-MSG-TEXT(MSG-TABLE-IDX) TO MSEL-RESULT-TEXT.
002880     MOVE "Y" TO MSEL-FOUND-SW.
002890 320-EXIT.
002900     EXIT.
002910
002920 500-RENDER-AND-TRIM.
002930******** REPLACE EVERY {{VAR}}, {{VAR:AGG}} OR {{VAR:AGG:FMT}}
002940******** PLACEHOLDER IN THE WINNING TEXT, THEN FIND THE TRIMMED
002950******** LENGTH OF WHATEVER TEXT RESULTS.  A TEMPLATE CARRIES NO
002960******** MORE THAN A HANDFUL OF PLACEHOLDERS SO 10 PASSES IS A
002970******** SAFE CEILING
002980     MOVE MSEL-RESULT-TEXT TO WORK-RENDERED-TEXT.
002990     MOVE "N" TO PH-DONE-SW.
003000     PERFORM 510-SUBSTITUTE-ONE THRU 510-EXIT                     043026MM
003010             VARYING PH-ITER-CTR FROM 1 BY 1
003020             UNTIL PH-ITER-CTR > 10 OR PH-SCAN-DONE.
003030     MOVE WORK-RENDERED-TEXT TO MSEL-RESULT-TEXT.
003040
003050     CALL "RECLEN" USING MSEL-RESULT-TEXT, MSEL-RESULT-TEXT-LTH.
003060 500-EXIT.
003070     EXIT.
003080
003090 510-SUBSTITUTE-ONE.
003100     MOVE ZERO TO OPEN-POS, CLOSE-POS.
003110     PERFORM 520-FIND-OPEN-BRACE THRU 520-EXIT
003120             VARYING SCAN-POS FROM 1 BY 1
003130             UNTIL SCAN-POS > 198 OR OPEN-POS NOT = ZERO.
003140     IF OPEN-POS = ZERO
003150         MOVE "Y" TO PH-DONE-SW
003160         GO TO 510-EXIT.
003170
003180     PERFORM 530-FIND-CLOSE-BRACE THRU 530-EXIT
003190             VARYING SCAN-POS FROM OPEN-POS BY 1
003200             UNTIL SCAN-POS > 198 OR CLOSE-POS NOT = ZERO.
003210     IF CLOSE-POS = ZERO
003220         MOVE "Y" TO PH-DONE-SW
003230         GO TO 510-EXIT.
003240
003250     COMPUTE PH-TOKEN-LTH = CLOSE-POS - OPEN-POS - 2.
003260     IF PH-TOKEN-LTH < 1 OR PH-TOKEN-LTH > 54
003270         MOVE "Y" TO PH-DONE-SW
003280         GO TO 510-EXIT.
003290
003300     MOVE SPACES TO PH-TOKEN.
003310     MOVE WORK-RENDERED-TEXT(OPEN-POS + 2:PH-TOKEN-LTH)
003320                             TO PH-TOKEN.
003330     PERFORM 540-PARSE-TOKEN THRU 540-EXIT.
003340     PERFORM 600-RESOLVE-PLACEHOLDER THRU 600-EXIT.
003350     PERFORM 700-FORMAT-VALUE THRU 700-EXIT.
003360
003370     MOVE SPACES TO WORK-LEFT-PART, WORK-RIGHT-PART.
003380     IF OPEN-POS > 1
003390         MOVE WORK-RENDERED-TEXT(1:OPEN-POS - 1)
003400                                 TO WORK-LEFT-PART.
003410     IF CLOSE-POS < 200
003420         MOVE WORK-RENDERED-TEXT(CLOSE-POS + 1:200 - CLOSE-POS)
003430                                 TO WORK-RIGHT-PART.
003440
003450     MOVE SPACES TO WORK-RENDERED-TEXT.
003460     STRING WORK-LEFT-PART       DELIMITED BY SIZE
003470            PH-TEXT               DELIMITED BY SIZE
003480            WORK-RIGHT-PART      DELIMITED BY SIZE
003490            INTO WORK-RENDERED-TEXT
003500     END-STRING.
003510 510-EXIT.
003520     EXIT.
003530
003540 520-FIND-OPEN-BRACE.
003550     IF WORK-RENDERED-TEXT(SCAN-POS:2) = "{{"
003560         MOVE SCAN-POS TO OPEN-POS.
003570 520-EXIT.
003580     EXIT.
003590
003600 530-FIND-CLOSE-BRACE.
003610     IF WORK-RENDERED-TEXT(SCAN-POS:2) = "}}"
003620         COMPUTE CLOSE-POS = SCAN-POS + 1.
003630 530-EXIT.
003640     EXIT.
003650
003660 540-PARSE-TOKEN.
003670******** SPLIT THE TOKEN ON ITS COLONS - VAR, OPTIONAL AGG
003680******** (DEFAULT CURRENT), OPTIONAL FMT
003690     MOVE SPACES TO PH-VAR, PH-AGG, PH-FMT.
003700     MOVE "CURRENT" TO PH-AGG.
003710     MOVE ZERO TO COLON-POS-1, COLON-POS-2.
003720     PERFORM 545-FIND-COLON-1 THRU 545-EXIT
003730             VARYING SCAN-POS FROM 1 BY 1
003740             UNTIL SCAN-POS > PH-TOKEN-LTH
003750                OR COLON-POS-1 NOT = ZERO.
003760
003770     IF COLON-POS-1 = ZERO
003780         MOVE PH-TOKEN(1:PH-TOKEN-LTH) TO PH-VAR
003790         GO TO 540-EXIT.
003800
003810     MOVE PH-TOKEN(1:COLON-POS-1 - 1) TO PH-VAR.
003820     PERFORM 546-FIND-COLON-2 THRU 546-EXIT
003830             VARYING SCAN-POS FROM COLON-POS-1 + 1 BY 1
003840             UNTIL SCAN-POS > PH-TOKEN-LTH
003850                OR COLON-POS-2 NOT = ZERO.
003860
003870     IF COLON-POS-2 = ZERO
003880         MOVE PH-TOKEN(COLON-POS-1 + 1:
003890                       PH-TOKEN-LTH - COLON-POS-1) TO PH-AGG
003900         GO TO 540-EXIT.
003910
003920     MOVE PH-TOKEN(COLON-POS-1 + 1:
003930                   COLON-POS-2 - COLON-POS-1 - 1) TO PH-AGG.
003940     MOVE PH-TOKEN(COLON-POS-2 + 1:
003950                   PH-TOKEN-LTH - COLON-POS-2) TO PH-FMT.
003960 540-EXIT.
003970     EXIT.
003980
003990 545-FIND-COLON-1.
004000     IF PH-TOKEN(SCAN-POS:1) = ":"
004010         MOVE SCAN-POS TO COLON-POS-1.
004020 545-EXIT.
004030     EXIT.
004040
004050 546-FIND-COLON-2.
004060     IF PH-TOKEN(SCAN-POS:1) = ":"
004070         MOVE SCAN-POS TO COLON-POS-2.
004080 546-EXIT.
004090     EXIT.
004100
004110 600-RESOLVE-PLACEHOLDER.
004120******** RESOLVE PH-VAR/PH-AGG TO A FEATURE-STORE CELL, THE SAME
004130******** WAY RECDSL RESOLVES A CONDITION-NODE'S VAR/AGG
004140     MOVE "N" TO PH-MISS-SW.
004150     SET WS-VNAME-IDX TO 1.
004160     SEARCH WS-VARIABLE-NAME-ENTRY
004170         AT END
004180             MOVE "Y" TO PH-MISS-SW
004190         WHEN WS-VARIABLE-NAME-ENTRY(WS-VNAME-IDX) = PH-VAR
004200             SET PH-VIDX TO WS-VNAME-IDX
004210     END-SEARCH.
004220
004230     IF PH-VALUE-MISSING
004240         GO TO 600-EXIT.
004250
004260     IF PH-VIDX = VIDX-DERIVED-MAX-HR-PCT
004270         MOVE FEAT-DERIVED-VALUE TO PH-VALUE
004280         MOVE FEAT-DERIVED-MISS TO PH-MISS-SW
004290         GO TO 600-EXIT.
004300
004310     SET WS-ANAME-IDX TO 1.
004320     IF PH-AGG = SPACES
004330         MOVE AIDX-CURRENT TO PH-AIDX
004340     ELSE
004350         SEARCH WS-AGGREGATE-NAME-ENTRY
004360             AT END
004370                 MOVE AIDX-CURRENT TO PH-AIDX
004380             WHEN WS-AGGREGATE-NAME-ENTRY(WS-ANAME-IDX) = PH-AGG
004390                 SET PH-AIDX TO WS-ANAME-IDX
004400         END-SEARCH.
004410
004420     SET FEAT-VAR-IDX TO PH-VIDX.
004430     SET FEAT-AGG-IDX TO PH-AIDX.
004440     MOVE FEAT-AGG-VALUE(FEAT-VAR-IDX, FEAT-AGG-IDX)
004450                                     TO PH-VALUE.
004460     MOVE FEAT-AGG-MISS(FEAT-VAR-IDX, FEAT-AGG-IDX)
004470                                     TO PH-MISS-SW.
004480 600-EXIT.
004490     EXIT.
004500
004510 700-FORMAT-VALUE.
004520******** A MISSING VALUE RENDERS AS "[?]" NO MATTER WHAT FORMAT
004530******** WAS REQUESTED.  NO FORMAT CODE MEANS PLAIN NUMERIC TEXT
004540******** AT THE FIELD'S NATIVE 4 IMPLIED DECIMALS
004550     MOVE SPACES TO PH-TEXT.
004560     IF PH-VALUE-MISSING
004570         MOVE "[?]" TO PH-TEXT
004580         GO TO 700-EXIT.
004590
004600     EVALUATE PH-FMT
004610         WHEN ".0f"
004620             MOVE PH-VALUE TO PH-EDIT-0F
004630             MOVE PH-EDIT-0F TO PH-TEXT
004640         WHEN ".1f"
004650             MOVE PH-VALUE TO PH-EDIT-1F
004660             MOVE PH-EDIT-1F TO PH-TEXT
004670         WHEN ".2f"
004680             MOVE PH-VALUE TO PH-EDIT-2F
004690             MOVE PH-EDIT-2F TO PH-TEXT
004700         WHEN "d"
004710             MOVE PH-VALUE TO PH-EDIT-D
004720             MOVE PH-EDIT-D TO PH-TEXT
004730         WHEN OTHER
004740             MOVE PH-VALUE TO PH-EDIT-PLAIN
004750             MOVE PH-EDIT-PLAIN TO PH-TEXT
004760     END-EVALUATE.
004770 700-EXIT.
004780     EXIT.
