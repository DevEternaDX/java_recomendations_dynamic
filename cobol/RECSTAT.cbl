000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECSTAT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 03/09/89.
000060 DATE-COMPILED. 03/09/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*        CALLED STATISTICS SUBPROGRAM.  GIVEN THE NON-MISSING
000130*        VALUE SERIES FOR ONE PATIENT/VARIABLE, IN DATE ORDER,
000140*        RETURNS ONE OF:  MEAN-3D, MEAN-7D, MEAN-14D,
000150*        MEDIAN-14D, OR ZSCORE-28D, ACCORDING TO STAT-AGG-SW.
000160*        THE CALLER (RECFEAT) BUILDS THE SERIES TABLE ONCE PER
000170*        VARIABLE AND CALLS THIS PROGRAM ONCE PER AGGREGATE
000180*        NEEDED - THE SAME "ONE CALL PER PIECE OF WORK" SHAPE AS
000190*        THE OLD REIMBURSEMENT-PERCENT LOOKUP (PCTPROC) THAT
000200*        THIS PROGRAM REPLACES.
000210*
000220*        THE TRAILING HISTORY KEPT FOR ANY ONE VARIABLE IS
000230*        CAPPED AT WS-SERIES-MAX DAYS (SEE THE 77-LEVEL BELOW) -
000240*        MORE THAN ENOUGH FOR A 28-DAY Z-SCORE WINDOW OR A
000250*        14-DAY MEDIAN OF THE LARGEST READINGS.
000260******************************************************************
000270* CHANGE LOG
000280* 03/09/89 JS  INITIAL VERSION AS PCTPROC - DB2 STORED PROCEDURE  *
000290*              RETURNING THE CLAIM REIMBURSEMENT PERCENTAGE.      *
000300* 05/30/94 TGD ADDED IN-NETWORK/OUT-OF-NETWORK SPLIT.     TKT-088 *
000310* 01/18/99 AK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,   *
000320*              NO CHANGES REQUIRED, SIGNED OFF.                  *
000330* 04/13/26 JS  REWRITTEN AS RECSTAT - RETIRED THE HEALTH-PLAN     *
000340*              LOOKUP ENTIRELY.  NOW COMPUTES ROLLING MEAN,       *
000350*              ROLLING MEDIAN AND Z-SCORE FOR THE RECOMMENDATIONS *
000360*              BATCH.  NO RELATION TO THE OLD LOGIC REMAINS.      *
000370*                                                        TKT-221 *
000380* 04/20/26 JS  ADDED THE NEWTON-RAPHSON SQUARE-ROOT PARAGRAPH -   *
000390*              SHOP STANDARDS DO NOT ALLOW FUNCTION SQRT IN NEW   *
000400*              PROGRAMS.                                 TKT-225 *
000410******************************************************************
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540 WORKING-STORAGE SECTION.
000550 77  WS-SERIES-MAX             PIC 9(02) COMP VALUE 90.
000560 77  WS-MEAN-WINDOW-3          PIC 9(02) COMP VALUE 3.
000570 77  WS-MEAN-WINDOW-7          PIC 9(02) COMP VALUE 7.
000580 77  WS-MEAN-WINDOW-14         PIC 9(02) COMP VALUE 14.
000590 77  WS-MEDIAN-WINDOW          PIC 9(02) COMP VALUE 14.
000600 77  WS-ZSCORE-WINDOW          PIC 9(02) COMP VALUE 28.
000610
000620 01  WORK-COUNTERS.
000630     05  WS-WIN-SIZE           PIC 9(02) COMP.
000640     05  WS-WIN-START          PIC 9(02) COMP.
000650     05  WS-WIN-START-X REDEFINES WS-WIN-START
000660                               PIC X(02).
000670     05  STAT-IDX-2            PIC 9(02) COMP.
000680     05  SORT-SUB-A            PIC 9(02) COMP.
000690     05  SORT-SUB-B            PIC 9(02) COMP.
000700     05  SORT-PASS-SW          PIC X(01).
000710         88  SORT-MADE-A-SWAP      VALUE "Y".
000720     05  WS-SWAP-VALUE         PIC S9(07)V9(04).
000730     05  WS-MOD-QUOTIENT       PIC 9(02) COMP.
000740     05  WS-MOD-REMAINDER      PIC 9(02) COMP.
000750     05  FILLER                PIC X(06).
000760
000770 01  WS-ACCUM-FIELDS.
000780     05  WS-SUM                PIC S9(09)V9(04) COMP-3.
000790     05  WS-MEAN               PIC S9(09)V9(04) COMP-3.
000800     05  WS-VARIANCE           PIC S9(09)V9(04) COMP-3.
000810     05  WS-STD-DEV            PIC S9(09)V9(04) COMP-3.
000820     05  WS-DEVIATION          PIC S9(09)V9(04) COMP-3.
000830     05  WS-SQUARED-DEV        PIC S9(09)V9(04) COMP-3.
000840     05  FILLER                PIC X(08).
000850
000860******************************************************************
000870*  SCRATCH COPY OF THE CALLER'S SERIES - SORTED IN PLACE BY      *
000880*  900-BUBBLE-SORT WHEN THE MEDIAN AGGREGATE IS REQUESTED, SO    *
000890*  THE CALLER'S OWN TABLE (WHICH MUST STAY IN DATE ORDER) IS     *
000900*  NEVER DISTURBED.                                              *
000910******************************************************************
000920 01  WS-SORT-WORK-AREA.
000930     05  WS-SORT-TABLE OCCURS 90 TIMES
000940                       INDEXED BY SORT-IDX.
000950         10  WS-SORT-VALUE     PIC S9(07)V9(04).
000960     05  FILLER                PIC X(20).
000970
000980******************************************************************
000990*  NEWTON-RAPHSON SQUARE-ROOT WORK AREA - ITERATES UNTIL TWO     *
001000*  SUCCESSIVE ESTIMATES AGREE TO FOUR DECIMAL PLACES OR 20       *
001010*  ITERATIONS HAVE RUN, WHICHEVER COMES FIRST.                   *
001020******************************************************************
001030 01  WS-SQRT-WORK-AREA.
001040     05  WS-SQRT-RADICAND      PIC S9(09)V9(04) COMP-3.           042026JS
001050     05  WS-SQRT-ESTIMATE      PIC S9(09)V9(04) COMP-3.
001060     05  WS-SQRT-PRIOR-EST     PIC S9(09)V9(04) COMP-3.
001070     05  WS-SQRT-DIFF          PIC S9(09)V9(04) COMP-3.
001080     05  WS-SQRT-ITER-CTR      PIC 9(02) COMP.
001090     05  WS-SQRT-ITER-CTR-X REDEFINES WS-SQRT-ITER-CTR
001100                               PIC X(02).
001110     05  WS-SQRT-DONE-SW       PIC X(01).
001120         88  WS-SQRT-CONVERGED     VALUE "Y".
001130     05  FILLER                PIC X(10).
001140
001150 LINKAGE SECTION.
001160 01  STAT-CALC-REC.
001170     05  STAT-AGG-SW           PIC X(02).
001180         88  STAT-MEAN-3D          VALUE "03".
001190         88  STAT-MEAN-7D          VALUE "07".
001200         88  STAT-MEAN-14D         VALUE "14".
001210         88  STAT-MEDIAN-14D       VALUE "M4".
001220         88  STAT-ZSCORE-28D       VALUE "Z2".
001230     05  STAT-USER-ID          PIC X(12).
001240     05  STAT-VARIABLE-ID      PIC X(30).
001250     05  STAT-SERIES-COUNT     PIC 9(02) COMP.
001260     05  STAT-SERIES-TABLE OCCURS 90 TIMES
001270                             INDEXED BY STAT-IDX.
001280         10  STAT-SERIES-VALUE PIC S9(07)V9(04).
001290     05  STAT-RESULT-VALUE     PIC S9(07)V9(04).
001300     05  STAT-RESULT-VALUE-X REDEFINES STAT-RESULT-VALUE
001310                               PIC X(08).
001320     05  STAT-RESULT-MISS      PIC X(01).
001330         88  STAT-RESULT-PRESENT   VALUE "N".
001340         88  STAT-RESULT-ABSENT    VALUE "Y".
001350
001360 01  RETURN-CD                 PIC 9(4) COMP.
001370
001380 PROCEDURE DIVISION USING STAT-CALC-REC, RETURN-CD.
001390 000-MAINLINE.
001400     MOVE "N" TO STAT-RESULT-MISS.
001410     MOVE ZERO TO STAT-RESULT-VALUE.
001420
001430     IF STAT-SERIES-COUNT = ZERO
001440         MOVE "Y" TO STAT-RESULT-MISS
001450         GO TO 000-RETURN.
001460
001470     IF STAT-MEAN-3D
001480         PERFORM 100-ROLLING-MEAN THRU 100-EXIT
001490     ELSE IF STAT-MEAN-7D
001500         PERFORM 100-ROLLING-MEAN THRU 100-EXIT
001510     ELSE IF STAT-MEAN-14D
001520         PERFORM 100-ROLLING-MEAN THRU 100-EXIT
001530     ELSE IF STAT-MEDIAN-14D
001540         PERFORM 200-ROLLING-MEDIAN THRU 200-EXIT
001550     ELSE IF STAT-ZSCORE-28D
001560         PERFORM 300-ZSCORE THRU 300-EXIT
001570     ELSE
001580         MOVE "Y" TO STAT-RESULT-MISS.
001590
001600 000-RETURN.
001610     MOVE ZERO TO RETURN-CD.
001620     GOBACK.
001630
001640 100-ROLLING-MEAN.
001650******** DROP MISSING VALUES ALREADY DONE BY CALLER. TAKE THE
001660******** LAST MIN(N,COUNT) VALUES AND AVERAGE THEM.
001670     IF STAT-MEAN-3D
001680         MOVE WS-MEAN-WINDOW-3 TO WS-WIN-SIZE
001690     ELSE IF STAT-MEAN-7D
001700         MOVE WS-MEAN-WINDOW-7 TO WS-WIN-SIZE
001710     ELSE
001720         MOVE WS-MEAN-WINDOW-14 TO WS-WIN-SIZE.
001730
001740     IF WS-WIN-SIZE > STAT-SERIES-COUNT
001750         MOVE STAT-SERIES-COUNT TO WS-WIN-SIZE.
001760
001770     COMPUTE WS-WIN-START =
001780             STAT-SERIES-COUNT - WS-WIN-SIZE + 1.
001790
001800     MOVE ZERO TO WS-SUM.
001810     PERFORM 150-SUM-WINDOW THRU 150-EXIT
001820             VARYING STAT-IDX-2 FROM WS-WIN-START BY 1
001830             UNTIL STAT-IDX-2 > STAT-SERIES-COUNT.
001840
001850     COMPUTE STAT-RESULT-VALUE ROUNDED =
001860             WS-SUM / WS-WIN-SIZE.
001870 100-EXIT.
001880     EXIT.
001890
001900 150-SUM-WINDOW.
001910     ADD STAT-SERIES-VALUE(STAT-IDX-2) TO WS-SUM.
001920 150-EXIT.
001930     EXIT.
001940
001950 200-ROLLING-MEDIAN.
001960******** SORT THE WHOLE REMAINING SERIES ASCENDING, TAKE THE
001970******** LAST MIN(14,COUNT) OF THE SORTED LIST (THE LARGEST
001980******** VALUES, NOT THE MOST RECENT), THEN MEDIAN THAT WINDOW.
001990     PERFORM 210-COPY-SERIES THRU 210-EXIT
002000             VARYING STAT-IDX-2 FROM 1 BY 1
002010             UNTIL STAT-IDX-2 > STAT-SERIES-COUNT.
002020
002030     PERFORM 900-BUBBLE-SORT THRU 900-EXIT.
002040
002050     MOVE WS-MEDIAN-WINDOW TO WS-WIN-SIZE.
002060     IF WS-WIN-SIZE > STAT-SERIES-COUNT
002070         MOVE STAT-SERIES-COUNT TO WS-WIN-SIZE.
002080     COMPUTE WS-WIN-START =
002090             STAT-SERIES-COUNT - WS-WIN-SIZE + 1.
002100
002110     DIVIDE WS-WIN-SIZE BY 2 GIVING WS-MOD-QUOTIENT
002120             REMAINDER WS-MOD-REMAINDER.
002130     IF WS-MOD-REMAINDER = 0
002140         COMPUTE SORT-SUB-A =
002150                 WS-WIN-START + (WS-WIN-SIZE / 2) - 1
002160         COMPUTE SORT-SUB-B = SORT-SUB-A + 1
002170         COMPUTE STAT-RESULT-VALUE ROUNDED =
002180                 (WS-SORT-VALUE(SORT-SUB-A) +
002190                  WS-SORT-VALUE(SORT-SUB-B)) / 2
002200     ELSE
002210         COMPUTE SORT-SUB-A =
002220                 WS-WIN-START + (WS-WIN-SIZE / 2)
002230         MOVE WS-SORT-VALUE(SORT-SUB-A) TO STAT-RESULT-VALUE.
002240 200-EXIT.
002250     EXIT.
002260
002270 210-COPY-SERIES.
002280     MOVE STAT-SERIES-VALUE(STAT-IDX-2)
002290                 TO WS-SORT-VALUE(STAT-IDX-2).
002300 210-EXIT.
002310     EXIT.
002320
002330 300-ZSCORE.
002340******** WINDOW = LAST MIN(28,COUNT) NON-MISSING VALUES. NEEDS
002350******** AT LEAST 2 VALUES. MEAN/VARIANCE OVER THE WINDOW; IF
002360******** STD = 0, Z = 0; ELSE Z = (LAST VALUE OF THE FULL
002370******** SERIES - MEAN) / STD.
002380     IF STAT-SERIES-COUNT < 2
002390         MOVE "Y" TO STAT-RESULT-MISS
002400         GO TO 300-EXIT.
002410
002420     MOVE WS-ZSCORE-WINDOW TO WS-WIN-SIZE.
002430     IF WS-WIN-SIZE > STAT-SERIES-COUNT
002440         MOVE STAT-SERIES-COUNT TO WS-WIN-SIZE.
002450     COMPUTE WS-WIN-START =
002460             STAT-SERIES-COUNT - WS-WIN-SIZE + 1.
002470
002480     MOVE ZERO TO WS-SUM.
002490     PERFORM 150-SUM-WINDOW THRU 150-EXIT
002500             VARYING STAT-IDX-2 FROM WS-WIN-START BY 1
002510             UNTIL STAT-IDX-2 > STAT-SERIES-COUNT.
002520     COMPUTE WS-MEAN ROUNDED = WS-SUM / WS-WIN-SIZE.
002530
002540     MOVE ZERO TO WS-VARIANCE.
002550     PERFORM 350-SUM-SQUARED-DEV THRU 350-EXIT
002560             VARYING STAT-IDX-2 FROM WS-WIN-START BY 1
002570             UNTIL STAT-IDX-2 > STAT-SERIES-COUNT.
002580     COMPUTE WS-VARIANCE ROUNDED = WS-VARIANCE / WS-WIN-SIZE.
002590
002600     IF WS-VARIANCE = ZERO
002610         MOVE ZERO TO STAT-RESULT-VALUE
002620         GO TO 300-EXIT.
002630
002640     MOVE WS-VARIANCE TO WS-SQRT-RADICAND.
002650     PERFORM 400-SQUARE-ROOT THRU 400-EXIT.
002660     MOVE WS-SQRT-ESTIMATE TO WS-STD-DEV.
002670
002680     IF WS-STD-DEV = ZERO
002690         MOVE ZERO TO STAT-RESULT-VALUE
002700         GO TO 300-EXIT.
002710
002720     COMPUTE STAT-RESULT-VALUE ROUNDED =
002730             (STAT-SERIES-VALUE(STAT-SERIES-COUNT) - WS-MEAN)
002740             / WS-STD-DEV.
002750 300-EXIT.
002760     EXIT.
002770
002780 350-SUM-SQUARED-DEV.
002790     COMPUTE WS-DEVIATION =
002800             STAT-SERIES-VALUE(STAT-IDX-2) - WS-MEAN.
002810     COMPUTE WS-SQUARED-DEV = WS-DEVIATION * WS-DEVIATION.
002820     ADD WS-SQUARED-DEV TO WS-VARIANCE.
002830 350-EXIT.
002840     EXIT.
002850
002860 400-SQUARE-ROOT.
002870******** NEWTON-RAPHSON ITERATION: E(N+1) = (E(N) + R/E(N)) / 2
002880******** SHOP STANDARDS FORBID FUNCTION SQRT IN NEW CODE.
002890     MOVE "N" TO WS-SQRT-DONE-SW.
002900     MOVE ZERO TO WS-SQRT-ITER-CTR.
002910     IF WS-SQRT-RADICAND = ZERO
002920         MOVE ZERO TO WS-SQRT-ESTIMATE
002930         GO TO 400-EXIT.
002940
002950     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
002960             WS-SQRT-RADICAND / 2.
002970     IF WS-SQRT-ESTIMATE = ZERO
002980         MOVE 1 TO WS-SQRT-ESTIMATE.
002990
003000     PERFORM 410-SQRT-ITERATE THRU 410-EXIT
003010             VARYING WS-SQRT-ITER-CTR FROM 1 BY 1
003020             UNTIL WS-SQRT-CONVERGED OR WS-SQRT-ITER-CTR > 20.
003030 400-EXIT.
003040     EXIT.
003050
003060 410-SQRT-ITERATE.
003070     MOVE WS-SQRT-ESTIMATE TO WS-SQRT-PRIOR-EST.
003080     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
003090             (WS-SQRT-PRIOR-EST +
003100              (WS-SQRT-RADICAND / WS-SQRT-PRIOR-EST)) / 2.
003110     COMPUTE WS-SQRT-DIFF =
003120             WS-SQRT-ESTIMATE - WS-SQRT-PRIOR-EST.
003130     IF WS-SQRT-DIFF < ZERO
003140         COMPUTE WS-SQRT-DIFF = ZERO - WS-SQRT-DIFF.
003150     IF WS-SQRT-DIFF < 0.0001
003160         MOVE "Y" TO WS-SQRT-DONE-SW.
003170 410-EXIT.
003180     EXIT.
003190
003200 900-BUBBLE-SORT.
003210******** SIMPLE IN-TABLE BUBBLE SORT, ASCENDING, OVER THE FIRST
003220******** STAT-SERIES-COUNT ENTRIES OF WS-SORT-TABLE.
003230     MOVE "Y" TO SORT-PASS-SW.
003240     PERFORM 910-BUBBLE-PASS THRU 910-EXIT
003250             UNTIL NOT SORT-MADE-A-SWAP.
003260 900-EXIT.
003270     EXIT.
003280
003290 910-BUBBLE-PASS.
003300     MOVE "N" TO SORT-PASS-SW.
003310     PERFORM 920-BUBBLE-COMPARE THRU 920-EXIT
003320             VARYING SORT-SUB-A FROM 1 BY 1
003330             UNTIL SORT-SUB-A >= STAT-SERIES-COUNT.
003340 910-EXIT.
003350     EXIT.
003360
003370 920-BUBBLE-COMPARE.
003380     COMPUTE SORT-SUB-B = SORT-SUB-A + 1.
003390     IF WS-SORT-VALUE(SORT-SUB-A) > WS-SORT-VALUE(SORT-SUB-B)
003400         MOVE WS-SORT-VALUE(SORT-SUB-A) TO WS-SWAP-VALUE
003410         MOVE WS-SORT-VALUE(SORT-SUB-B)
003420                           TO WS-SORT-VALUE(SORT-SUB-A)
003430         MOVE WS-SWAP-VALUE TO WS-SORT-VALUE(SORT-SUB-B)
003440         MOVE "Y" TO SORT-PASS-SW.
003450 920-EXIT.
003460     EXIT.
