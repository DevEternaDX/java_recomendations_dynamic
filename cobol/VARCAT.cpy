000010******************************************************************
000020* DCLGEN TABLE(DDS0001.VARIABLE_CATALOG)                         *
000030*        LIBRARY(DDS0001.TEST.COPYLIB(VARCAT))                   *
000040*        ACTION(REPLACE)                                         *
000050*        LANGUAGE(COBOL)                                         *
000060*        QUOTE                                                   *
000070*        DBCSDELIM(NO)                                           *
000080* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000090******************************************************************
000100     EXEC SQL DECLARE DDS0001.VARIABLE_CATALOG TABLE
000110     ( VARIABLE_ID                    CHAR(30) NOT NULL,
000120       DISPLAY_NAME                   CHAR(60) NOT NULL,
000130       UNIT_CODE                      CHAR(10) NOT NULL,
000140       VALID_MIN                      DECIMAL(9, 4) NOT NULL,
000150       VALID_MAX                      DECIMAL(9, 4) NOT NULL
000160     ) END-EXEC.
000170******************************************************************
000180* COBOL DECLARATION FOR TABLE DDS0001.VARIABLE_CATALOG           *
000190******************************************************************
000200 01  DCLVARIABLE-CATALOG.
000210     10 VARIABLE-ID          PIC X(30).
000220     10 DISPLAY-NAME         PIC X(60).
000230     10 UNIT-CODE            PIC X(10).
000240     10 VALID-MIN            PIC S9(5)V9(4) USAGE COMP-3.
000250     10 VALID-MAX            PIC S9(5)V9(4) USAGE COMP-3.
000260******************************************************************
000270* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
000280******************************************************************
000290*
000300*    NULL-INDICATOR STRUCTURE FOR VARIABLE_CATALOG - DALYEDIT    *
000310*    CHECKS VALID-MIN-IND/VALID-MAX-IND BEFORE TRUSTING THE      *
000320*    RANGE COLUMNS, THE SAME WAY THE PLAN TABLES ARE GUARDED.    *
000330*                                                   - JS 03/12/26*
000340 01  DCLVARIABLE-CATALOG-IND.
000350     10 VALID-MIN-IND         PIC S9(4) USAGE COMP.
000360     10 VALID-MAX-IND         PIC S9(4) USAGE COMP.
