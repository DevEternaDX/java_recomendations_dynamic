000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECDLTA.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/02/89.
000070 DATE-COMPILED. 03/02/89.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*        SMALL CALLED SUBPROGRAM THAT COMPUTES THE TWO "DERIVED"
000140*        FEATURE VALUES THAT ARE NOT PLAIN ROLLING AGGREGATES OF
000150*        A SINGLE VARIABLE:
000160*
000170*           DELTA-PCT-3V14    - (MEAN-3D / MEAN-14D) - 1
000180*           MAX-HR-PCT        - CURRENT(MAX-HR) / CURRENT(USER-MAX-HR)
000190*
000200*        CALLED ONCE PER VARIABLE PER VARIABLE-PAIR BY RECFEAT,
000210*        THE SAME WAY CLCLBCST USED TO BE CALLED ONCE PER LAB
000220*        TEST OR PIECE OF EQUIPMENT FOR A COST CALCULATION.
000230******************************************************************
000240* CHANGE LOG
000250* 03/02/89 JS  INITIAL VERSION AS CLCLBCST - LAB/EQUIPMENT COST   *
000260*              CALCULATOR CALLED BY DALYEDIT.                    *
000270* 02/04/92 MM  ADDED ENHANCEMENT FOR EQUIPMENT CHARGE BRANCH.     *
000280*                                                        TKT-034 *
000290* 09/19/95 TGD REMOVED DEAD ZERO-DIVIDE CODE PATH FLAGGED BY      *
000300*              AUDIT.                                    TKT-079 *
000310* 01/20/99 AK  Y2K REVIEW - NO DATE FIELDS, NO CHANGES REQUIRED,  *
000320*              SIGNED OFF.                                       *
000330* 04/12/26 JS  RETIRED THE COST-CALCULATION LOGIC ENTIRELY AND    *
000340*              RENAMED RECDLTA - NOW COMPUTES THE TWO DERIVED     *
000350*              FEATURE RATIOS FOR THE RECOMMENDATIONS BATCH.      *
000360*              CALC-TYPE-SW 88-LEVELS REPURPOSED FROM LAB-TEST/   *
000370*              EQUIPMENT TO DELTA-PCT/MAX-HR-PCT.          TKT-221 *
000380******************************************************************
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500
000510 WORKING-STORAGE SECTION.
000520 01  MISC-FIELDS.
000530     05  TEMP-RATIO                PIC S9(07)V9(04) COMP-3.
000540     05  TEMP-RATIO-X REDEFINES TEMP-RATIO
000550                               PIC X(06).
000560     05  DELTA-WORK-CTR            PIC 9(02) COMP.
000570     05  FILLER                    PIC X(10).
000580
000590 LINKAGE SECTION.
000600 01  CALC-DELTA-REC.
000610     05  CALC-TYPE-SW              PIC X.
000620         88  DELTA-PCT                 VALUE "D".
000630         88  MAX-HR-PCT                VALUE "H".
000640     05  CALC-USER-ID              PIC X(12).
000650     05  CALC-VARIABLE-ID          PIC X(30).
000660     05  CALC-MEAN-3D              PIC S9(07)V9(04).
000670     05  CALC-MEAN-3D-MISS         PIC X(01).
000680         88  CALC-MEAN-3D-ABSENT       VALUE "Y".
000690     05  CALC-MEAN-14D             PIC S9(07)V9(04).
000700     05  CALC-MEAN-14D-MISS        PIC X(01).
000710         88  CALC-MEAN-14D-ABSENT      VALUE "Y".
000720     05  CALC-CURRENT-MAX-HR       PIC S9(07)V9(04).
000730     05  CALC-CURRENT-MAX-HR-MISS  PIC X(01).
000740         88  CALC-MAX-HR-ABSENT        VALUE "Y".
000750     05  CALC-CURRENT-USER-MAX-HR  PIC S9(07)V9(04).
000760     05  CALC-USER-MAX-HR-MISS     PIC X(01).
000770         88  CALC-USER-MAX-HR-ABSENT   VALUE "Y".
000780     05  CALC-RESULT-VALUE         PIC S9(07)V9(04).
000790     05  CALC-RESULT-VALUE-X REDEFINES CALC-RESULT-VALUE
000800                               PIC X(08).
000810     05  CALC-RESULT-MISS          PIC X(01).
000820         88  CALC-RESULT-PRESENT       VALUE "N".
000830         88  CALC-RESULT-ABSENT        VALUE "Y".
000840
000850 01  RETURN-CD                     PIC 9(4) COMP.
000860 01  RETURN-CD-X REDEFINES RETURN-CD
000870                           PIC X(02).
000880
000890 PROCEDURE DIVISION USING CALC-DELTA-REC, RETURN-CD.
000900 000-MAINLINE.
000910     MOVE "N" TO CALC-RESULT-MISS.
000920     MOVE ZERO TO CALC-RESULT-VALUE.
000930
000940     IF DELTA-PCT
000950         PERFORM 100-CALC-DELTA-PCT
000960     ELSE IF MAX-HR-PCT
000970         PERFORM 200-CALC-MAX-HR-PCT
000980     ELSE
000990         MOVE "Y" TO CALC-RESULT-MISS.
001000
001010     MOVE ZERO TO RETURN-CD.
001020     GOBACK.
001030
001040 100-CALC-DELTA-PCT.
001050******** (MEAN-3D / MEAN-14D) - 1; MISSING IF EITHER MEAN IS
001060******** MISSING OR MEAN-14D = ZERO
001070     IF CALC-MEAN-3D-ABSENT OR CALC-MEAN-14D-ABSENT
001080         MOVE "Y" TO CALC-RESULT-MISS
001090         GO TO 100-EXIT.
001100
001110     IF CALC-MEAN-14D = ZERO
001120         MOVE "Y" TO CALC-RESULT-MISS
001130         GO TO 100-EXIT.
001140
001150     COMPUTE TEMP-RATIO ROUNDED =                                 041226JS
001160             (CALC-MEAN-3D / CALC-MEAN-14D) - 1.
001170     MOVE TEMP-RATIO TO CALC-RESULT-VALUE.
001180 100-EXIT.
001190     EXIT.
001200
001210 200-CALC-MAX-HR-PCT.
001220******** CURRENT(MAX-HR) / CURRENT(USER-MAX-HR); MISSING UNLESS
001230******** BOTH PRESENT AND THE DENOMINATOR IS NON-ZERO
001240     IF CALC-MAX-HR-ABSENT OR CALC-USER-MAX-HR-ABSENT
001250         MOVE "Y" TO CALC-RESULT-MISS
001260         GO TO 200-EXIT.
001270
001280     IF CALC-CURRENT-USER-MAX-HR = ZERO
001290         MOVE "Y" TO CALC-RESULT-MISS
001300         GO TO 200-EXIT.
001310
001320     COMPUTE TEMP-RATIO ROUNDED =
001330             CALC-CURRENT-MAX-HR / CALC-CURRENT-USER-MAX-HR.
001340     MOVE TEMP-RATIO TO CALC-RESULT-VALUE.
001350 200-EXIT.
001360     EXIT.
