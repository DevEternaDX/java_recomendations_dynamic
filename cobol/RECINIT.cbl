000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECINIT.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 11/02/87.
000070 DATE-COMPILED. 11/02/87.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          START-OF-DAY CATALOG LOAD FOR THE RECOMMENDATIONS
000140*          BATCH.  READS THE RULE-CATALOG SEED FILE (ONE FIXED
000150*          RECORD PER RULE, LOGIC TREE AND ALL - SEE RULECAT)
000160*          INTO THE IN-MEMORY WS-RULE-TABLE, READS THE MESSAGE
000170*          CATALOG SEED FILE (ONE RECORD PER CANDIDATE MESSAGE -
000180*          SEE MSGCAT) INTO WS-MSG-TABLE, AND WALKS THE
000190*          VARIABLE_CATALOG DB2 TABLE VIA CURSOR TO VALIDATE THE
000200*          RANGE METADATA (NOT CONSULTED BY THE RULE ENGINE
000210*          ITSELF, BUT LOADED AND DEFAULTED HERE SO A BAD SEED
000220*          ROW IS CAUGHT AT START-OF-DAY, NOT MID-RUN).  BLANK OR
000230*          ZERO FIELDS ON A RULE OR MESSAGE ROW ARE DEFAULTED;
000240*          A ROW MISSING ITS KEY IS COUNTED AND SKIPPED, NOT
000250*          ABENDED.  WS-RULE-TABLE IS LEFT SORTED
000260*          PRIORITY-DESCENDING/SEVERITY-DESCENDING SO RECENG CAN
000270*          WALK IT STRAIGHT THROUGH IN EVALUATION ORDER.
000280*
000290*          THIS IS A REWORK OF THE OLD TBLLOAD START-OF-DAY
000300*          TABLE LOADER, WHICH BUILT THE IN-MEMORY DIAGNOSIS-CODE
000310*          AND FORMULARY TABLES THE PATIENT PROGRAMS SEARCHED ALL
000320*          DAY.  SAME READ-SEQUENTIAL-UNTIL-EOF/BUBBLE-SORT SHAPE
000330*          CARRIES OVER FROM TBLLOAD; THE EMBEDDED-SQL CURSOR
000340*          WALK OF VARIABLE_CATALOG IS WIDENED FROM THE OLD
000350*          SINGLE-ROW DIAG_CODES/HOSP_BED LOOKUP STYLE DALYEDIT
000360*          USED, SINCE HERE THE WHOLE TABLE HAS TO BE WALKED, NOT
000370*          ONE ROW AT A TIME.
000380******************************************************************
000390* CHANGE LOG
000400* 11/02/87 JS  INITIAL VERSION AS TBLLOAD - BUILT THE DIAGNOSIS-  *
000410*              CODE AND FORMULARY TABLES AT START OF DAY.         *
000420* 09/08/91 TGD ADDED THE MALFORMED-ROW SKIP COUNTER TO THE        *
000430*              END-OF-JOB SUMMARY AFTER A BAD SEED ROW WENT       *
000440*              UNNOTICED AND LEFT A TABLE ONE ENTRY SHORT.TKT-097 *
000450* 01/14/99 MM  Y2K REVIEW - SEED FILE DATE FIELDS WIDENED TO      *
000460*              CENTURY-SAFE HANDLING, SIGNED OFF.                 *
000470* 03/22/26 JS  RETIRED THE DIAGNOSIS-CODE/FORMULARY TABLE LOAD    *
000480*              AND RENAMED RECINIT - NOW LOADS THE RULE CATALOG,  *
000490*              MESSAGE CATALOG AND VARIABLE CATALOG FOR THE       *
000500*              RECOMMENDATIONS BATCH'S DAY-ONE CUTOVER.   TKT-201 *
000510* 04/11/26 JS  ADDED THE PRIORITY-DESC/SEVERITY-DESC SORT OF      *
000520*              WS-RULE-TABLE ONCE RECENG STARTED REQUIRING THE    *
000530*              CATALOG HANDED TO IT ALREADY IN THAT ORDER.TKT-219 *
000540* 04/30/26 TGD CARRIED THE OLD MALFORMED-ROW SKIP COUNTER FORWARD *
000550*              INTO THE RULE/MESSAGE CATALOG LOAD PATHS AND ADDED *
000560*              IT TO THE END-OF-JOB SUMMARY.              TKT-251 *
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-390.
000620 OBJECT-COMPUTER. IBM-390.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SYSOUT
000680     ASSIGN TO UT-S-SYSOUT
000690       ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT RULESEED
000720     ASSIGN TO UT-S-RULESEED
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS RULE-SEED-STATUS.
000750
000760     SELECT MSGSEED
000770     ASSIGN TO UT-S-MSGSEED
000780       ACCESS MODE IS SEQUENTIAL
000790       FILE STATUS IS MSG-SEED-STATUS.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  SYSOUT
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 130 CHARACTERS
000870     BLOCK CONTAINS 0 RECORDS
000880     DATA RECORD IS SYSOUT-REC.
000890 01  SYSOUT-REC                    PIC X(130).
000900
000910****** RULE-CATALOG SEED - ONE FIXED RECORD PER RULE, LOGIC TREE
000920****** AND ALL.  LAYOUT IS RULECAT'S RULE-CATALOG-REC.
000930 FD  RULESEED
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 7040 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS RULE-CATALOG-REC.
000990 COPY RULECAT.
001000
001010****** MESSAGE-CATALOG SEED - ONE RECORD PER CANDIDATE MESSAGE.
001020****** LAYOUT IS MSGCAT'S MSG-CATALOG-REC.
001030 FD  MSGSEED
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 250 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS MSG-CATALOG-REC.
001090 COPY MSGCAT.
001100
001110 WORKING-STORAGE SECTION.
001120 01  FILE-STATUS-CODES.
001130     05  RULE-SEED-STATUS          PIC X(02).
001140         88  RULE-SEED-CODE-READ       VALUE SPACES.
001150     05  MSG-SEED-STATUS           PIC X(02).
001160         88  MSG-SEED-CODE-READ        VALUE SPACES.
001170     05  FILLER                    PIC X(06).
001180
001190 COPY RULETAB.
001200 COPY MSGTAB.
001210 COPY VARCAT.
001220
001230 EXEC SQL
001240     INCLUDE SQLCA
001250 END-EXEC.
001260
001270******************************************************************
001280*  U7 DEFAULT VALUES - SAME DEFAULTS FOR EVERY ROW OF BOTH SEED  *
001290*  FILES.  HELD AS 77-LEVEL CONSTANTS, THE SHOP'S OWN STYLE FOR  *
001300*  A HARD-CODED BUSINESS CONSTANT (CF. TABLE-SIZE IN PCTPROC).   *
001310******************************************************************
001320 77  DFLT-RULE-VERSION             PIC 9(03) VALUE 1.
001330 77  DFLT-RULE-ENABLED             PIC X(01) VALUE "Y".
001340 77  DFLT-RULE-TENANT-ID           PIC X(20) VALUE "default".
001350 77  DFLT-RULE-PRIORITY            PIC 9(03) VALUE 50.
001360 77  DFLT-RULE-SEVERITY            PIC 9(01) VALUE 1.
001370 77  DFLT-RULE-LOCALE              PIC X(05) VALUE "es-ES".
001380 77  DFLT-MSG-WEIGHT               PIC 9(03) VALUE 1.
001390 77  DFLT-MSG-ACTIVE               PIC X(01) VALUE "Y".
001400 77  DFLT-MSG-LOCALE               PIC X(05) VALUE "es-ES".
001410
001420******************************************************************
001430*  WORK AREA FOR THE PRIORITY-DESC/SEVERITY-DESC BUBBLE SORT OF  *
001440*  WS-RULE-TABLE, SHAPED THE SAME WAY RECSTAT'S 900-BUBBLE-SORT  *
001450*  IS - A SWAP-MADE SWITCH AND TWO ADJACENT-ENTRY SUBSCRIPTS.    *
001460******************************************************************
001470 01  WS-SORT-WORK-AREA.
001480     05  SORT-PASS-SW              PIC X(01).
001490         88  SORT-MADE-A-SWAP          VALUE "Y".
001500     05  SORT-SUB-A                PIC 9(04) COMP.
001510     05  SORT-SUB-B                PIC 9(04) COMP.
001520     05  WS-SWAP-ENTRY             PIC X(7040).
001530     05  FILLER                    PIC X(10).
001540 01  WS-SWAP-ENTRY-VIEW REDEFINES WS-SWAP-ENTRY.
001550     05  WS-SWAP-RULE-ID           PIC X(30).
001560     05  WS-SWAP-PRIORITY          PIC 9(03).
001570     05  FILLER                    PIC X(7007).
001580
001590 01  FLAGS-AND-SWITCHES.
001600     05  RULE-EOF-SW               PIC X(01) VALUE "N".
001610         88  RULE-AT-EOF               VALUE "Y".
001620     05  MSG-EOF-SW                PIC X(01) VALUE "N".
001630         88  MSG-AT-EOF                VALUE "Y".
001640     05  VARS-EOF-SW               PIC X(01) VALUE "N".
001650         88  VARS-AT-EOF               VALUE "Y".
001660     05  FILLER                    PIC X(06).
001670
001680 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001690     05  RULES-LOADED              PIC 9(05) COMP.
001700     05  RULES-LOADED-X REDEFINES RULES-LOADED
001710                                   PIC X(04).
001720     05  RULES-SKIPPED             PIC 9(05) COMP.
001730     05  MSGS-LOADED               PIC 9(05) COMP.
001740     05  MSGS-LOADED-X REDEFINES MSGS-LOADED
001750                                   PIC X(04).
001760     05  MSGS-SKIPPED              PIC 9(05) COMP.
001770     05  VARS-LOADED               PIC 9(05) COMP.
001780     05  VARS-SKIPPED              PIC 9(05) COMP.
001790     05  FILLER                    PIC X(10).
001800
001810 COPY ABENDREC.
001820
001830 PROCEDURE DIVISION.
001840     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001850     PERFORM 200-LOAD-RULE-CATALOG THRU 200-EXIT.
001860     PERFORM 300-LOAD-MESSAGE-CATALOG THRU 300-EXIT.
001870     PERFORM 400-LOAD-VARIABLE-CATALOG THRU 400-EXIT.
001880     PERFORM 900-SORT-RULE-TABLE THRU 900-EXIT.
001890     PERFORM 999-CLEANUP THRU 999-EXIT.
001900     MOVE +0 TO RETURN-CODE.
001910     GOBACK.
001920
001930 000-HOUSEKEEPING.
001940     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001950     DISPLAY "******** BEGIN JOB RECINIT ********".
001960     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
001970     MOVE ZERO TO RULE-TABLE-COUNT.
001980     MOVE ZERO TO MSG-TABLE-COUNT.
001990     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002000 000-EXIT.
002010     EXIT.
002020
002030 200-LOAD-RULE-CATALOG.
002040******** ONE PASS OF THE RULE-CATALOG SEED FILE - EVERY GOOD ROW
002050******** LANDS IN THE NEXT FREE SLOT OF WS-RULE-TABLE
002060     MOVE "200-LOAD-RULE-CATALOG" TO PARA-NAME.
002070     PERFORM 950-READ-RULESEED THRU 950-EXIT.
002080     PERFORM 250-LOAD-ONE-RULE THRU 250-EXIT
002090             UNTIL RULE-AT-EOF.
002100 200-EXIT.
002110     EXIT.
002120
002130 250-LOAD-ONE-RULE.
002140     MOVE "250-LOAD-ONE-RULE" TO PARA-NAME.
002150     IF RULE-ID OF RULE-CATALOG-REC = SPACES
002160         ADD 1 TO RULES-SKIPPED                                   043026TG
002170     ELSE
002180         IF RULE-TABLE-COUNT >= RULE-TABLE-MAX
002190             ADD 1 TO RULES-SKIPPED
002200         ELSE
002210             PERFORM 260-DEFAULT-RULE-FIELDS THRU 260-EXIT
002220             ADD 1 TO RULE-TABLE-COUNT
002230             MOVE RULE-CATALOG-REC
002240                     TO WS-RULE-ENTRY(RULE-TABLE-COUNT)
002250             ADD 1 TO RULES-LOADED
002260         END-IF
002270     END-IF.
002280     PERFORM 950-READ-RULESEED THRU 950-EXIT.
002290 250-EXIT.
002300     EXIT.
002310
002320 260-DEFAULT-RULE-FIELDS.
002330******** BLANK OR ZERO FIELDS GET THE U7 DEFAULT, IN PLACE, BEFORE
002340******** THE ROW IS MOVED INTO THE TABLE
002350     MOVE "260-DEFAULT-RULE-FIELDS" TO PARA-NAME.
002360     IF RULE-VERSION = ZERO
002370         MOVE DFLT-RULE-VERSION TO RULE-VERSION.
002380     IF RULE-ENABLED = SPACE
002390         MOVE DFLT-RULE-ENABLED TO RULE-ENABLED.
002400     IF RULE-TENANT-ID = SPACES
002410         MOVE DFLT-RULE-TENANT-ID TO RULE-TENANT-ID.
002420     IF RULE-PRIORITY = ZERO
002430         MOVE DFLT-RULE-PRIORITY TO RULE-PRIORITY.
002440     IF RULE-SEVERITY = ZERO
002450         MOVE DFLT-RULE-SEVERITY TO RULE-SEVERITY.
002460     IF RULE-LOCALE = SPACES
002470         MOVE DFLT-RULE-LOCALE TO RULE-LOCALE.
002480 260-EXIT.
002490     EXIT.
002500
002510 300-LOAD-MESSAGE-CATALOG.
002520******** ONE PASS OF THE MESSAGE-CATALOG SEED FILE - SAME SHAPE
002530******** AS 200-LOAD-RULE-CATALOG, ONE RECORD PER MESSAGE
002540     MOVE "300-LOAD-MESSAGE-CATALOG" TO PARA-NAME.
002550     PERFORM 960-READ-MSGSEED THRU 960-EXIT.
002560     PERFORM 350-LOAD-ONE-MESSAGE THRU 350-EXIT
002570             UNTIL MSG-AT-EOF.
002580 300-EXIT.
002590     EXIT.
002600
002610 350-LOAD-ONE-MESSAGE.
002620     MOVE "350-LOAD-ONE-MESSAGE" TO PARA-NAME.
002630     IF MSG-ID OF MSG-CATALOG-REC = ZERO
002640         OR MSG-RULE-ID OF MSG-CATALOG-REC = SPACES
002650         ADD 1 TO MSGS-SKIPPED
002660     ELSE
002670         IF MSG-TABLE-COUNT >= MSG-TABLE-MAX
002680             ADD 1 TO MSGS-SKIPPED
002690         ELSE
002700             PERFORM 360-DEFAULT-MSG-FIELDS THRU 360-EXIT
002710             ADD 1 TO MSG-TABLE-COUNT
002720             MOVE MSG-CATALOG-REC
002730                     TO WS-MSG-ENTRY(MSG-TABLE-COUNT)
002740             ADD 1 TO MSGS-LOADED
002750         END-IF
002760     END-IF.
002770     PERFORM 960-READ-MSGSEED THRU 960-EXIT.
002780 350-EXIT.
002790     EXIT.
002800
002810 360-DEFAULT-MSG-FIELDS.
002820     MOVE "360-DEFAULT-MSG-FIELDS" TO PARA-NAME.
002830     IF MSG-WEIGHT = ZERO
002840         MOVE DFLT-MSG-WEIGHT TO MSG-WEIGHT.
002850     IF MSG-ACTIVE = SPACE
002860         MOVE DFLT-MSG-ACTIVE TO MSG-ACTIVE.
002870     IF MSG-LOCALE = SPACES
002880         MOVE DFLT-MSG-LOCALE TO MSG-LOCALE.
002890 360-EXIT.
002900     EXIT.
002910
002920 400-LOAD-VARIABLE-CATALOG.
002930******** VARIABLE_CATALOG IS METADATA ONLY - NOT CONSULTED AT
002940******** EVALUATION TIME - SO THIS PASS VALIDATES AND DEFAULTS
002950******** THE RANGE COLUMNS BUT KEEPS NO WORKING TABLE OF ITS OWN
002960     MOVE "400-LOAD-VARIABLE-CATALOG" TO PARA-NAME.
002970     EXEC SQL
002980         DECLARE VARCAT-CSR CURSOR FOR
002990         SELECT VARIABLE_ID, DISPLAY_NAME, UNIT_CODE,
003000                VALID_MIN, VALID_MAX
003010         FROM DDS0001.VARIABLE_CATALOG
003020     END-EXEC.
003030     EXEC SQL
003040         OPEN VARCAT-CSR
003050     END-EXEC.
003060     IF SQLCODE NOT = 0
003070         MOVE "** PROBLEM OPENING VARCAT-CSR" TO ABEND-REASON
003080         MOVE SQLCODE TO EXPECTED-VAL
003090         GO TO 1000-ABEND-RTN.
003100
003110     PERFORM 970-FETCH-VARCAT-ROW THRU 970-EXIT.
003120     PERFORM 450-VALIDATE-ONE-VARIABLE THRU 450-EXIT
003130             UNTIL VARS-AT-EOF.
003140
003150     EXEC SQL
003160         CLOSE VARCAT-CSR
003170     END-EXEC.
003180 400-EXIT.
003190     EXIT.
003200
003210 450-VALIDATE-ONE-VARIABLE.
003220     MOVE "450-VALIDATE-ONE-VARIABLE" TO PARA-NAME.
003230     IF VARIABLE-ID = SPACES
003240         ADD 1 TO VARS-SKIPPED
003250     ELSE
003260         IF VALID-MIN-IND < 0
003270             MOVE ZERO TO VALID-MIN
003280         END-IF
003290         IF VALID-MAX-IND < 0
003300             MOVE ZERO TO VALID-MAX
003310         END-IF
003320         ADD 1 TO VARS-LOADED
003330     END-IF.
003340     PERFORM 970-FETCH-VARCAT-ROW THRU 970-EXIT.
003350 450-EXIT.
003360     EXIT.
003370
003380 800-OPEN-FILES.
003390     MOVE "800-OPEN-FILES" TO PARA-NAME.
003400     OPEN OUTPUT SYSOUT.
003410     OPEN INPUT RULESEED.
003420     OPEN INPUT MSGSEED.
003430 800-EXIT.
003440     EXIT.
003450
003460 850-CLOSE-FILES.
003470     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003480     CLOSE RULESEED, MSGSEED, SYSOUT.
003490 850-EXIT.
003500     EXIT.
003510
003520 900-SORT-RULE-TABLE.
003530******** PRIORITY-DESCENDING, SEVERITY-DESCENDING - SAME BUBBLE
003540******** SHAPE AS RECSTAT'S 900-BUBBLE-SORT, OVER WS-RULE-ENTRY
003550******** INSTEAD OF A SERIES OF VALUES
003560     MOVE "900-SORT-RULE-TABLE" TO PARA-NAME.
003570     IF RULE-TABLE-COUNT > 1
003580         MOVE "Y" TO SORT-PASS-SW
003590         PERFORM 905-SORT-PASS THRU 905-EXIT
003600                 UNTIL NOT SORT-MADE-A-SWAP
003610     END-IF.
003620 900-EXIT.
003630     EXIT.
003640
003650 905-SORT-PASS.
003660     MOVE "N" TO SORT-PASS-SW.
003670     PERFORM 910-SORT-COMPARE THRU 910-EXIT
003680             VARYING SORT-SUB-A FROM 1 BY 1
003690             UNTIL SORT-SUB-A >= RULE-TABLE-COUNT.
003700 905-EXIT.
003710     EXIT.
003720
003730 910-SORT-COMPARE.
003740     COMPUTE SORT-SUB-B = SORT-SUB-A + 1.
003750     IF WS-RULE-PRIORITY(SORT-SUB-A) <
003760             WS-RULE-PRIORITY(SORT-SUB-B)
003770         PERFORM 915-SWAP-RULE-ENTRIES THRU 915-EXIT
003780     ELSE
003790         IF WS-RULE-PRIORITY(SORT-SUB-A) =
003800                 WS-RULE-PRIORITY(SORT-SUB-B)
003810             AND WS-RULE-SEVERITY(SORT-SUB-A) <
003820                 WS-RULE-SEVERITY(SORT-SUB-B)
003830             PERFORM 915-SWAP-RULE-ENTRIES THRU 915-EXIT
003840         END-IF
003850     END-IF.
003860 910-EXIT.
003870     EXIT.
003880
003890 915-SWAP-RULE-ENTRIES.
003900     MOVE WS-RULE-ENTRY(SORT-SUB-A) TO WS-SWAP-ENTRY.
003910     MOVE WS-RULE-ENTRY(SORT-SUB-B) TO WS-RULE-ENTRY(SORT-SUB-A).
003920     MOVE WS-SWAP-ENTRY TO WS-RULE-ENTRY(SORT-SUB-B).
003930     MOVE "Y" TO SORT-PASS-SW.
003940 915-EXIT.
003950     EXIT.
003960
003970 950-READ-RULESEED.
003980     MOVE "950-READ-RULESEED" TO PARA-NAME.
003990     READ RULESEED
004000         AT END
004010             MOVE "Y" TO RULE-EOF-SW
004020     END-READ.
004030 950-EXIT.
004040     EXIT.
004050
004060 960-READ-MSGSEED.
004070     MOVE "960-READ-MSGSEED" TO PARA-NAME.
004080     READ MSGSEED
004090         AT END
004100             MOVE "Y" TO MSG-EOF-SW
004110     END-READ.
004120 960-EXIT.
004130     EXIT.
004140
004150 970-FETCH-VARCAT-ROW.
004160     MOVE "970-FETCH-VARCAT-ROW" TO PARA-NAME.
004170     EXEC SQL
004180         FETCH VARCAT-CSR
004190         INTO :VARIABLE-ID, :DISPLAY-NAME, :UNIT-CODE,
004200              :VALID-MIN :VALID-MIN-IND,
004210              :VALID-MAX :VALID-MAX-IND
004220     END-EXEC.
004230     IF SQLCODE = 100
004240         MOVE "Y" TO VARS-EOF-SW
004250     ELSE
004260         IF SQLCODE NOT = 0
004270             MOVE "** PROBLEM FETCHING VARCAT-CSR" TO ABEND-REASON
004280             MOVE SQLCODE TO EXPECTED-VAL
004290             GO TO 1000-ABEND-RTN
004300         END-IF
004310     END-IF.
004320 970-EXIT.
004330     EXIT.
004340
004350 999-CLEANUP.
004360     MOVE "999-CLEANUP" TO PARA-NAME.
004370     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004380
004390     DISPLAY "** RULES LOADED / SKIPPED **".
004400     DISPLAY RULES-LOADED.
004410     DISPLAY RULES-SKIPPED.
004420     DISPLAY "** MESSAGES LOADED / SKIPPED **".
004430     DISPLAY MSGS-LOADED.
004440     DISPLAY MSGS-SKIPPED.
004450     DISPLAY "** VARIABLES LOADED / SKIPPED **".
004460     DISPLAY VARS-LOADED.
004470     DISPLAY VARS-SKIPPED.
004480     DISPLAY "******** NORMAL END OF JOB RECINIT ********".
004490 999-EXIT.
004500     EXIT.
004510
004520 1000-ABEND-RTN.
004530     WRITE SYSOUT-REC FROM ABEND-REC.
004540     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004550     DISPLAY "*** ABNORMAL END OF JOB - RECINIT ***" UPON CONSOLE.
004560     DIVIDE ZERO-VAL INTO ONE-VAL.
