000010******************************************************************
000020* MSGTAB   -  IN-MEMORY MESSAGE-CATALOG TABLE.  RECINIT LOADS    *
000030*             THIS ONCE AT START-UP FROM THE MESSAGE-CATALOG     *
000040*             SEED FILE AND RECMSG SEARCHES IT ONCE PER FIRED    *
000050*             RULE.  EACH ENTRY MIRRORS MSG-CATALOG-REC (SEE     *
000060*             MSGCAT) FIELD FOR FIELD.             - JS 03/20/26*
000070******************************************************************
000080 01  WS-MSG-TABLE-CONTROL.
000090     05  MSG-TABLE-COUNT           PIC 9(04) COMP VALUE ZERO.
000100     05  MSG-TABLE-MAX             PIC 9(04) COMP VALUE 500.
000110     05  FILLER                    PIC X(04).
000120 01  WS-MSG-TABLE.
000130     05  WS-MSG-ENTRY OCCURS 500 TIMES
000140                      INDEXED BY MSG-TABLE-IDX.
000150         10  WS-MSG-ID                 PIC 9(05).
000160         10  WS-MSG-RULE-ID            PIC X(30).
000170         10  WS-MSG-TEXT               PIC X(200).
000180         10  WS-MSG-WEIGHT             PIC 9(03).
000190         10  WS-MSG-ACTIVE             PIC X(01).
000200             88  WS-MSG-IS-ACTIVE          VALUE "Y".
000210         10  WS-MSG-LOCALE             PIC X(05).
000220         10  FILLER                    PIC X(06).
