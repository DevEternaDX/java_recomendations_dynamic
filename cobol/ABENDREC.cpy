000010******************************************************************
000020* ABENDREC -  STANDARD DIAGNOSTIC LINE WRITTEN TO SYSOUT BY EVERY *
000030*             RECOMMENDATION-ENGINE PROGRAM JUST BEFORE A FORCED  *
000040*             ABEND, SO THE OPERATOR CAN SEE WHICH PARAGRAPH AND  *
000050*             WHAT VALUES CAUSED THE RUN TO STOP WITHOUT HAVING   *
000060*             TO PULL A DUMP.                                    *
000070*                                                   - JS 03/12/26*
000080******************************************************************
000090 01  ABEND-REC.
000100     05  ABEND-PGM-ID              PIC X(08).
000110     05  FILLER                    PIC X(01)  VALUE SPACE.
000120     05  PARA-NAME                 PIC X(20).
000130     05  FILLER                    PIC X(01)  VALUE SPACE.
000140     05  ABEND-REASON              PIC X(60).
000150     05  FILLER                    PIC X(01)  VALUE SPACE.
000160     05  EXPECTED-VAL              PIC X(15).
000170     05  FILLER                    PIC X(01)  VALUE SPACE.
000180     05  ACTUAL-VAL                PIC X(15).
000190     05  FILLER                    PIC X(08).
000200
000210******************************************************************
000220*  DELIBERATE DIVIDE-BY-ZERO USED TO FORCE A SYSTEM ABEND ONCE   *
000230*  SYSOUT HAS BEEN WRITTEN - THIS IS THE SHOP'S STANDARD WAY OF  *
000240*  STOPPING A BATCH STEP WITH A NON-ZERO CONDITION CODE.         *
000250******************************************************************
000260 77  ZERO-VAL                      PIC 9         VALUE 0.
000270 77  ONE-VAL                       PIC 9         VALUE 1.
