000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RECDSL.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/19/89.
000070 DATE-COMPILED. 04/19/89.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*        SMALL CALLED SUBPROGRAM THAT EVALUATES ONE RULE-CATALOG
000140*        ENTRY'S CONDITION TREE AGAINST ONE PATIENT'S FEATURE-
000150*        STORE RECORD AND RETURNS TRUE OR FALSE.  THE TREE IS
000160*        CARRIED FLATTENED, PARENT-POINTER STYLE, IN
000170*        COND-NODE-TABLE (SEE RULECAT) - NODE 1 IS ALWAYS THE
000180*        ROOT AND EVERY OTHER NODE'S COND-PARENT-SUB POINTS BACK
000190*        TO ITS PARENT.  SHOP STANDARDS DO NOT PERMIT RECURSIVE
000200*        CALLS, SO THE TREE IS RESOLVED BOTTOM-UP IN PASSES - THE
000210*        LEAVES (NUMERIC AND RELATIVE NODES) ARE SCORED FIRST,
000220*        THEN EACH PASS SCORES ANY ALL/ANY/NONE NODE WHOSE
000230*        CHILDREN HAVE ALL BEEN SCORED, UNTIL THE ROOT COMES IN.
000240*
000250*        THIS IS A REWORK OF THE OLD PATSRCH EQUIPMENT-TABLE
000260*        SEARCH ROUTINE - THE SAME LOAD-A-TABLE-AND-SEARCH-IT
000270*        IDIOM NOW RESOLVES A RULE'S VARIABLE AND AGGREGATE
000280*        NAMES TO TABLE SLOT NUMBERS INSTEAD OF AN EQUIPMENT ID
000290*        TO A COST ROW.
000300******************************************************************
000310* CHANGE LOG
000320* 04/19/89 JS  INITIAL VERSION AS PATSRCH - SEARCHED THE DAILY     *
000330*              TREATMENT FEED AGAINST THE EQUIPMENT TABLE.         *
000340* 08/02/93 TGD ADDED THE "NO EQUIPMENT DATA FOUND" DEFAULT PATH    *
000350*              FOR UNMATCHED EQUIPMENT IDS.               TKT-058 *
000360* 01/25/99 AK  Y2K REVIEW - NO DATE FIELDS, NO CHANGES REQUIRED,   *
000370*              SIGNED OFF.                                        *
000380* 04/19/26 JS  RETIRED THE EQUIPMENT-SEARCH LOGIC ENTIRELY AND     *
000390*              RENAMED RECDSL - NOW WALKS A RULE'S CONDITION-NODE  *
000400*              TREE FOR THE RECOMMENDATIONS BATCH.         TKT-221 *
000410* 04/23/26 MM  ADDED THE RELATIVE-NODE SCALE-FACTOR HANDLING FOR   *
000420*              THE NEW "ACWR VS 1.3 TIMES BASELINE" CATEGORY OF    *
000430*              RULE.                                       TKT-229 *
000440******************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-390.
000490 OBJECT-COMPUTER. IBM-390.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530
000540 DATA DIVISION.
000550 FILE SECTION.
000560
000570 WORKING-STORAGE SECTION.
000580** VARIABLE-NAME LOOKUP TABLE AND SLOT CONSTANTS RIDE ALONG
000590** HERE - ONLY WS-COMBINED-REC ITSELF GOES UNUSED
000600 COPY COMBDLY.
000610** AGGREGATE-NAME LOOKUP TABLE AND SLOT CONSTANTS
000620 COPY AGGSLOT.
000630
000640 01  WORK-COUNTERS.
000650     05  PASS-CTR                  PIC 9(02) COMP.
000660     05  PASS-CTR-X REDEFINES PASS-CTR
000670                               PIC X(02).
000680     05  WORK-IDX                  PIC 9(02) COMP.
000690     05  CHILD-IDX                 PIC 9(02) COMP.
000700     05  CHILD-COUNT               PIC 9(02) COMP.
000710     05  CHILD-TRUE-COUNT          PIC 9(02) COMP.
000720     05  CHILD-UNKNOWN-COUNT       PIC 9(02) COMP.
000730     05  WORK-VIDX                 PIC 9(02).
000740     05  WORK-AIDX                 PIC 9(01).
000750     05  WORK-RIGHT-VIDX           PIC 9(02).
000760     05  WORK-RIGHT-AIDX           PIC 9(01).
000770     05  IN-LIST-SUB               PIC 9(01) COMP.
000780     05  FILLER                    PIC X(10).
000790
000800 01  WS-NODE-RESULT-TABLE.
000810     05  WS-NODE-RESULT OCCURS 24 TIMES
000820                         INDEXED BY RESULT-IDX.
000830         10  WS-NODE-RESULT-FLAG   PIC X(01).
000840             88  NODE-TRUE             VALUE "T".
000850             88  NODE-FALSE            VALUE "F".
000860             88  NODE-UNKNOWN          VALUE "U".
000870
000880 01  WORK-VALUE-FIELDS.
000890     05  WK-LEFT-VALUE             PIC S9(07)V9(04).
000900     05  WK-LEFT-VALUE-X REDEFINES WK-LEFT-VALUE
000910                               PIC X(06).
000920     05  WK-LEFT-MISS              PIC X(01).
000930         88  WK-LEFT-ABSENT            VALUE "Y".
000940     05  WK-LEFT-SCALED-VALUE      PIC S9(11)V9(08).              042326MM
000950     05  WK-RIGHT-VALUE            PIC S9(07)V9(04).
000960     05  WK-RIGHT-MISS             PIC X(01).
000970         88  WK-RIGHT-ABSENT           VALUE "Y".
000980     05  WK-RIGHT-SCALED-VALUE     PIC S9(11)V9(08).
000990     05  WK-LEAF-RESULT-SW         PIC X(01).
001000         88  WK-LEAF-TRUE              VALUE "T".
001010         88  WK-LEAF-FALSE             VALUE "F".
001020     05  FILLER                    PIC X(08).
001030
001040 LINKAGE SECTION.
001050 COPY RULECAT.
001060 COPY FEATDLY.
001070
001080 01  DSL-RESULT-SW                 PIC X(01).
001090     88  DSL-RULE-FIRED                VALUE "T".
001100     88  DSL-RULE-NOT-FIRED            VALUE "F".
001110
001120 01  RETURN-CD                     PIC 9(4) COMP.
001130 01  RETURN-CD-X REDEFINES RETURN-CD
001140                           PIC X(02).
001150
001160 PROCEDURE DIVISION USING RULE-CATALOG-REC, FEATURE-STORE-REC,
001170                           DSL-RESULT-SW, RETURN-CD.
001180 000-MAINLINE.
001190     MOVE ZERO TO RETURN-CD.
001200     PERFORM 050-INIT-RESULT-TABLE THRU 050-EXIT
001210             VARYING RESULT-IDX FROM 1 BY 1
001220             UNTIL RESULT-IDX > RULE-NODE-COUNT.
001230
001240     PERFORM 100-SCORE-LEAVES THRU 100-EXIT
001250             VARYING COND-IDX FROM 1 BY 1
001260             UNTIL COND-IDX > RULE-NODE-COUNT.
001270
001280     MOVE ZERO TO PASS-CTR.
001290     PERFORM 200-RESOLVE-COMPOSITES THRU 200-EXIT
001300             UNTIL WS-NODE-RESULT-FLAG(1) NOT = "U"
001310                OR PASS-CTR > 24.
001320
001330     IF WS-NODE-RESULT-FLAG(1) = "T"
001340         MOVE "T" TO DSL-RESULT-SW
001350     ELSE
001360         MOVE "F" TO DSL-RESULT-SW.
001370
001380     GOBACK.
001390
001400 050-INIT-RESULT-TABLE.
001410     MOVE "U" TO WS-NODE-RESULT-FLAG(RESULT-IDX).
001420 050-EXIT.
001430     EXIT.
001440
001450 100-SCORE-LEAVES.
001460******** NUMERIC AND RELATIVE NODES ARE LEAVES - SCORE THEM NOW
001470******** SO THE COMPOSITE PASSES BELOW HAVE SOMETHING TO WORK ON
001480     IF COND-NUMERIC(COND-IDX)
001490         PERFORM 300-EVAL-NUMERIC THRU 300-EXIT
001500     ELSE IF COND-RELATIVE(COND-IDX)
001510         PERFORM 400-EVAL-RELATIVE THRU 400-EXIT
001520     ELSE
001530         CONTINUE.
001540 100-EXIT.
001550     EXIT.
001560
001570 200-RESOLVE-COMPOSITES.
001580     ADD 1 TO PASS-CTR.
001590     PERFORM 210-RESOLVE-ONE-NODE THRU 210-EXIT
001600             VARYING WORK-IDX FROM 1 BY 1
001610             UNTIL WORK-IDX > RULE-NODE-COUNT.
001620 200-EXIT.
001630     EXIT.
001640
001650 210-RESOLVE-ONE-NODE.
001660     SET RESULT-IDX TO WORK-IDX.
001670     IF WS-NODE-RESULT-FLAG(RESULT-IDX) NOT = "U"
001680         GO TO 210-EXIT.
001690
001700     SET COND-IDX TO WORK-IDX.
001710     IF NOT COND-ALL(COND-IDX)
001720            AND NOT COND-ANY(COND-IDX)
001730            AND NOT COND-NONE(COND-IDX)
001740         GO TO 210-EXIT.
001750
001760******** TALLY THIS COMPOSITE NODE'S CHILDREN - ANY OTHER NODE
001770******** WHOSE PARENT POINTER COMES BACK TO US
001780     MOVE ZERO TO CHILD-COUNT, CHILD-TRUE-COUNT,
001790                  CHILD-UNKNOWN-COUNT.
001800     PERFORM 220-TALLY-ONE-CHILD THRU 220-EXIT
001810             VARYING CHILD-IDX FROM 1 BY 1
001820             UNTIL CHILD-IDX > RULE-NODE-COUNT.
001830
001840     IF CHILD-UNKNOWN-COUNT NOT = ZERO
001850         GO TO 210-EXIT.
001860
001870     EVALUATE TRUE
001880         WHEN COND-ALL(COND-IDX)
001890             IF CHILD-TRUE-COUNT = CHILD-COUNT
001900                 MOVE "T" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
001910             ELSE
001920                 MOVE "F" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
001930             END-IF
001940         WHEN COND-ANY(COND-IDX)
001950             IF CHILD-TRUE-COUNT > ZERO
001960                 MOVE "T" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
001970             ELSE
001980                 MOVE "F" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
001990             END-IF
002000         WHEN COND-NONE(COND-IDX)
002010             IF CHILD-TRUE-COUNT = ZERO
002020                 MOVE "T" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
002030             ELSE
002040                 MOVE "F" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
002050             END-IF
002060     END-EVALUATE.
002070 210-EXIT.
002080     EXIT.
002090
002100 220-TALLY-ONE-CHILD.
002110     IF CHILD-IDX = WORK-IDX
002120         GO TO 220-EXIT.
002130     SET COND-IDX TO CHILD-IDX.
002140     IF COND-PARENT-SUB(COND-IDX) NOT = WORK-IDX
002150         GO TO 220-EXIT.
002160
002170     ADD 1 TO CHILD-COUNT.
002180     SET RESULT-IDX TO CHILD-IDX.
002190     IF WS-NODE-RESULT-FLAG(RESULT-IDX) = "U"
002200         ADD 1 TO CHILD-UNKNOWN-COUNT
002210     ELSE IF WS-NODE-RESULT-FLAG(RESULT-IDX) = "T"
002220         ADD 1 TO CHILD-TRUE-COUNT.
002230 220-EXIT.
002240     EXIT.
002250
002260 300-EVAL-NUMERIC.
002270******** LEAF TEST - COND-VAR/COND-AGG AGAINST A FIXED VALUE OR
002280******** RANGE OR LIST.  A MISSING READING ALWAYS FAILS THE TEST.
002290     PERFORM 500-LOOKUP-LEFT THRU 500-EXIT.
002300     SET RESULT-IDX TO COND-IDX.
002310
002320     IF WK-LEFT-ABSENT
002330         MOVE "F" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
002340         GO TO 300-EXIT.
002350
002360     MOVE "F" TO WK-LEAF-RESULT-SW.
002370     EVALUATE COND-OP(COND-IDX)
002380         WHEN "<"
002390             IF WK-LEFT-VALUE < COND-VALUE-LO(COND-IDX)
002400                 MOVE "T" TO WK-LEAF-RESULT-SW
002410             END-IF
002420         WHEN "<="
002430             IF WK-LEFT-VALUE <= COND-VALUE-LO(COND-IDX)
002440                 MOVE "T" TO WK-LEAF-RESULT-SW
002450             END-IF
002460         WHEN ">"
002470             IF WK-LEFT-VALUE > COND-VALUE-LO(COND-IDX)
002480                 MOVE "T" TO WK-LEAF-RESULT-SW
002490             END-IF
002500         WHEN ">="
002510             IF WK-LEFT-VALUE >= COND-VALUE-LO(COND-IDX)
002520                 MOVE "T" TO WK-LEAF-RESULT-SW
002530             END-IF
002540         WHEN "=="
002550             IF WK-LEFT-VALUE = COND-VALUE-LO(COND-IDX)
002560                 MOVE "T" TO WK-LEAF-RESULT-SW
002570             END-IF
002580         WHEN "BETWEEN"
002590             IF WK-LEFT-VALUE >= COND-VALUE-LO(COND-IDX)
002600                    AND WK-LEFT-VALUE <= COND-VALUE-HI(COND-IDX)
002610                 MOVE "T" TO WK-LEAF-RESULT-SW
002620             END-IF
002630         WHEN "IN"
002640             PERFORM 310-SCAN-IN-LIST THRU 310-EXIT
002650                     VARYING COND-IN-IDX FROM 1 BY 1
002660                     UNTIL COND-IN-IDX > 5
002670                        OR WK-LEAF-TRUE
002680         WHEN OTHER
002690             MOVE "F" TO WK-LEAF-RESULT-SW
002700     END-EVALUATE.
002710
002720     MOVE WK-LEAF-RESULT-SW TO WS-NODE-RESULT-FLAG(RESULT-IDX).
002730 300-EXIT.
002740     EXIT.
002750
002760 310-SCAN-IN-LIST.
002770     IF WK-LEFT-VALUE = COND-IN-VALUE(COND-IDX, COND-IN-IDX)
002780         MOVE "T" TO WK-LEAF-RESULT-SW.
002790 310-EXIT.
002800     EXIT.
002810
002820 400-EVAL-RELATIVE.
002830******** LEAF TEST - COND-VAR/COND-AGG (OPTIONALLY SCALED)
002840******** AGAINST COND-RIGHT-VAR/COND-RIGHT-AGG (OPTIONALLY
002850******** SCALED).  EITHER SIDE MISSING ALWAYS FAILS THE TEST.
002860     PERFORM 500-LOOKUP-LEFT THRU 500-EXIT.
002870     PERFORM 600-LOOKUP-RIGHT THRU 600-EXIT.
002880     SET RESULT-IDX TO COND-IDX.
002890
002900     IF WK-LEFT-ABSENT OR WK-RIGHT-ABSENT
002910         MOVE "F" TO WS-NODE-RESULT-FLAG(RESULT-IDX)
002920         GO TO 400-EXIT.
002930
002940     IF COND-LEFT-SCALED(COND-IDX)
002950         COMPUTE WK-LEFT-SCALED-VALUE ROUNDED =
002960                 WK-LEFT-VALUE * COND-LEFT-SCALE(COND-IDX)
002970     ELSE
002980         MOVE WK-LEFT-VALUE TO WK-LEFT-SCALED-VALUE.
002990
003000     IF COND-RIGHT-SCALED(COND-IDX)
003010         COMPUTE WK-RIGHT-SCALED-VALUE ROUNDED =
003020                 WK-RIGHT-VALUE * COND-RIGHT-SCALE(COND-IDX)
003030     ELSE
003040         MOVE WK-RIGHT-VALUE TO WK-RIGHT-SCALED-VALUE.
003050
003060     MOVE "F" TO WK-LEAF-RESULT-SW.
003070     EVALUATE COND-OP(COND-IDX)
003080         WHEN "<"
003090             IF WK-LEFT-SCALED-VALUE < WK-RIGHT-SCALED-VALUE
003100                 MOVE "T" TO WK-LEAF-RESULT-SW
003110             END-IF
003120         WHEN "<="
003130             IF WK-LEFT-SCALED-VALUE <= WK-RIGHT-SCALED-VALUE
003140                 MOVE "T" TO WK-LEAF-RESULT-SW
003150             END-IF
003160         WHEN ">"
003170             IF WK-LEFT-SCALED-VALUE > WK-RIGHT-SCALED-VALUE
003180                 MOVE "T" TO WK-LEAF-RESULT-SW
003190             END-IF
003200         WHEN ">="
003210             IF WK-LEFT-SCALED-VALUE >= WK-RIGHT-SCALED-VALUE
003220                 MOVE "T" TO WK-LEAF-RESULT-SW
003230             END-IF
003240         WHEN "=="
003250             IF WK-LEFT-SCALED-VALUE = WK-RIGHT-SCALED-VALUE
003260                 MOVE "T" TO WK-LEAF-RESULT-SW
003270             END-IF
003280         WHEN OTHER
003290             MOVE "F" TO WK-LEAF-RESULT-SW
003300     END-EVALUATE.
003310
003320     MOVE WK-LEAF-RESULT-SW TO WS-NODE-RESULT-FLAG(RESULT-IDX).
003330 400-EXIT.
003340     EXIT.
003350
003360 500-LOOKUP-LEFT.
003370******** RESOLVE COND-VAR/COND-AGG TO A FEATURE-STORE CELL.
003380******** VIDX 21 (MAX_HR_PCT_USER_MAX) HAS NO SLOT OF ITS OWN IN
003390******** FEAT-VARIABLE-CELL - ITS VALUE LIVES IN THE SEPARATE
003400******** FEAT-DERIVED-VALUE/FEAT-DERIVED-MISS PAIR INSTEAD.
003410     MOVE "N" TO WK-LEFT-MISS.
003420     SET WS-VNAME-IDX TO 1.
003430     SEARCH WS-VARIABLE-NAME-ENTRY
003440         AT END
003450             MOVE "Y" TO WK-LEFT-MISS
003460         WHEN WS-VARIABLE-NAME-ENTRY(WS-VNAME-IDX)
003470                                 = COND-VAR(COND-IDX)
003480             SET WORK-VIDX TO WS-VNAME-IDX
003490     END-SEARCH.
003500
003510     IF WK-LEFT-ABSENT
003520         GO TO 500-EXIT.
003530
003540     IF WORK-VIDX = VIDX-DERIVED-MAX-HR-PCT
003550         MOVE FEAT-DERIVED-VALUE TO WK-LEFT-VALUE
003560         MOVE FEAT-DERIVED-MISS TO WK-LEFT-MISS
003570         GO TO 500-EXIT.
003580
003590     SET WS-ANAME-IDX TO 1.
003600     IF COND-AGG(COND-IDX) = SPACES
003610         MOVE AIDX-CURRENT TO WORK-AIDX
003620     ELSE
003630         SEARCH WS-AGGREGATE-NAME-ENTRY
003640             AT END
003650                 MOVE AIDX-CURRENT TO WORK-AIDX
003660             WHEN WS-AGGREGATE-NAME-ENTRY(WS-ANAME-IDX)
003670                                     = COND-AGG(COND-IDX)
003680                 SET WORK-AIDX TO WS-ANAME-IDX
003690         END-SEARCH.
003700
003710     SET FEAT-VAR-IDX TO WORK-VIDX.
003720     SET FEAT-AGG-IDX TO WORK-AIDX.
003730     MOVE FEAT-AGG-VALUE(FEAT-VAR-IDX, FEAT-AGG-IDX)
003740                                     TO WK-LEFT-VALUE.
003750     MOVE FEAT-AGG-MISS(FEAT-VAR-IDX, FEAT-AGG-IDX)
003760                                     TO WK-LEFT-MISS.
003770 500-EXIT.
003780     EXIT.
003790
003800 600-LOOKUP-RIGHT.
003810******** SAME LOOKUP AS ABOVE, FOR THE RIGHT-HAND SIDE OF A
003820******** RELATIVE NODE (COND-RIGHT-VAR/COND-RIGHT-AGG).
003830     MOVE "N" TO WK-RIGHT-MISS.
003840     SET WS-VNAME-IDX TO 1.
003850     SEARCH WS-VARIABLE-NAME-ENTRY
003860         AT END
003870             MOVE "Y" TO WK-RIGHT-MISS
003880         WHEN WS-VARIABLE-NAME-ENTRY(WS-VNAME-IDX)
003890                                 = COND-RIGHT-VAR(COND-IDX)
003900             SET WORK-RIGHT-VIDX TO WS-VNAME-IDX
003910     END-SEARCH.
003920
003930     IF WK-RIGHT-ABSENT
003940         GO TO 600-EXIT.
003950
003960     IF WORK-RIGHT-VIDX = VIDX-DERIVED-MAX-HR-PCT
003970         MOVE FEAT-DERIVED-VALUE TO WK-RIGHT-VALUE
003980         MOVE FEAT-DERIVED-MISS TO WK-RIGHT-MISS
003990         GO TO 600-EXIT.
004000
004010     SET WS-ANAME-IDX TO 1.
004020     IF COND-RIGHT-AGG(COND-IDX) = SPACES
004030         MOVE AIDX-CURRENT TO WORK-RIGHT-AIDX
004040     ELSE
004050         SEARCH WS-AGGREGATE-NAME-ENTRY
004060             AT END
004070                 MOVE AIDX-CURRENT TO WORK-RIGHT-AIDX
004080             WHEN WS-AGGREGATE-NAME-ENTRY(WS-ANAME-IDX)
004090                                     = COND-RIGHT-AGG(COND-IDX)
004100                 SET WORK-RIGHT-AIDX TO WS-ANAME-IDX
004110         END-SEARCH.
004120
004130     SET FEAT-VAR-IDX TO WORK-RIGHT-VIDX.
004140     SET FEAT-AGG-IDX TO WORK-RIGHT-AIDX.
004150     MOVE FEAT-AGG-VALUE(FEAT-VAR-IDX, FEAT-AGG-IDX)
004160                                     TO WK-RIGHT-VALUE.
004170     MOVE FEAT-AGG-MISS(FEAT-VAR-IDX, FEAT-AGG-IDX)
004180                                     TO WK-RIGHT-MISS.
004190 600-EXIT.
004200     EXIT.
