000010******************************************************************
000020* ACTVDLY  -  WORKING COPY OF ONE DAILY-ACTIVITY MEASUREMENT     *
000030*             FOR A SINGLE PATIENT/DAY, AFTER COLUMN RENAME AND  *
000040*             NUMERIC EDIT.  BUILT BY RECLOAD, CONSUMED BY       *
000050*             RECFEAT.  MISSING-VALUE FLAGS RIDE WITH EVERY      *
000060*             NUMERIC FIELD SO A MISSING READING IS NEVER        *
000070*             CONFUSED WITH A TRUE ZERO.                         *
000080*                                                   - JS 03/14/26*
000090******************************************************************
000100 01  ACTV-DAILY-REC.
000110     05  ACTV-USER-ID              PIC X(12).
000120     05  ACTV-REC-DATE             PIC X(10).
000130     05  ACTV-STEPS                PIC 9(06).
000140     05  ACTV-STEPS-MISS           PIC X(01).
000150         88  ACTV-STEPS-PRESENT        VALUE "N".
000160         88  ACTV-STEPS-ABSENT         VALUE "Y".
000170     05  ACTV-MIN-LIGHT            PIC 9(04).
000180     05  ACTV-MIN-LIGHT-MISS       PIC X(01).
000190         88  ACTV-MIN-LIGHT-PRESENT    VALUE "N".
000200         88  ACTV-MIN-LIGHT-ABSENT     VALUE "Y".
000210     05  ACTV-MIN-MODERATE         PIC 9(04).
000220     05  ACTV-MIN-MODERATE-MISS    PIC X(01).
000230         88  ACTV-MIN-MODERATE-PRESENT VALUE "N".
000240         88  ACTV-MIN-MODERATE-ABSENT  VALUE "Y".
000250     05  ACTV-MIN-VIGOROUS         PIC 9(04).
000260     05  ACTV-MIN-VIGOROUS-MISS    PIC X(01).
000270         88  ACTV-MIN-VIGOROUS-PRESENT VALUE "N".
000280         88  ACTV-MIN-VIGOROUS-ABSENT  VALUE "Y".
000290     05  ACTV-HR-AVG-BPM           PIC 9(03)V9(02).
000300     05  ACTV-HR-AVG-BPM-MISS      PIC X(01).
000310         88  ACTV-HR-AVG-BPM-PRESENT   VALUE "N".
000320         88  ACTV-HR-AVG-BPM-ABSENT    VALUE "Y".
000330     05  ACTV-MAX-HR-BPM           PIC 9(03)V9(02).
000340     05  ACTV-MAX-HR-BPM-MISS      PIC X(01).
000350         88  ACTV-MAX-HR-BPM-PRESENT   VALUE "N".
000360         88  ACTV-MAX-HR-BPM-ABSENT    VALUE "Y".
000370     05  ACTV-MIN-HR-BPM           PIC 9(03)V9(02).
000380     05  ACTV-MIN-HR-BPM-MISS      PIC X(01).
000390         88  ACTV-MIN-HR-BPM-PRESENT   VALUE "N".
000400         88  ACTV-MIN-HR-BPM-ABSENT    VALUE "Y".
000410     05  ACTV-RESTING-HR           PIC 9(03)V9(02).
000420     05  ACTV-RESTING-HR-MISS      PIC X(01).
000430         88  ACTV-RESTING-HR-PRESENT   VALUE "N".
000440         88  ACTV-RESTING-HR-ABSENT    VALUE "Y".
000450     05  ACTV-USER-MAX-HR          PIC 9(03)V9(02).
000460     05  ACTV-USER-MAX-HR-MISS     PIC X(01).
000470         88  ACTV-USER-MAX-HR-PRESENT  VALUE "N".
000480         88  ACTV-USER-MAX-HR-ABSENT   VALUE "Y".
000490     05  ACTV-HRV-SDNN             PIC 9(03)V9(02).
000500     05  ACTV-HRV-SDNN-MISS        PIC X(01).
000510         88  ACTV-HRV-SDNN-PRESENT     VALUE "N".
000520         88  ACTV-HRV-SDNN-ABSENT      VALUE "Y".
000530     05  FILLER                    PIC X(24).
